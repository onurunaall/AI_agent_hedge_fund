000010*****************************************************************
000020* PROGRAM      RSK.TIP15  (RSK-RISK-MANAGER)
000030* APPLICATION  NIGHT-SIG -- NIGHTLY SIGNAL & BACKTEST BATCH
000040* PURPOSE      RISK MANAGER.  LOADS THE PRICE HISTORY FOR EACH
000050*              TICKER AND THE MARKET INDEX INTO A WORKING TABLE,
000060*              COMPUTES DAILY RETURNS, VOLATILITY, BETA AND 95
000070*              PERCENT VALUE AT RISK, DERIVES A POSITION SIZE
000080*              AND STOP-LOSS/TAKE-PROFIT PRICES, AND CHECKS A
000090*              POSITION FILE FOR REBALANCING DEVIATIONS.
000100*****************************************************************
000110 IDENTIFICATION DIVISION.
000120 PROGRAM-ID.    RSK-RISK-MANAGER.
000130 AUTHOR.        R HALVORSEN.
000140 INSTALLATION.  DST FUND SERVICES - QUANT RESEARCH.
000150 DATE-WRITTEN.  05/19/1994.
000160 DATE-COMPILED.
000170 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000180*
000190*    ------------------------------------------------------------
000200*    CHANGE LOG
000210*    ------------------------------------------------------------
000220*    05/19/1994  RH   TKT0367  ORIGINAL RISK MANAGER - VOL, BETA,
000230*                              VAR AND POSITION SIZING PER
000240*                              RESEARCH MEMO 94-05.
000250*    11/02/1995  LMK  TKT0403  ADDED STOP-LOSS AND TAKE-PROFIT
000260*                              PRICE CALCULATION.
000270*    02/09/1998  DJT  TKT0511  DATE FIELDS EXPANDED TO 4-DIGIT
000280*                              CENTURY FOR YEAR 2000 COMPLIANCE.
000290*    07/14/1999  DJT  TKT0533  Y2K SIGN-OFF.
000300*    05/02/2001  PAO  TKT0607  BETA NOW SKIPPED (NOT ZEROED) WHEN
000310*                              MARKET VARIANCE IS ZERO OR RETURN
000320*                              SERIES LENGTHS DIFFER, PER DATA-
000330*                              QUALITY REQUEST.
000340*    03/11/2003  PAO  TKT0653  ADDED REBALANCING DEVIATION CHECK
000350*                              AGAINST THE POSITIONS FEED.
000360*    10/03/2006  SGV  TKT0775  RAISED PRICE TABLE FROM 1000 TO
000370*                              2000 ENTRIES - WATCH LIST GREW
000380*                              PAST TEN TICKERS.
000390*    03/25/2011  RKP  TKT0916  700-CHECK-REBALANCE WAS TARGETING
000400*                              10 PERCENT OF PARM-CAPITAL-AT, THE
000410*                              STATIC RUN-CONTROL CAPITAL FIGURE,
000420*                              INSTEAD OF 10 PERCENT OF THE ACTUAL
000430*                              TOTAL OF THE POSITIONS ON FILE.
000440*                              ADDED 150-SUM-POSITIONS, A PRE-PASS
000450*                              OVER POSITIONS-FILE, SO THE TARGET
000460*                              TRACKS THE REAL PORTFOLIO ONCE
000470*                              POSITIONS HAVE MOVED AWAY FROM THE
000480*                              ORIGINAL CAPITAL FIGURE.
000490*****************************************************************
000500 ENVIRONMENT DIVISION.
000510 CONFIGURATION SECTION.
000520 SOURCE-COMPUTER. IBM-3090.
000530 OBJECT-COMPUTER. IBM-3090.
000540 SPECIAL-NAMES.
000550     C01 IS TOP-OF-FORM
000560     CLASS NUMERIC-9S IS '9'
000570     UPSI-0 ON STATUS IS RSK-TEST-RUN-SW.
000580 INPUT-OUTPUT SECTION.
000590 FILE-CONTROL.
000600     SELECT PARM-FILE     ASSIGN TO PARMCARD
000610         ORGANIZATION IS LINE SEQUENTIAL.
000620     SELECT PRICES-FILE   ASSIGN TO PRICES
000630         ORGANIZATION IS LINE SEQUENTIAL.
000640     SELECT TICKERS-FILE  ASSIGN TO TICKERS
000650         ORGANIZATION IS LINE SEQUENTIAL.
000660     SELECT POSITIONS-FILE ASSIGN TO POSITIONS
000670         ORGANIZATION IS LINE SEQUENTIAL.
000680     SELECT RISKRPT-FILE  ASSIGN TO RISKRPT
000690         ORGANIZATION IS LINE SEQUENTIAL.
000700*
000710 DATA DIVISION.
000720 FILE SECTION.
000730*
000740 FD  PARM-FILE.
000750 01  PARM-REC.
000760     05  PARM-INDEX-TICKER-SYM      PIC X(8).
000770     05  PARM-CAPITAL-AT            PIC S9(13)V99.
000780     05  FILLER                     PIC X(59).
000790*
000800 FD  PRICES-FILE.
000810 01  PRC-REC.
000820     05  PRC-TICKER-SYM             PIC X(8).
000830     05  PRC-TRADE-DTE              PIC X(10).
000840     05  PRC-OPEN-AT                PIC S9(7)V99.
000850     05  PRC-CLOSE-AT               PIC S9(7)V99.
000860     05  PRC-HIGH-AT                PIC S9(7)V99.
000870     05  PRC-LOW-AT                 PIC S9(7)V99.
000880     05  PRC-VOLUME-CT              PIC 9(11).
000890     05  FILLER                     PIC X(20).
000900 01  PRC-REC-DTE-VIEW REDEFINES PRC-REC.
000910     05  FILLER                     PIC X(8).
000920     05  PRC-TRD-YYYY-DTE           PIC 9(4).
000930     05  FILLER                     PIC X(1).
000940     05  PRC-TRD-MM-DTE             PIC 9(2).
000950     05  FILLER                     PIC X(1).
000960     05  PRC-TRD-DD-DTE             PIC 9(2).
000970     05  FILLER                     PIC X(56).
000980*
000990 FD  TICKERS-FILE.
001000 01  TKR-REC.
001010     05  TKR-TICKER-SYM             PIC X(8).
001020     05  TKR-ENTRY-PRICE-AT         PIC S9(7)V99.
001030     05  FILLER                     PIC X(60).
001040*
001050 FD  POSITIONS-FILE.
001060 01  POS-REC.
001070     05  POS-TICKER-SYM             PIC X(8).
001080     05  POS-VALUE-AT               PIC S9(13)V99.
001090     05  FILLER                     PIC X(59).
001100*
001110 FD  RISKRPT-FILE.
001120 01  RPT-LINE                       PIC X(80).
001130 01  RPT-LINE-KEY-VIEW REDEFINES RPT-LINE.
001140     05  RPT-KEY-TICKER             PIC X(8).
001150     05  FILLER                     PIC X(72).
001160*
001170 WORKING-STORAGE SECTION.
001180*
001190 01  WS-SWITCHES.
001200     05  WS-PARM-EOF-SW             PIC X(1) VALUE 'N'.
001210         88  WS-PARM-EOF                VALUE 'Y'.
001220     05  WS-PRICES-EOF-SW           PIC X(1) VALUE 'N'.
001230         88  WS-PRICES-EOF               VALUE 'Y'.
001240     05  WS-TICKERS-EOF-SW          PIC X(1) VALUE 'N'.
001250         88  WS-TICKERS-EOF              VALUE 'Y'.
001260     05  WS-POSITIONS-EOF-SW        PIC X(1) VALUE 'N'.
001270         88  WS-POSITIONS-EOF            VALUE 'Y'.
001280     05  WS-BETA-VALID-SW           PIC X(1) VALUE 'N'.
001290         88  WS-BETA-VALID               VALUE 'Y'.
001300     05  RSK-TEST-RUN-SW            PIC X(1) VALUE 'N'.
001310*
001320 01  WS-COUNTERS COMP.
001330     05  WS-PRICE-CT                PIC S9(7) VALUE ZERO.
001340     05  WS-STK-START-SUB           PIC S9(7) VALUE ZERO.
001350     05  WS-STK-END-SUB             PIC S9(7) VALUE ZERO.
001360     05  WS-IDX-START-SUB           PIC S9(7) VALUE ZERO.
001370     05  WS-IDX-END-SUB             PIC S9(7) VALUE ZERO.
001380     05  WS-STK-RETURN-CT           PIC S9(7) VALUE ZERO.
001390     05  WS-IDX-RETURN-CT           PIC S9(7) VALUE ZERO.
001400     05  WS-SUB-1                   PIC S9(7) VALUE ZERO.
001410     05  WS-SUB-2                   PIC S9(7) VALUE ZERO.
001420     05  WS-TICKERS-SCORED-CT       PIC S9(7) VALUE ZERO.
001430*
001440*    RUNNING TOTAL OF POS-VALUE-AT ACROSS ALL POSITIONS ON FILE,
001450*    SUMMED BY 150-SUM-POSITIONS BEFORE 700-CHECK-REBALANCE NEEDS
001460*    IT FOR THE 10 PERCENT TARGET (TKT0916).
001470 77  WS-POSITIONS-TOTAL-AT          PIC S9(13)V99 VALUE ZERO.
001480*
001490*    IN-MEMORY PRICE TABLE - ONE ENTRY PER PRICES RECORD, LOADED
001500*    ONCE AND SCANNED PER TICKER (NO INDEXED FILE REQUIRED).
001510 01  WS-PRICE-TBL.
001520     05  WS-PRICE-ENTRY OCCURS 2000 TIMES INDEXED BY WS-PRC-IDX.
001530         10  WS-PRC-TICKER          PIC X(8).
001540         10  WS-PRC-DATE            PIC X(10).
001550         10  WS-PRC-CLOSE           PIC S9(7)V99.
001560*
001570*    DAILY RETURN SERIES FOR THE TICKER BEING SCORED AND FOR THE
001580*    MARKET INDEX, ALIGNED BY POSITION.
001590 01  WS-RETURN-TBL.
001600     05  WS-STK-RETURN OCCURS 2000 TIMES PIC S9(3)V9(6).
001610 01  WS-IDX-RETURN-TBL.
001620     05  WS-IDX-RETURN OCCURS 2000 TIMES PIC S9(3)V9(6).
001630 01  WS-RETURN-TBL-EDIT REDEFINES WS-RETURN-TBL.
001640     05  WS-STK-RETURN-DISP OCCURS 2000 TIMES PIC S9(3)V9(6).
001650*
001660 01  WS-STAT-WORK.
001670     05  WS-STK-MEAN-RT             PIC S9(3)V9(6) VALUE ZERO.
001680     05  WS-IDX-MEAN-RT             PIC S9(3)V9(6) VALUE ZERO.
001690     05  WS-STK-VARIANCE-RT         PIC S9(3)V9(6) VALUE ZERO.
001700     05  WS-IDX-VARIANCE-RT         PIC S9(3)V9(6) VALUE ZERO.
001710     05  WS-COVARIANCE-RT           PIC S9(3)V9(6) VALUE ZERO.
001720     05  WS-VOLATILITY-RT           PIC S9(3)V9(6) VALUE ZERO.
001730     05  WS-BETA-RT                 PIC S9(5)V9(6) VALUE ZERO.
001740     05  WS-VAR-95-AT               PIC S9(13)V99  VALUE ZERO.
001750     05  WS-ADJ-RISK-RT             PIC S9(3)V9(6) VALUE ZERO.
001760     05  WS-POSITION-SIZE-AT        PIC S9(13)V99  VALUE ZERO.
001770     05  WS-STOP-LOSS-AT            PIC S9(7)V99   VALUE ZERO.
001780     05  WS-TAKE-PROFIT-AT          PIC S9(7)V99   VALUE ZERO.
001790     05  WS-DEV-RT                  PIC S9(3)V9(4) VALUE ZERO.
001800     05  WS-TARGET-AT               PIC S9(13)V99  VALUE ZERO.
001810     05  WS-ADJUSTMENT-AT           PIC S9(13)V99  VALUE ZERO.
001820     05  WS-SUM-SQ-RT               PIC S9(9)V9(6) VALUE ZERO.
001830     05  WS-SUM-PRODUCT-RT          PIC S9(9)V9(6) VALUE ZERO.
001840*
001850*    NEWTON-RAPHSON SQUARE-ROOT WORK AREA - THIS SHOP'S COMPILER
001860*    HAS NO SQUARE-ROOT VERB, SO VOLATILITY IS EXTRACTED BY
001870*    ITERATIVE APPROXIMATION (20 PASSES CONVERGES WELL PAST THE
001880*    6-DECIMAL PRECISION CARRIED HERE).
001890 01  WS-SQRT-WORK COMP.
001900     05  WS-SQRT-ITER               PIC S9(3) VALUE ZERO.
001910 01  WS-SQRT-X                      PIC S9(3)V9(6) VALUE ZERO.
001920*
001930 PROCEDURE DIVISION.
001940*
001950 000-MAIN-CONTROL SECTION.
001960 000-MAIN.
001970     PERFORM 100-INITIALIZE THRU 100-EXIT
001980     PERFORM 200-LOAD-PRICE-TABLE THRU 200-EXIT
001990         UNTIL WS-PRICES-EOF
002000     PERFORM 250-PROCESS-TICKER THRU 250-EXIT
002010         UNTIL WS-TICKERS-EOF
002020     PERFORM 700-CHECK-REBALANCE THRU 700-EXIT
002030         UNTIL WS-POSITIONS-EOF
002040     PERFORM 900-TERMINATE THRU 900-EXIT
002050     STOP RUN.
002060 000-MAIN-EXIT.
002070     EXIT.
002080*
002090 100-INITIALIZE.
002100     OPEN INPUT  PARM-FILE
002110     READ PARM-FILE
002120         AT END SET WS-PARM-EOF TO TRUE
002130     END-READ
002140     CLOSE PARM-FILE
002150     OPEN INPUT  PRICES-FILE
002160     OPEN INPUT  TICKERS-FILE
002170     OPEN INPUT  POSITIONS-FILE
002180     OPEN OUTPUT RISKRPT-FILE
002190     PERFORM 210-READ-PRICE THRU 210-EXIT
002200     PERFORM 260-READ-TICKER THRU 260-EXIT
002210     PERFORM 150-SUM-POSITIONS THRU 150-EXIT
002220     PERFORM 710-READ-POSITION THRU 710-EXIT.
002230 100-EXIT.
002240     EXIT.
002250*
002260*    PRE-PASS OVER POSITIONS-FILE TO GET THE TOTAL PORTFOLIO VALUE
002270*    ACROSS ALL POSITIONS ON FILE BEFORE 700-CHECK-REBALANCE NEEDS
002280*    IT FOR THE 10 PERCENT TARGET (TKT0916).  THE FILE IS THEN
002290*    CLOSED AND RE-OPENED TO REWIND IT FOR THE REAL PASS THAT
002300*    710-READ-POSITION/700-CHECK-REBALANCE DRIVE FROM 000-MAIN.
002310 150-SUM-POSITIONS.
002320     MOVE ZERO TO WS-POSITIONS-TOTAL-AT
002330     PERFORM 155-READ-AND-SUM THRU 155-EXIT
002340         UNTIL WS-POSITIONS-EOF
002350     CLOSE POSITIONS-FILE
002360     OPEN INPUT POSITIONS-FILE
002370     MOVE 'N' TO WS-POSITIONS-EOF-SW.
002380 150-EXIT.
002390     EXIT.
002400*
002410 155-READ-AND-SUM.
002420     READ POSITIONS-FILE
002430         AT END SET WS-POSITIONS-EOF TO TRUE
002440         NOT AT END
002450             ADD POS-VALUE-AT TO WS-POSITIONS-TOTAL-AT
002460     END-READ.
002470 155-EXIT.
002480     EXIT.
002490*
002500 200-LOAD-PRICE-TABLE.
002510     SET WS-PRC-IDX TO WS-PRICE-CT
002520     SET WS-PRC-IDX UP BY 1
002530     MOVE PRC-TICKER-SYM TO WS-PRC-TICKER (WS-PRC-IDX)
002540     MOVE PRC-TRADE-DTE  TO WS-PRC-DATE   (WS-PRC-IDX)
002550     MOVE PRC-CLOSE-AT   TO WS-PRC-CLOSE  (WS-PRC-IDX)
002560     ADD 1 TO WS-PRICE-CT
002570     PERFORM 210-READ-PRICE THRU 210-EXIT.
002580 200-EXIT.
002590     EXIT.
002600*
002610 210-READ-PRICE.
002620     READ PRICES-FILE
002630         AT END SET WS-PRICES-EOF TO TRUE
002640     END-READ.
002650 210-EXIT.
002660     EXIT.
002670*
002680 250-PROCESS-TICKER.
002690     PERFORM 255-FIND-TICKER-RANGE THRU 255-EXIT
002700     IF WS-STK-END-SUB < WS-STK-START-SUB
002710             OR WS-IDX-END-SUB < WS-IDX-START-SUB
002720         DISPLAY 'RSK0100W SKIPPING ' TKR-TICKER-SYM
002730             ' - NO PRICE HISTORY FOR TICKER OR INDEX'
002740     ELSE
002750         PERFORM 300-COMPUTE-RETURNS THRU 300-EXIT
002760         PERFORM 400-COMPUTE-VOLATILITY-BETA THRU 400-EXIT
002770         PERFORM 500-COMPUTE-VAR-SIZE THRU 500-EXIT
002780         PERFORM 600-COMPUTE-STOP-TARGET THRU 600-EXIT
002790         PERFORM 650-PRINT-RISK-LINES THRU 650-EXIT
002800         ADD 1 TO WS-TICKERS-SCORED-CT
002810     END-IF
002820     PERFORM 260-READ-TICKER THRU 260-EXIT.
002830 250-EXIT.
002840     EXIT.
002850*
002860 255-FIND-TICKER-RANGE.
002870     MOVE ZERO TO WS-STK-START-SUB
002880     MOVE ZERO TO WS-STK-END-SUB
002890     MOVE ZERO TO WS-IDX-START-SUB
002900     MOVE ZERO TO WS-IDX-END-SUB
002910     SET WS-PRC-IDX TO 1
002920     PERFORM 256-SCAN-PRICE-ENTRY THRU 256-EXIT
002930         UNTIL WS-PRC-IDX > WS-PRICE-CT
002940     IF WS-STK-START-SUB = ZERO
002950         MOVE 1 TO WS-STK-START-SUB
002960         MOVE ZERO TO WS-STK-END-SUB
002970     END-IF
002980     IF WS-IDX-START-SUB = ZERO
002990         MOVE 1 TO WS-IDX-START-SUB
003000         MOVE ZERO TO WS-IDX-END-SUB
003010     END-IF.
003020 255-EXIT.
003030     EXIT.
003040*
003050 256-SCAN-PRICE-ENTRY.
003060     IF WS-PRC-TICKER (WS-PRC-IDX) = TKR-TICKER-SYM
003070         IF WS-STK-START-SUB = ZERO
003080             SET WS-STK-START-SUB TO WS-PRC-IDX
003090         END-IF
003100         SET WS-STK-END-SUB TO WS-PRC-IDX
003110     END-IF
003120     IF WS-PRC-TICKER (WS-PRC-IDX) = PARM-INDEX-TICKER-SYM
003130         IF WS-IDX-START-SUB = ZERO
003140             SET WS-IDX-START-SUB TO WS-PRC-IDX
003150         END-IF
003160         SET WS-IDX-END-SUB TO WS-PRC-IDX
003170     END-IF
003180     SET WS-PRC-IDX UP BY 1.
003190 256-EXIT.
003200     EXIT.
003210*
003220 260-READ-TICKER.
003230     READ TICKERS-FILE
003240         AT END SET WS-TICKERS-EOF TO TRUE
003250     END-READ.
003260 260-EXIT.
003270     EXIT.
003280*
003290*    DAILY RETURN R(T) = (CLOSE(T) - CLOSE(T-1)) / CLOSE(T-1),
003300*    COMPUTED OVER THE TICKER'S AND THE INDEX'S CONTIGUOUS PRICE
003310*    RANGE IN THE TABLE (BOTH ALREADY ASCENDING BY DATE).
003320 300-COMPUTE-RETURNS.
003330     MOVE ZERO TO WS-STK-RETURN-CT
003340     SET WS-SUB-1 TO WS-STK-START-SUB
003350     SET WS-SUB-2 TO WS-STK-START-SUB
003360     SET WS-SUB-2 UP BY 1
003370     PERFORM 310-COMPUTE-STK-RETURN THRU 310-EXIT
003380         UNTIL WS-SUB-2 > WS-STK-END-SUB
003390     MOVE ZERO TO WS-IDX-RETURN-CT
003400     SET WS-SUB-1 TO WS-IDX-START-SUB
003410     SET WS-SUB-2 TO WS-IDX-START-SUB
003420     SET WS-SUB-2 UP BY 1
003430     PERFORM 320-COMPUTE-IDX-RETURN THRU 320-EXIT
003440         UNTIL WS-SUB-2 > WS-IDX-END-SUB.
003450 300-EXIT.
003460     EXIT.
003470*
003480 310-COMPUTE-STK-RETURN.
003490     ADD 1 TO WS-STK-RETURN-CT
003500     COMPUTE WS-STK-RETURN (WS-STK-RETURN-CT) ROUNDED =
003510         (WS-PRC-CLOSE (WS-SUB-2) - WS-PRC-CLOSE (WS-SUB-1))
003520             / WS-PRC-CLOSE (WS-SUB-1)
003530     SET WS-SUB-1 UP BY 1
003540     SET WS-SUB-2 UP BY 1.
003550 310-EXIT.
003560     EXIT.
003570*
003580 320-COMPUTE-IDX-RETURN.
003590     ADD 1 TO WS-IDX-RETURN-CT
003600     COMPUTE WS-IDX-RETURN (WS-IDX-RETURN-CT) ROUNDED =
003610         (WS-PRC-CLOSE (WS-SUB-2) - WS-PRC-CLOSE (WS-SUB-1))
003620             / WS-PRC-CLOSE (WS-SUB-1)
003630     SET WS-SUB-1 UP BY 1
003640     SET WS-SUB-2 UP BY 1.
003650 320-EXIT.
003660     EXIT.
003670*
003680*    VOLATILITY IS THE POPULATION STANDARD DEVIATION OF THE
003690*    STOCK'S DAILY RETURNS.  BETA IS SKIPPED (NOT ZEROED) WHEN
003700*    THE MARKET VARIANCE IS ZERO OR THE TWO RETURN SERIES DO
003710*    NOT HAVE THE SAME NUMBER OF OBSERVATIONS.
003720 400-COMPUTE-VOLATILITY-BETA.
003730     SET WS-BETA-VALID TO FALSE
003740     MOVE ZERO TO WS-BETA-RT
003750     IF WS-STK-RETURN-CT = ZERO
003760         MOVE ZERO TO WS-VOLATILITY-RT
003770     ELSE
003780         PERFORM 410-SUM-MEAN THRU 410-EXIT
003790         MOVE ZERO TO WS-SUM-SQ-RT
003800         SET WS-SUB-1 TO 1
003810         PERFORM 415-ACCUM-STK-SQ-DEV THRU 415-EXIT
003820             UNTIL WS-SUB-1 > WS-STK-RETURN-CT
003830         COMPUTE WS-STK-VARIANCE-RT ROUNDED =
003840             WS-SUM-SQ-RT / WS-STK-RETURN-CT
003850         PERFORM 430-SQRT-VARIANCE THRU 430-EXIT
003860     END-IF
003870     IF WS-STK-RETURN-CT = WS-IDX-RETURN-CT
003880             AND WS-STK-RETURN-CT NOT = ZERO
003890         PERFORM 420-COMPUTE-COVARIANCE THRU 420-EXIT
003900         IF WS-IDX-VARIANCE-RT > ZERO
003910             COMPUTE WS-BETA-RT ROUNDED =
003920                 WS-COVARIANCE-RT / WS-IDX-VARIANCE-RT
003930             SET WS-BETA-VALID TO TRUE
003940         END-IF
003950     END-IF.
003960 400-EXIT.
003970     EXIT.
003980*
003990 410-SUM-MEAN.
004000     MOVE ZERO TO WS-STK-MEAN-RT
004010     SET WS-SUB-1 TO 1
004020     PERFORM 412-ACCUM-STK-MEAN THRU 412-EXIT
004030         UNTIL WS-SUB-1 > WS-STK-RETURN-CT
004040     COMPUTE WS-STK-MEAN-RT ROUNDED =
004050         WS-STK-MEAN-RT / WS-STK-RETURN-CT.
004060 410-EXIT.
004070     EXIT.
004080*
004090 412-ACCUM-STK-MEAN.
004100     ADD WS-STK-RETURN (WS-SUB-1) TO WS-STK-MEAN-RT
004110     SET WS-SUB-1 UP BY 1.
004120 412-EXIT.
004130     EXIT.
004140*
004150 415-ACCUM-STK-SQ-DEV.
004160     COMPUTE WS-SUM-SQ-RT ROUNDED = WS-SUM-SQ-RT +
004170         ((WS-STK-RETURN (WS-SUB-1) - WS-STK-MEAN-RT) *
004180          (WS-STK-RETURN (WS-SUB-1) - WS-STK-MEAN-RT))
004190     SET WS-SUB-1 UP BY 1.
004200 415-EXIT.
004210     EXIT.
004220*
004230 420-COMPUTE-COVARIANCE.
004240     MOVE ZERO TO WS-IDX-MEAN-RT
004250     SET WS-SUB-1 TO 1
004260     PERFORM 422-ACCUM-IDX-MEAN THRU 422-EXIT
004270         UNTIL WS-SUB-1 > WS-IDX-RETURN-CT
004280     COMPUTE WS-IDX-MEAN-RT ROUNDED =
004290         WS-IDX-MEAN-RT / WS-IDX-RETURN-CT
004300     MOVE ZERO TO WS-SUM-PRODUCT-RT
004310     MOVE ZERO TO WS-SUM-SQ-RT
004320     SET WS-SUB-1 TO 1
004330     PERFORM 425-ACCUM-COV-TERMS THRU 425-EXIT
004340         UNTIL WS-SUB-1 > WS-IDX-RETURN-CT
004350     COMPUTE WS-COVARIANCE-RT ROUNDED =
004360         WS-SUM-PRODUCT-RT / WS-IDX-RETURN-CT
004370     COMPUTE WS-IDX-VARIANCE-RT ROUNDED =
004380         WS-SUM-SQ-RT / WS-IDX-RETURN-CT.
004390 420-EXIT.
004400     EXIT.
004410*
004420 422-ACCUM-IDX-MEAN.
004430     ADD WS-IDX-RETURN (WS-SUB-1) TO WS-IDX-MEAN-RT
004440     SET WS-SUB-1 UP BY 1.
004450 422-EXIT.
004460     EXIT.
004470*
004480 425-ACCUM-COV-TERMS.
004490     COMPUTE WS-SUM-PRODUCT-RT ROUNDED = WS-SUM-PRODUCT-RT +
004500         ((WS-STK-RETURN (WS-SUB-1) - WS-STK-MEAN-RT) *
004510          (WS-IDX-RETURN (WS-SUB-1) - WS-IDX-MEAN-RT))
004520     COMPUTE WS-SUM-SQ-RT ROUNDED = WS-SUM-SQ-RT +
004530         ((WS-IDX-RETURN (WS-SUB-1) - WS-IDX-MEAN-RT) *
004540          (WS-IDX-RETURN (WS-SUB-1) - WS-IDX-MEAN-RT))
004550     SET WS-SUB-1 UP BY 1.
004560 425-EXIT.
004570     EXIT.
004580*
004590*    SQUARE ROOT OF THE STOCK RETURN VARIANCE, BY NEWTON-RAPHSON
004600*    ITERATION, INTO WS-VOLATILITY-RT.  TKT0607.
004610 430-SQRT-VARIANCE.
004620     IF WS-STK-VARIANCE-RT = ZERO
004630         MOVE ZERO TO WS-VOLATILITY-RT
004640     ELSE
004650         MOVE WS-STK-VARIANCE-RT TO WS-SQRT-X
004660         PERFORM 435-SQRT-ITERATE THRU 435-EXIT
004670             VARYING WS-SQRT-ITER FROM 1 BY 1
004680             UNTIL WS-SQRT-ITER > 20
004690         MOVE WS-SQRT-X TO WS-VOLATILITY-RT
004700     END-IF.
004710 430-EXIT.
004720     EXIT.
004730*
004740 435-SQRT-ITERATE.
004750     COMPUTE WS-SQRT-X ROUNDED =
004760         (WS-SQRT-X + (WS-STK-VARIANCE-RT / WS-SQRT-X)) / 2.
004770 435-EXIT.
004780     EXIT.
004790*
004800*    95 PERCENT VALUE AT RISK = CAPITAL * VOLATILITY * 1.65.
004810*    RISK-PER-TRADE IS 1 PERCENT OF CAPITAL, DIVIDED BY
004820*    (VOLATILITY * BETA) WHEN BETA IS POSITIVE, ELSE DIVIDED BY
004830*    1; POSITION IS CLAMPED TO 0..10 PERCENT OF CAPITAL.
004840 500-COMPUTE-VAR-SIZE.
004850     COMPUTE WS-VAR-95-AT ROUNDED =
004860         PARM-CAPITAL-AT * WS-VOLATILITY-RT * 1.65
004870     IF WS-BETA-VALID AND WS-BETA-RT > ZERO
004880             AND WS-VOLATILITY-RT > ZERO
004890         COMPUTE WS-ADJ-RISK-RT ROUNDED =
004900             .01 / (WS-VOLATILITY-RT * WS-BETA-RT)
004910     ELSE
004920         MOVE .01 TO WS-ADJ-RISK-RT
004930     END-IF
004940     COMPUTE WS-POSITION-SIZE-AT ROUNDED =
004950         PARM-CAPITAL-AT * WS-ADJ-RISK-RT
004960     IF WS-POSITION-SIZE-AT < ZERO
004970         MOVE ZERO TO WS-POSITION-SIZE-AT
004980     END-IF
004990     IF WS-POSITION-SIZE-AT > PARM-CAPITAL-AT * .10
005000         COMPUTE WS-POSITION-SIZE-AT ROUNDED =
005010             PARM-CAPITAL-AT * .10
005020     END-IF.
005030 500-EXIT.
005040     EXIT.
005050*
005060*    STOP LOSS = ENTRY * (1 - 5%).  TAKE PROFIT = ENTRY *
005070*    (1 + 10%).  HOUSE-STANDARD DEFAULTS, NOT PARAMETER DRIVEN.
005080 600-COMPUTE-STOP-TARGET.
005090     COMPUTE WS-STOP-LOSS-AT ROUNDED =
005100         TKR-ENTRY-PRICE-AT * (1 - (5 / 100))
005110     COMPUTE WS-TAKE-PROFIT-AT ROUNDED =
005120         TKR-ENTRY-PRICE-AT * (1 + (10 / 100)).
005130 600-EXIT.
005140     EXIT.
005150*
005160 650-PRINT-RISK-LINES.
005170     MOVE SPACES            TO RPT-LINE
005180     STRING TKR-TICKER-SYM DELIMITED BY SIZE
005190         ' VOLATILITY=' DELIMITED BY SIZE
005200         WS-VOLATILITY-RT DELIMITED BY SIZE
005210         ' BETA='       DELIMITED BY SIZE
005220         WS-BETA-RT     DELIMITED BY SIZE
005230         ' VAR95='      DELIMITED BY SIZE
005240         WS-VAR-95-AT   DELIMITED BY SIZE
005250         INTO RPT-LINE
005260     END-STRING
005270     WRITE RPT-LINE
005280     MOVE SPACES            TO RPT-LINE
005290     STRING TKR-TICKER-SYM DELIMITED BY SIZE
005300         ' POSITION-SIZE='  DELIMITED BY SIZE
005310         WS-POSITION-SIZE-AT DELIMITED BY SIZE
005320         ' STOP='           DELIMITED BY SIZE
005330         WS-STOP-LOSS-AT    DELIMITED BY SIZE
005340         ' TARGET='         DELIMITED BY SIZE
005350         WS-TAKE-PROFIT-AT  DELIMITED BY SIZE
005360         INTO RPT-LINE
005370     END-STRING
005380     WRITE RPT-LINE.
005390 650-EXIT.
005400     EXIT.
005410*
005420*    REBALANCING - TARGET WEIGHT PER POSITION IS A FLAT 10
005430*    PERCENT OF THE ACTUAL TOTAL OF ALL POSITION VALUES ON
005440*    FILE, SUMMED BY 150-SUM-POSITIONS (TKT0916); A POSITION
005450*    MORE THAN 5 PERCENT AWAY FROM ITS TARGET IN EITHER
005460*    DIRECTION GETS AN ADJUSTMENT LINE.
005470 700-CHECK-REBALANCE.
005480     COMPUTE WS-TARGET-AT ROUNDED = WS-POSITIONS-TOTAL-AT * .10
005490     COMPUTE WS-DEV-RT ROUNDED =
005500         (POS-VALUE-AT - WS-TARGET-AT) / WS-TARGET-AT
005510     IF WS-DEV-RT > .05 OR WS-DEV-RT < -.05
005520         COMPUTE WS-ADJUSTMENT-AT ROUNDED =
005530             WS-TARGET-AT - POS-VALUE-AT
005540         MOVE SPACES TO RPT-LINE
005550         STRING POS-TICKER-SYM DELIMITED BY SIZE
005560             ' REBALANCE ADJUSTMENT=' DELIMITED BY SIZE
005570             WS-ADJUSTMENT-AT         DELIMITED BY SIZE
005580             INTO RPT-LINE
005590         END-STRING
005600         WRITE RPT-LINE
005610     END-IF
005620     PERFORM 710-READ-POSITION THRU 710-EXIT.
005630 700-EXIT.
005640     EXIT.
005650*
005660 710-READ-POSITION.
005670     READ POSITIONS-FILE
005680         AT END SET WS-POSITIONS-EOF TO TRUE
005690     END-READ.
005700 710-EXIT.
005710     EXIT.
005720*
005730 900-TERMINATE.
005740     DISPLAY 'RSK0900I PRICE TABLE ENTRIES  = ' WS-PRICE-CT
005750     DISPLAY 'RSK0901I TICKERS RISK-SCORED  = ' WS-TICKERS-SCORED-CT
005760     CLOSE PRICES-FILE
005770     CLOSE TICKERS-FILE
005780     CLOSE POSITIONS-FILE
005790     CLOSE RISKRPT-FILE.
005800 900-EXIT.
005810     EXIT.
