000010*****************************************************************
000020* PROGRAM      SEN.TIP13  (SEN-SENTIMENT-SCORE)
000030* APPLICATION  NIGHT-SIG -- NIGHTLY SIGNAL & BACKTEST BATCH
000040* PURPOSE      NEWS/INSIDER SENTIMENT SCORER.  ACCUMULATES
000050*              AVERAGE HEADLINE SENTIMENT AND INSIDER-TRADE
000060*              SENTIMENT FOR EACH TICKER OVER THE ANALYSIS
000070*              WINDOW, COMBINES THEM 70/30, AND WRITES ONE
000080*              SIGNAL RECORD PER TICKER.
000090*****************************************************************
000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    SEN-SENTIMENT-SCORE.
000120 AUTHOR.        L KIRSCHBAUM.
000130 INSTALLATION.  DST FUND SERVICES - QUANT RESEARCH.
000140 DATE-WRITTEN.  09/09/1993.
000150 DATE-COMPILED.
000160 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000170*
000180*    ------------------------------------------------------------
000190*    CHANGE LOG
000200*    ------------------------------------------------------------
000210*    09/09/1993  LMK  TKT0318  ORIGINAL SENTIMENT SCORER - NEWS
000220*                              AND INSIDER LEGS, 70/30 BLEND PER
000230*                              RESEARCH MEMO 93-09.
000240*    02/09/1998  DJT  TKT0511  DATE FIELDS EXPANDED TO 4-DIGIT
000250*                              CENTURY FOR YEAR 2000 COMPLIANCE
000260*                              - WINDOW COMPARE NOW CENTURY SAFE.
000270*    07/14/1999  DJT  TKT0533  Y2K SIGN-OFF.
000280*    05/02/2001  PAO  TKT0605  BOTH INPUT FILES NOW REQUIRED TO
000290*                              BE SORTED TICKER-MAJOR, DATE-MINOR
000300*                              PER DATA-QUALITY REQUEST.
000310*    03/11/2003  PAO  TKT0652  CORRECTED INSIDER SCORE DIVISOR -
000320*                              WAS COUNTING ZERO-SHARE FILINGS.
000330*    10/03/2006  SGV  TKT0773  ADDED TICKER-CHANGE CONTROL BREAK
000340*                              SO ONE PASS SCORES ALL TICKERS
000350*                              INSTEAD OF REQUIRING RE-INVOCATION.
000360*****************************************************************
000370 ENVIRONMENT DIVISION.
000380 CONFIGURATION SECTION.
000390 SOURCE-COMPUTER. IBM-3090.
000400 OBJECT-COMPUTER. IBM-3090.
000410 SPECIAL-NAMES.
000420     C01 IS TOP-OF-FORM
000430     CLASS NUMERIC-9S IS '9'
000440     UPSI-0 ON STATUS IS SEN-TEST-RUN-SW.
000450 INPUT-OUTPUT SECTION.
000460 FILE-CONTROL.
000470     SELECT PARM-FILE    ASSIGN TO PARMCARD
000480         ORGANIZATION IS LINE SEQUENTIAL.
000490     SELECT NEWS-FILE    ASSIGN TO NEWS
000500         ORGANIZATION IS LINE SEQUENTIAL.
000510     SELECT INSIDER-FILE ASSIGN TO INSIDER
000520         ORGANIZATION IS LINE SEQUENTIAL.
000530     SELECT SIGNALS-FILE ASSIGN TO SIGNALS
000540         ORGANIZATION IS LINE SEQUENTIAL.
000550*
000560 DATA DIVISION.
000570 FILE SECTION.
000580*
000590 FD  PARM-FILE.
000600 01  PARM-REC.
000610     05  PARM-RUN-DTE               PIC X(10).
000620     05  PARM-WINDOW-START-DTE      PIC X(10).
000630     05  FILLER                     PIC X(60).
000640 01  PARM-REC-NUM REDEFINES PARM-REC.
000650     05  PARM-RUN-YYYY-DTE          PIC 9(4).
000660     05  FILLER                     PIC X(1).
000670     05  PARM-RUN-MM-DTE            PIC 9(2).
000680     05  FILLER                     PIC X(1).
000690     05  PARM-RUN-DD-DTE            PIC 9(2).
000700     05  FILLER                     PIC X(70).
000710*
000720 FD  NEWS-FILE.
000730 01  NWS-REC.
000740     05  NWS-TICKER-SYM             PIC X(8).
000750     05  NWS-PUB-DTE                PIC X(10).
000760     05  NWS-SENTIMENT-RT           PIC S9V9(4).
000770     05  FILLER                     PIC X(57).
000780 01  NWS-REC-DTE-VIEW REDEFINES NWS-REC.
000790     05  FILLER                     PIC X(8).
000800     05  NWS-PUB-YYYY-DTE           PIC 9(4).
000810     05  FILLER                     PIC X(1).
000820     05  NWS-PUB-MM-DTE             PIC 9(2).
000830     05  FILLER                     PIC X(1).
000840     05  NWS-PUB-DD-DTE             PIC 9(2).
000850     05  FILLER                     PIC X(63).
000860*
000870 FD  INSIDER-FILE.
000880 01  INS-REC.
000890     05  INS-TICKER-SYM             PIC X(8).
000900     05  INS-FILING-DTE             PIC X(10).
000910     05  INS-TXN-SHARES-CT          PIC S9(9).
000920     05  FILLER                     PIC X(58).
000930 01  INS-REC-DTE-VIEW REDEFINES INS-REC.
000940     05  FILLER                     PIC X(8).
000950     05  INS-FILE-YYYY-DTE          PIC 9(4).
000960     05  FILLER                     PIC X(1).
000970     05  INS-FILE-MM-DTE            PIC 9(2).
000980     05  FILLER                     PIC X(1).
000990     05  INS-FILE-DD-DTE            PIC 9(2).
001000     05  FILLER                     PIC X(64).
001010*
001020 FD  SIGNALS-FILE.
001030 01  SIG-REC.
001040     05  SIG-TICKER-SYM             PIC X(8).
001050     05  SIG-ANALYST-NME            PIC X(12).
001060     05  SIG-SIGNAL-CDE             PIC X(8).
001070     05  SIG-CONFID-PCT             PIC 9(3).
001080     05  FILLER                     PIC X(20).
001090*
001100 WORKING-STORAGE SECTION.
001110*
001120 01  WS-SWITCHES.
001130     05  WS-PARM-EOF-SW             PIC X(1) VALUE 'N'.
001140         88  WS-PARM-EOF                VALUE 'Y'.
001150     05  WS-NEWS-EOF-SW             PIC X(1) VALUE 'N'.
001160         88  WS-NEWS-EOF                 VALUE 'Y'.
001170     05  WS-INSIDER-EOF-SW          PIC X(1) VALUE 'N'.
001180         88  WS-INSIDER-EOF              VALUE 'Y'.
001190     05  SEN-TEST-RUN-SW            PIC X(1) VALUE 'N'.
001200*
001210 01  WS-COUNTERS COMP.
001220     05  WS-NEWS-ARTICLE-CT         PIC S9(7) VALUE ZERO.
001230     05  WS-INSIDER-BUY-CT          PIC S9(7) VALUE ZERO.
001240     05  WS-INSIDER-SELL-CT         PIC S9(7) VALUE ZERO.
001250     05  WS-TICKERS-SCORED-CT       PIC S9(7) VALUE ZERO.
001260*
001270 01  WS-ACCUM-FIELDS.
001280     05  WS-NEWS-SENT-TOTAL-RT      PIC S9(9)V9(4) VALUE ZERO.
001290     05  WS-NEWS-SENT-AVG-RT        PIC S9(1)V9(6) VALUE ZERO.
001300     05  WS-INSDR-SENT-RT           PIC S9(1)V9(6) VALUE ZERO.
001310     05  WS-WEIGHTED-SENT-RT        PIC S9(1)V9(6) VALUE ZERO.
001320 01  WS-ACCUM-EDIT REDEFINES WS-ACCUM-FIELDS.
001330     05  FILLER                     PIC X(13).
001340     05  WS-INSDR-SENT-DISP         PIC S9V9(6).
001350     05  FILLER                     PIC X(7).
001360*
001370 77  WS-CURRENT-TICKER              PIC X(8) VALUE SPACES.
001380 01  WS-EDIT-FIELDS.
001390     05  WS-SIGNAL-OUT              PIC X(8).
001400*
001410 PROCEDURE DIVISION.
001420*
001430 000-MAIN-CONTROL SECTION.
001440 000-MAIN.
001450     PERFORM 100-INITIALIZE THRU 100-EXIT
001460     PERFORM 200-SCORE-ONE-TICKER THRU 200-EXIT
001470         UNTIL WS-NEWS-EOF AND WS-INSIDER-EOF
001480     PERFORM 900-TERMINATE THRU 900-EXIT
001490     STOP RUN.
001500 000-MAIN-EXIT.
001510     EXIT.
001520*
001530 100-INITIALIZE.
001540     OPEN INPUT  PARM-FILE
001550     READ PARM-FILE
001560         AT END SET WS-PARM-EOF TO TRUE
001570     END-READ
001580     CLOSE PARM-FILE
001590     OPEN INPUT  NEWS-FILE
001600     OPEN INPUT  INSIDER-FILE
001610     OPEN OUTPUT SIGNALS-FILE
001620     PERFORM 220-READ-NEWS THRU 220-EXIT
001630     PERFORM 320-READ-INSIDER THRU 320-EXIT
001640     IF NOT WS-NEWS-EOF
001650         MOVE NWS-TICKER-SYM TO WS-CURRENT-TICKER
001660     ELSE
001670         IF NOT WS-INSIDER-EOF
001680             MOVE INS-TICKER-SYM TO WS-CURRENT-TICKER
001690         END-IF
001700     END-IF.
001710 100-EXIT.
001720     EXIT.
001730*
001740*    ONE PASS PER TICKER - BOTH FEEDS ARE SORTED TICKER-MAJOR,
001750*    DATE-MINOR, SO ALL RECORDS FOR WS-CURRENT-TICKER ARE
001760*    CONSUMED FROM BOTH FILES BEFORE THE NEXT TICKER'S SIGNAL
001770*    RECORD IS BUILT.
001780 200-SCORE-ONE-TICKER.
001790     MOVE ZERO TO WS-NEWS-SENT-TOTAL-RT
001800     MOVE ZERO TO WS-NEWS-ARTICLE-CT
001810     MOVE ZERO TO WS-INSIDER-BUY-CT
001820     MOVE ZERO TO WS-INSIDER-SELL-CT
001830     PERFORM 210-ACCUM-NEWS THRU 210-EXIT
001840         UNTIL WS-NEWS-EOF OR NWS-TICKER-SYM NOT = WS-CURRENT-TICKER
001850     PERFORM 310-ACCUM-INSIDER THRU 310-EXIT
001860         UNTIL WS-INSIDER-EOF OR INS-TICKER-SYM NOT = WS-CURRENT-TICKER
001870     PERFORM 400-COMPUTE-WEIGHTED-SENT THRU 400-EXIT
001880     PERFORM 500-WRITE-SIGNAL-REC THRU 500-EXIT
001890     ADD 1 TO WS-TICKERS-SCORED-CT
001900     IF NOT WS-NEWS-EOF
001910         IF WS-INSIDER-EOF OR NWS-TICKER-SYM < INS-TICKER-SYM
001920             MOVE NWS-TICKER-SYM TO WS-CURRENT-TICKER
001930         ELSE
001940             MOVE INS-TICKER-SYM TO WS-CURRENT-TICKER
001950         END-IF
001960     ELSE
001970         IF NOT WS-INSIDER-EOF
001980             MOVE INS-TICKER-SYM TO WS-CURRENT-TICKER
001990         END-IF
002000     END-IF.
002010 200-EXIT.
002020     EXIT.
002030*
002040 210-ACCUM-NEWS.
002050     IF NWS-PUB-DTE >= PARM-WINDOW-START-DTE
002060             AND NWS-PUB-DTE <= PARM-RUN-DTE
002070         ADD NWS-SENTIMENT-RT TO WS-NEWS-SENT-TOTAL-RT
002080         ADD 1 TO WS-NEWS-ARTICLE-CT
002090     END-IF
002100     PERFORM 220-READ-NEWS THRU 220-EXIT.
002110 210-EXIT.
002120     EXIT.
002130*
002140 220-READ-NEWS.
002150     READ NEWS-FILE
002160         AT END SET WS-NEWS-EOF TO TRUE
002170     END-READ.
002180 220-EXIT.
002190     EXIT.
002200*
002210*    ONLY NONZERO TRANSACTIONS COUNT - POSITIVE SHARES ARE A
002220*    PURCHASE (BULLISH), NEGATIVE SHARES ARE A SALE (BEARISH).
002230 310-ACCUM-INSIDER.
002240     IF INS-FILING-DTE >= PARM-WINDOW-START-DTE
002250             AND INS-FILING-DTE <= PARM-RUN-DTE
002260         IF INS-TXN-SHARES-CT > ZERO
002270             ADD 1 TO WS-INSIDER-BUY-CT
002280         ELSE
002290             IF INS-TXN-SHARES-CT < ZERO
002300                 ADD 1 TO WS-INSIDER-SELL-CT
002310             END-IF
002320         END-IF
002330     END-IF
002340     PERFORM 320-READ-INSIDER THRU 320-EXIT.
002350 310-EXIT.
002360     EXIT.
002370*
002380 320-READ-INSIDER.
002390     READ INSIDER-FILE
002400         AT END SET WS-INSIDER-EOF TO TRUE
002410     END-READ.
002420 320-EXIT.
002430     EXIT.
002440*
002450*    WEIGHTED SENTIMENT = 0.7 * NEWS AVERAGE + 0.3 * INSIDER
002460*    SCORE.  EITHER LEG DEFAULTS TO ZERO WHEN THERE IS NOTHING
002470*    TO AVERAGE.
002480 400-COMPUTE-WEIGHTED-SENT.
002490     IF WS-NEWS-ARTICLE-CT = ZERO
002500         MOVE ZERO TO WS-NEWS-SENT-AVG-RT
002510     ELSE
002520         COMPUTE WS-NEWS-SENT-AVG-RT ROUNDED =
002530             WS-NEWS-SENT-TOTAL-RT / WS-NEWS-ARTICLE-CT
002540     END-IF
002550     IF WS-INSIDER-BUY-CT + WS-INSIDER-SELL-CT = ZERO
002560         MOVE ZERO TO WS-INSDR-SENT-RT
002570     ELSE
002580         COMPUTE WS-INSDR-SENT-RT ROUNDED =
002590             (WS-INSIDER-BUY-CT - WS-INSIDER-SELL-CT) /
002600                 (WS-INSIDER-BUY-CT + WS-INSIDER-SELL-CT)
002610     END-IF
002620     COMPUTE WS-WEIGHTED-SENT-RT ROUNDED =
002630         (.7 * WS-NEWS-SENT-AVG-RT) + (.3 * WS-INSDR-SENT-RT)
002640     EVALUATE TRUE
002650         WHEN WS-WEIGHTED-SENT-RT > ZERO
002660             MOVE 'BULLISH ' TO WS-SIGNAL-OUT
002670         WHEN WS-WEIGHTED-SENT-RT < ZERO
002680             MOVE 'BEARISH ' TO WS-SIGNAL-OUT
002690         WHEN OTHER
002700             MOVE 'NEUTRAL ' TO WS-SIGNAL-OUT
002710     END-EVALUATE.
002720 400-EXIT.
002730     EXIT.
002740*
002750 500-WRITE-SIGNAL-REC.
002760     MOVE SPACES               TO SIG-REC
002770     MOVE WS-CURRENT-TICKER    TO SIG-TICKER-SYM
002780     MOVE 'SENTIMENT'          TO SIG-ANALYST-NME
002790     MOVE WS-SIGNAL-OUT        TO SIG-SIGNAL-CDE
002800     MOVE ZERO                 TO SIG-CONFID-PCT
002810     WRITE SIG-REC.
002820 500-EXIT.
002830     EXIT.
002840*
002850 900-TERMINATE.
002860     DISPLAY 'SEN0900I TICKERS SCORED  = ' WS-TICKERS-SCORED-CT
002870     CLOSE NEWS-FILE
002880     CLOSE INSIDER-FILE
002890     CLOSE SIGNALS-FILE.
002900 900-EXIT.
002910     EXIT.
