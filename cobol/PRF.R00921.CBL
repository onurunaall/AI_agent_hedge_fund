000010*****************************************************************
000020* PROGRAM      PRF.R00921  (PRF-PERFORMANCE-REPORT)
000030* APPLICATION  NIGHT-SIG -- NIGHTLY SIGNAL & BACKTEST BATCH
000040* PURPOSE      PRINTS THE BACKTEST PERFORMANCE SUMMARY (SHARPE
000050*              RATIO AND MAXIMUM DRAWDOWN, CARRIED ON THE
000060*              VALUATION FILE TRAILER RECORD WRITTEN BY
000070*              BKT.R00920) FOLLOWED BY THE FULL TRADE LOG IN
000080*              EXECUTION ORDER.  NO STATISTICS ARE RECOMPUTED
000090*              HERE - THIS PROGRAM ONLY READS AND FORMATS.
000100*****************************************************************
000110 IDENTIFICATION DIVISION.
000120 PROGRAM-ID.    PRF-PERFORMANCE-REPORT.
000130 AUTHOR.        S GUEVARA.
000140 INSTALLATION.  DST FUND SERVICES - QUANT RESEARCH.
000150 DATE-WRITTEN.  10/03/2006.
000160 DATE-COMPILED.
000170 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000180*
000190*    ------------------------------------------------------------
000200*    CHANGE LOG
000210*    ------------------------------------------------------------
000220*    10/03/2006  SGV  TKT0776  ORIGINAL PERFORMANCE REPORT -
000230*                              READS THE NEW VALUATION TRAILER
000240*                              RECORD FOR SHARPE/DRAWDOWN AND
000250*                              THE TRADE LOG FOR THE DETAIL
000260*                              LISTING.
000270*    03/19/2007  SGV  TKT0791  ADDED PER-TICKER REALIZED GAIN
000280*                              TOTAL AT THE FOOT OF THE TRADE
000290*                              LOG, PER RESEARCH REQUEST.
000300*    11/08/2009  PAO  TKT0855  PAGE OVERFLOW ON THE TRADE LOG
000310*                              NOW BREAKS ON C01 RATHER THAN A
000320*                              HARD LINE COUNT.
000330*****************************************************************
000340 ENVIRONMENT DIVISION.
000350 CONFIGURATION SECTION.
000360 SOURCE-COMPUTER. IBM-3090.
000370 OBJECT-COMPUTER. IBM-3090.
000380 SPECIAL-NAMES.
000390     C01 IS TOP-OF-FORM
000400     CLASS NUMERIC-9S IS '9'
000410     UPSI-0 ON STATUS IS PRF-TEST-RUN-SW.
000420 INPUT-OUTPUT SECTION.
000430 FILE-CONTROL.
000440     SELECT VALUATION-FILE ASSIGN TO VALUATION
000450         ORGANIZATION IS LINE SEQUENTIAL.
000460     SELECT TRADELOG-FILE  ASSIGN TO TRADELOG
000470         ORGANIZATION IS LINE SEQUENTIAL.
000480     SELECT PERFRPT-FILE   ASSIGN TO PERFRPT
000490         ORGANIZATION IS LINE SEQUENTIAL.
000500*
000510 DATA DIVISION.
000520 FILE SECTION.
000530*
000540*    HEADER/DETAIL/TRAILER CHAIN - SAME RECORD-TYPE-CODE SHAPE
000550*    THE SHOP HAS USED SINCE THE OLD TRANSFER-AGENCY FEE-PAYOUT
000560*    EXTRACT (RECORD-TYPE-CD DISCRIMINATES THE REDEFINES).
000570 FD  VALUATION-FILE.
000580 01  VAL-REC.
000590     05  VAL-REC-TYPE                PIC X(1).
000600         88  VAL-IS-DETAIL               VALUE 'D'.
000610         88  VAL-IS-TRAILER               VALUE 'T'.
000620     05  VAL-DATE                    PIC X(10).
000630     05  VAL-VALUE-AT                PIC S9(13)V99.
000640     05  FILLER                      PIC X(56).
000650 01  VAL-REC-TRAILER-VIEW REDEFINES VAL-REC.
000660     05  FILLER                      PIC X(1).
000670     05  VAL-SHARPE-RT               PIC S9(3)V99.
000680     05  VAL-DRAWDOWN-PCT            PIC S9(3)V99.
000690     05  FILLER                      PIC X(69).
000700*
000710 FD  TRADELOG-FILE.
000720 01  TL-REC.
000730     05  TL-DATE                     PIC X(10).
000740     05  TL-TICKER                   PIC X(8).
000750     05  TL-ACTION                   PIC X(4).
000760     05  TL-SHARES                   PIC 9(9).
000770     05  TL-PRICE                    PIC S9(7)V99.
000780     05  TL-GAIN                     PIC S9(11)V99.
000790     05  FILLER                      PIC X(37).
000800 01  TL-REC-DTE-VIEW REDEFINES TL-REC.
000810     05  TL-DTE-YYYY                 PIC 9(4).
000820     05  FILLER                      PIC X(1).
000830     05  TL-DTE-MM                   PIC 9(2).
000840     05  FILLER                      PIC X(1).
000850     05  TL-DTE-DD                   PIC 9(2).
000860     05  FILLER                      PIC X(69).
000870*
000880 FD  PERFRPT-FILE
000890     RECORD CONTAINS 132 CHARACTERS.
000900 01  RPT-LINE                        PIC X(132).
000910*
000920 WORKING-STORAGE SECTION.
000930*
000940 01  WS-SWITCHES.
000950     05  WS-VALUATION-EOF-SW         PIC X(1) VALUE 'N'.
000960         88  WS-VALUATION-EOF            VALUE 'Y'.
000970     05  WS-TRADELOG-EOF-SW          PIC X(1) VALUE 'N'.
000980         88  WS-TRADELOG-EOF              VALUE 'Y'.
000990     05  PRF-TEST-RUN-SW             PIC X(1) VALUE 'N'.
001000*
001010 01  WS-COUNTERS COMP.
001020     05  WS-TRADE-LINE-CT            PIC S9(7) VALUE ZERO.
001030     05  WS-TICKER-TOTAL-CT          PIC S9(3) VALUE ZERO.
001040     05  WS-TKR-SUB                  PIC S9(3) VALUE ZERO.
001050     05  WS-SCAN-SUB                 PIC S9(3) VALUE ZERO.
001060*
001070*    LINES-ON-PAGE IS RESET AND TESTED ACROSS BOTH REPORT
001080*    SECTIONS, NOT JUST ONE PASS OF WS-COUNTERS ABOVE, SO IT
001090*    STANDS ALONE.
001100 77  WS-LINES-ON-PAGE-CT            PIC S9(3) COMP VALUE ZERO.
001110*
001120 01  WS-TRAILER-HOLD.
001130     05  WS-SHARPE-HOLD              PIC S9(3)V99  VALUE ZERO.
001140     05  WS-DRAWDOWN-HOLD            PIC S9(3)V99  VALUE ZERO.
001150*
001160*    PER-TICKER REALIZED-GAIN ROLL-UP, ACCUMULATED AS THE TRADE
001170*    LOG IS PRINTED AND LISTED AT THE FOOT OF THE REPORT
001180*    (TKT0791).
001190 01  WS-GAIN-TBL.
001200     05  WS-GAIN-ENTRY OCCURS 50 TIMES INDEXED BY WS-GAIN-IDX.
001210         10  WS-GAIN-TICKER          PIC X(8).
001220         10  WS-GAIN-TOTAL-AT        PIC S9(11)V99.
001230 01  WS-GAIN-TBL-EDIT REDEFINES WS-GAIN-TBL.
001240     05  WS-GAIN-EDIT-ENTRY OCCURS 50 TIMES.
001250         10  FILLER                  PIC X(8).
001260         10  WS-GAIN-DISP-AT         PIC S9(9)V99.
001270*
001280 01  WS-PRINT-LINES.
001290     05  WS-HDR-LINE-1.
001300         10  FILLER                  PIC X(30) VALUE SPACES.
001310         10  FILLER                  PIC X(30)
001320             VALUE 'BACKTEST PERFORMANCE SUMMARY:'.
001330         10  FILLER                  PIC X(72) VALUE SPACES.
001340     05  WS-SHARPE-LINE.
001350         10  FILLER                  PIC X(4) VALUE SPACES.
001360         10  FILLER                  PIC X(14) VALUE 'Sharpe Ratio: '.
001370         10  WS-SHARPE-EDIT          PIC ZZZ9.99-.
001380         10  FILLER                  PIC X(105) VALUE SPACES.
001390     05  WS-DRAWDOWN-LINE.
001400         10  FILLER                  PIC X(4) VALUE SPACES.
001410         10  FILLER                  PIC X(19)
001420             VALUE 'Maximum Drawdown: '.
001430         10  WS-DRAWDOWN-EDIT        PIC ZZZ9.99-.
001440         10  FILLER                  PIC X(1) VALUE '%'.
001450         10  FILLER                  PIC X(99) VALUE SPACES.
001460     05  WS-BLANK-LINE               PIC X(132) VALUE SPACES.
001470     05  WS-TRADE-HDR-LINE.
001480         10  FILLER                  PIC X(4) VALUE SPACES.
001490         10  FILLER                  PIC X(11) VALUE 'TRADE LOG:'.
001500         10  FILLER                  PIC X(117) VALUE SPACES.
001510     05  WS-TRADE-DTL-LINE.
001520         10  WS-TDL-DATE             PIC X(10).
001530         10  FILLER                  PIC X(3) VALUE ' | '.
001540         10  WS-TDL-TICKER           PIC X(8).
001550         10  FILLER                  PIC X(3) VALUE ' | '.
001560         10  WS-TDL-ACTION           PIC X(4).
001570         10  FILLER                  PIC X(11) VALUE ' | Shares: '.
001580         10  WS-TDL-SHARES-EDIT      PIC Z(8)9.
001590         10  FILLER                  PIC X(3) VALUE ' @ '.
001600         10  WS-TDL-PRICE-EDIT       PIC $Z(6)9.99.
001610         10  FILLER                  PIC X(66) VALUE SPACES.
001620     05  WS-GAIN-HDR-LINE.
001630         10  FILLER                  PIC X(4) VALUE SPACES.
001640         10  FILLER                  PIC X(28)
001650             VALUE 'REALIZED GAIN BY TICKER:'.
001660         10  FILLER                  PIC X(100) VALUE SPACES.
001670     05  WS-GAIN-DTL-LINE.
001680         10  FILLER                  PIC X(4) VALUE SPACES.
001690         10  WS-GDL-TICKER           PIC X(8).
001700         10  FILLER                  PIC X(3) VALUE ' | '.
001710         10  WS-GDL-GAIN-EDIT        PIC $Z(9)9.99-.
001720         10  FILLER                  PIC X(104) VALUE SPACES.
001730*
001740 PROCEDURE DIVISION.
001750*
001760 000-MAIN-CONTROL SECTION.
001770 000-MAIN.
001780     PERFORM 100-INITIALIZE THRU 100-EXIT
001790     PERFORM 200-PRINT-SUMMARY THRU 200-EXIT
001800     PERFORM 300-PRINT-TRADE-LOG THRU 300-EXIT
001810     PERFORM 400-PRINT-GAIN-TOTALS THRU 400-EXIT
001820     PERFORM 900-TERMINATE THRU 900-EXIT
001830     STOP RUN.
001840 000-MAIN-EXIT.
001850     EXIT.
001860*
001870 100-INITIALIZE.
001880     OPEN INPUT  VALUATION-FILE
001890     OPEN INPUT  TRADELOG-FILE
001900     OPEN OUTPUT PERFRPT-FILE
001910     MOVE ZERO TO WS-SHARPE-HOLD
001920     MOVE ZERO TO WS-DRAWDOWN-HOLD.
001930 100-EXIT.
001940     EXIT.
001950*
001960*    THE VALUATION FILE'S TRAILER RECORD (THE LAST RECORD ON
001970*    THE FILE) CARRIES THE SHARPE RATIO AND MAXIMUM DRAWDOWN
001980*    THAT BKT.R00920 COMPUTED AT END OF ITS RUN - EVERY OTHER
001990*    RECORD ON THE FILE IS A DAILY DETAIL, SKIPPED HERE.
002000 200-PRINT-SUMMARY.
002010     PERFORM 210-READ-VALUATION THRU 210-EXIT
002020         UNTIL WS-VALUATION-EOF
002030     MOVE WS-SHARPE-HOLD   TO WS-SHARPE-EDIT
002040     MOVE WS-DRAWDOWN-HOLD TO WS-DRAWDOWN-EDIT
002050     WRITE RPT-LINE FROM WS-HDR-LINE-1
002060         AFTER ADVANCING TOP-OF-FORM
002070     WRITE RPT-LINE FROM WS-BLANK-LINE AFTER ADVANCING 1
002080     WRITE RPT-LINE FROM WS-SHARPE-LINE AFTER ADVANCING 1
002090     WRITE RPT-LINE FROM WS-DRAWDOWN-LINE AFTER ADVANCING 1
002100     WRITE RPT-LINE FROM WS-BLANK-LINE AFTER ADVANCING 1
002110     CLOSE VALUATION-FILE.
002120 200-EXIT.
002130     EXIT.
002140*
002150 210-READ-VALUATION.
002160     READ VALUATION-FILE
002170         AT END SET WS-VALUATION-EOF TO TRUE
002180         NOT AT END
002190             IF VAL-IS-TRAILER
002200                 MOVE VAL-SHARPE-RT    TO WS-SHARPE-HOLD
002210                 MOVE VAL-DRAWDOWN-PCT TO WS-DRAWDOWN-HOLD
002220             END-IF
002230     END-READ.
002240 210-EXIT.
002250     EXIT.
002260*
002270*    TRADE LOG - ONE LINE PER EXECUTED TRADE, IN EXECUTION
002280*    ORDER.  NO CONTROL BREAKS ON THE DETAIL LISTING ITSELF;
002290*    THE REALIZED-GAIN ROLL-UP IS HELD SEPARATELY BY TICKER AND
002300*    PRINTED AS ITS OWN SECTION AT THE FOOT (TKT0791).
002310 300-PRINT-TRADE-LOG.
002320     WRITE RPT-LINE FROM WS-TRADE-HDR-LINE
002330         AFTER ADVANCING TOP-OF-FORM
002340     WRITE RPT-LINE FROM WS-BLANK-LINE AFTER ADVANCING 1
002350     MOVE ZERO TO WS-LINES-ON-PAGE-CT
002360     PERFORM 310-READ-TRADELOG THRU 310-EXIT
002370     PERFORM 320-PRINT-ONE-TRADE THRU 320-EXIT
002380         UNTIL WS-TRADELOG-EOF
002390     CLOSE TRADELOG-FILE.
002400 300-EXIT.
002410     EXIT.
002420*
002430 310-READ-TRADELOG.
002440     READ TRADELOG-FILE
002450         AT END SET WS-TRADELOG-EOF TO TRUE
002460     END-READ.
002470 310-EXIT.
002480     EXIT.
002490*
002500 320-PRINT-ONE-TRADE.
002510     IF WS-LINES-ON-PAGE-CT > 55
002520         WRITE RPT-LINE FROM WS-TRADE-HDR-LINE
002530             AFTER ADVANCING TOP-OF-FORM
002540         WRITE RPT-LINE FROM WS-BLANK-LINE AFTER ADVANCING 1
002550         MOVE ZERO TO WS-LINES-ON-PAGE-CT
002560     END-IF
002570     MOVE TL-DATE          TO WS-TDL-DATE
002580     MOVE TL-TICKER        TO WS-TDL-TICKER
002590     MOVE TL-ACTION        TO WS-TDL-ACTION
002600     MOVE TL-SHARES        TO WS-TDL-SHARES-EDIT
002610     MOVE TL-PRICE         TO WS-TDL-PRICE-EDIT
002620     WRITE RPT-LINE FROM WS-TRADE-DTL-LINE AFTER ADVANCING 1
002630     ADD 1 TO WS-LINES-ON-PAGE-CT
002640     ADD 1 TO WS-TRADE-LINE-CT
002650     PERFORM 330-ROLLUP-GAIN THRU 330-EXIT
002660     PERFORM 310-READ-TRADELOG THRU 310-EXIT.
002670 320-EXIT.
002680     EXIT.
002690*
002700*    LOOKS THE TRADE'S TICKER UP IN THE GAIN TABLE, ADDING A NEW
002710*    ROW ON FIRST SIGHT, AND ADDS THIS TRADE'S GAIN INTO IT.
002720 330-ROLLUP-GAIN.
002730     SET WS-SCAN-SUB TO 1
002740     PERFORM 335-SCAN-GAIN-TICKER THRU 335-EXIT
002750         UNTIL WS-SCAN-SUB > WS-TICKER-TOTAL-CT
002760             OR WS-GAIN-TICKER (WS-SCAN-SUB) = TL-TICKER
002770     IF WS-SCAN-SUB > WS-TICKER-TOTAL-CT
002780         ADD 1 TO WS-TICKER-TOTAL-CT
002790         MOVE TL-TICKER TO WS-GAIN-TICKER (WS-TICKER-TOTAL-CT)
002800         MOVE ZERO      TO WS-GAIN-TOTAL-AT (WS-TICKER-TOTAL-CT)
002810         MOVE WS-TICKER-TOTAL-CT TO WS-SCAN-SUB
002820     END-IF
002830     ADD TL-GAIN TO WS-GAIN-TOTAL-AT (WS-SCAN-SUB).
002840 330-EXIT.
002850     EXIT.
002860*
002870 335-SCAN-GAIN-TICKER.
002880     SET WS-SCAN-SUB UP BY 1.
002890 335-EXIT.
002900     EXIT.
002910*
002920*    REALIZED GAIN BY TICKER, IN FIRST-SEEN ORDER, AT THE FOOT
002930*    OF THE REPORT.
002940 400-PRINT-GAIN-TOTALS.
002950     IF WS-TICKER-TOTAL-CT > ZERO
002960         WRITE RPT-LINE FROM WS-GAIN-HDR-LINE AFTER ADVANCING 2
002970         SET WS-TKR-SUB TO 1
002980         PERFORM 410-PRINT-ONE-GAIN THRU 410-EXIT
002990             UNTIL WS-TKR-SUB > WS-TICKER-TOTAL-CT
003000     END-IF.
003010 400-EXIT.
003020     EXIT.
003030*
003040 410-PRINT-ONE-GAIN.
003050     MOVE WS-GAIN-TICKER (WS-TKR-SUB)   TO WS-GDL-TICKER
003060     MOVE WS-GAIN-TOTAL-AT (WS-TKR-SUB) TO WS-GDL-GAIN-EDIT
003070     WRITE RPT-LINE FROM WS-GAIN-DTL-LINE AFTER ADVANCING 1
003080     SET WS-TKR-SUB UP BY 1.
003090 410-EXIT.
003100     EXIT.
003110*
003120 900-TERMINATE.
003130     DISPLAY 'PRF0900I TRADE LINES PRINTED = ' WS-TRADE-LINE-CT
003140     DISPLAY 'PRF0901I TICKERS WITH GAIN   = ' WS-TICKER-TOTAL-CT
003150     CLOSE PERFRPT-FILE.
003160 900-EXIT.
003170     EXIT.
