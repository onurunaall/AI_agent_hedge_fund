000010*****************************************************************
000020* PROGRAM      BVL.TIP10  (BVL-VALUE-SCREEN)
000030* APPLICATION  NIGHT-SIG -- NIGHTLY SIGNAL & BACKTEST BATCH
000040* PURPOSE      BUFFETT-STYLE VALUE SCREEN.  READS THE LATEST
000050*              USABLE METRICS RECORD PER TICKER, PROJECTS A TEN
000060*              YEAR DISCOUNTED FREE-CASH-FLOW INTRINSIC VALUE,
000070*              DERIVES MARGIN OF SAFETY AND EXPECTED RETURN, AND
000080*              WRITES ONE SIGNAL RECORD PER TICKER TO SIGNALS.
000090*****************************************************************
000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    BVL-VALUE-SCREEN.
000120 AUTHOR.        R HALVORSEN.
000130 INSTALLATION.  DST FUND SERVICES - QUANT RESEARCH.
000140 DATE-WRITTEN.  03/11/1991.
000150 DATE-COMPILED.
000160 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000170*
000180*    ------------------------------------------------------------
000190*    CHANGE LOG
000200*    ------------------------------------------------------------
000210*    03/11/1991  RH   TKT0114  ORIGINAL VALUE SCREEN, MARGIN OF
000220*                              SAFETY AND ER RULES PER RESEARCH
000230*                              MEMO 91-06.
000240*    09/22/1992  RH   TKT0201  ADDED DEFAULT GROWTH RATE WHEN
000250*                              EARNINGS GROWTH NOT REPORTED.
000260*    04/03/1994  LMK  TKT0355  CORRECTED MOS DIVISOR - WAS USING
000270*                              INTRINSIC VALUE INSTEAD OF MARKET
000280*                              CAP IN DENOMINATOR.
000290*    11/18/1995  LMK  TKT0402  MOVED SKIP-WARNING MESSAGE TO
000300*                              SYSOUT AS PART OF EARLY Y2K
000310*                              CLEANUP OF DATE HANDLING.
000320*    02/09/1998  DJT  TKT0511  DATE FIELDS EXPANDED TO 4-DIGIT
000330*                              CENTURY FOR YEAR 2000 COMPLIANCE.
000340*    07/14/1999  DJT  TKT0533  FINAL Y2K SIGN-OFF - VERIFIED
000350*                              REPORT-PERIOD COMPARE ACROSS
000360*                              CENTURY BOUNDARY.
000370*    05/02/2001  PAO  TKT0602  ADDED ALL-NINES ABSENT-VALUE TEST
000380*                              FOR MARKET CAP AND FREE CASH FLOW
000390*                              PER DATA-QUALITY REQUEST.
000400*    01/26/2004  PAO  TKT0688  RECOMPILED UNDER SHOP STANDARD
000410*                              COPY MEMBER NUMBERING - NO LOGIC
000420*                              CHANGE.
000430*    10/03/2006  SGV  TKT0771  SIGNAL-CONFIDENCE FIELD RETIRED
000440*                              FROM THIS PROGRAM - BUFFETT SCREEN
000450*                              NEVER PRODUCED A CONFIDENCE PCT.
000460*    03/18/2011  RKP  TKT0913  METRICS CAN NOW CARRY MORE THAN
000470*                              ONE REPORT PERIOD PER TICKER.
000480*                              210-READ-METRICS WAS SCORING EVERY
000490*                              ROW ON THE FILE INSTEAD OF JUST THE
000500*                              LATEST USABLE PERIOD, PRODUCING
000510*                              DUPLICATE SIGNAL RECORDS PER TICKER.
000520*                              ADDED 120-SCAN-LATEST-PERIODS TO
000530*                              PRE-SCAN METRICS FOR THE HIGHEST
000540*                              REPORT PERIOD NOT AFTER PARM-RUN-DTE
000550*                              PER TICKER BEFORE SCORING BEGINS.
000560*****************************************************************
000570 ENVIRONMENT DIVISION.
000580 CONFIGURATION SECTION.
000590 SOURCE-COMPUTER. IBM-3090.
000600 OBJECT-COMPUTER. IBM-3090.
000610 SPECIAL-NAMES.
000620     C01 IS TOP-OF-FORM
000630     CLASS NUMERIC-9S IS '9'
000640     UPSI-0 ON STATUS IS BVL-TEST-RUN-SW.
000650 INPUT-OUTPUT SECTION.
000660 FILE-CONTROL.
000670     SELECT PARM-FILE    ASSIGN TO PARMCARD
000680         ORGANIZATION IS LINE SEQUENTIAL.
000690     SELECT METRICS-FILE ASSIGN TO METRICS
000700         ORGANIZATION IS LINE SEQUENTIAL.
000710     SELECT SIGNALS-FILE ASSIGN TO SIGNALS
000720         ORGANIZATION IS LINE SEQUENTIAL.
000730*
000740 DATA DIVISION.
000750 FILE SECTION.
000760*
000770 FD  PARM-FILE.
000780 01  PARM-REC.
000790     05  PARM-RUN-DTE               PIC X(10).
000800     05  FILLER                     PIC X(70).
000810 01  PARM-REC-NUM REDEFINES PARM-REC.
000820     05  PARM-RUN-YYYY-DTE          PIC 9(4).
000830     05  FILLER                     PIC X(1).
000840     05  PARM-RUN-MM-DTE            PIC 9(2).
000850     05  FILLER                     PIC X(1).
000860     05  PARM-RUN-DD-DTE            PIC 9(2).
000870     05  FILLER                     PIC X(70).
000880*
000890 FD  METRICS-FILE.
000900 01  MET-REC.
000910     05  MET-TICKER-SYM             PIC X(8).
000920     05  MET-RPT-PERIOD-DTE         PIC X(10).
000930     05  MET-MKT-CAP-AT             PIC S9(13)V99.
000940         88  MET-MKT-CAP-ABSENT     VALUE 9999999999999.99.
000950     05  MET-PE-RATIO-RT            PIC S9(5)V9(4).
000960         88  MET-PE-ABSENT          VALUE 99999.9999.
000970     05  MET-PB-RATIO-RT            PIC S9(5)V9(4).
000980         88  MET-PB-ABSENT          VALUE 99999.9999.
000990     05  MET-PS-RATIO-RT            PIC S9(5)V9(4).
001000         88  MET-PS-ABSENT          VALUE 99999.9999.
001010     05  MET-NET-MARGIN-RT          PIC S9(3)V9(4).
001020         88  MET-NET-MARGIN-ABSENT  VALUE 999.9999.
001030     05  MET-OP-MARGIN-RT           PIC S9(3)V9(4).
001040         88  MET-OP-MARGIN-ABSENT   VALUE 999.9999.
001050     05  MET-ROE-RT                 PIC S9(3)V9(4).
001060         88  MET-ROE-ABSENT         VALUE 999.9999.
001070     05  MET-CUR-RATIO-RT           PIC S9(3)V9(4).
001080         88  MET-CUR-RATIO-ABSENT   VALUE 999.9999.
001090     05  MET-DEBT-EQ-RT             PIC S9(3)V9(4).
001100         88  MET-DEBT-EQ-ABSENT     VALUE 999.9999.
001110     05  MET-REV-GROWTH-RT          PIC S9(3)V9(4).
001120         88  MET-REV-GROWTH-ABSENT  VALUE 999.9999.
001130     05  MET-ERN-GROWTH-RT          PIC S9(3)V9(4).
001140         88  MET-ERN-GROWTH-ABSENT  VALUE 999.9999.
001150     05  MET-BV-GROWTH-RT           PIC S9(3)V9(4).
001160         88  MET-BV-GROWTH-ABSENT   VALUE 999.9999.
001170     05  MET-EPS-AT                 PIC S9(5)V9(4).
001180         88  MET-EPS-ABSENT         VALUE 99999.9999.
001190     05  MET-FCF-PER-SHR-AT         PIC S9(5)V9(4).
001200         88  MET-FCF-PER-SHR-ABSNT  VALUE 99999.9999.
001210     05  MET-NET-INCOME-AT          PIC S9(13)V99.
001220     05  MET-FREE-CASH-FLOW-AT      PIC S9(13)V99.
001230         88  MET-FCF-ABSENT         VALUE 9999999999999.99.
001240     05  MET-TOTAL-DEBT-AT          PIC S9(13)V99.
001250     05  MET-MNA-CDE                PIC X(1).
001260         88  MET-MNA-YES            VALUE 'Y'.
001270         88  MET-MNA-NO             VALUE 'N'.
001280     05  FILLER                     PIC X(10).
001290 01  MET-REC-DTE-VIEW REDEFINES MET-REC.
001300     05  FILLER                     PIC X(8).
001310     05  MET-RPT-YYYY-DTE           PIC 9(4).
001320     05  FILLER                     PIC X(1).
001330     05  MET-RPT-MM-DTE             PIC 9(2).
001340     05  FILLER                     PIC X(1).
001350     05  MET-RPT-DD-DTE             PIC 9(2).
001360     05  FILLER                     PIC X(101).
001370*
001380 FD  SIGNALS-FILE.
001390 01  SIG-REC.
001400     05  SIG-TICKER-SYM             PIC X(8).
001410     05  SIG-ANALYST-NME            PIC X(12).
001420     05  SIG-SIGNAL-CDE             PIC X(8).
001430     05  SIG-CONFID-PCT             PIC 9(3).
001440     05  FILLER                     PIC X(20).
001450*
001460 WORKING-STORAGE SECTION.
001470*
001480 01  WS-SWITCHES.
001490     05  WS-PARM-EOF-SW             PIC X(1) VALUE 'N'.
001500         88  WS-PARM-EOF                VALUE 'Y'.
001510     05  WS-METRICS-EOF-SW          PIC X(1) VALUE 'N'.
001520         88  WS-METRICS-EOF              VALUE 'Y'.
001530     05  WS-MT-FOUND-SW             PIC X(1) VALUE 'N'.
001540         88  WS-MT-FOUND                VALUE 'Y'.
001550     05  BVL-TEST-RUN-SW            PIC X(1) VALUE 'N'.
001560*
001570 01  WS-COUNTERS COMP.
001580     05  WS-YEAR-SUB                PIC S9(4) VALUE ZERO.
001590     05  WS-TICKERS-READ-CT         PIC S9(7) VALUE ZERO.
001600     05  WS-TICKERS-SKIPPED-CT      PIC S9(7) VALUE ZERO.
001610     05  WS-TICKERS-BULLISH-CT      PIC S9(7) VALUE ZERO.
001620*
001630*    COUNT OF DISTINCT TICKERS SEEN SO FAR IN WS-MET-TKR-TBL -
001640*    STANDALONE SINCE IT OUTLIVES THE GROUP-LEVEL COUNTERS ABOVE
001650*    (IT IS STILL LIVE DURING THE SCORING PASS, NOT JUST THE
001660*    120-SCAN-LATEST-PERIODS PRE-PASS).
001670 77  WS-MET-TKR-CT                  PIC S9(4) COMP VALUE ZERO.
001680*    HOLDS THE HIGHEST METRICS REPORT PERIOD NOT AFTER PARM-RUN-DTE
001690*    SEEN FOR EACH TICKER, BUILT BY 120-SCAN-LATEST-PERIODS BEFORE
001700*    THE REAL SCORING PASS BEGINS - METRICS CARRIES NO GUARANTEED
001710*    SORT ORDER SO A SORTED CONTROL BREAK WILL NOT WORK HERE.
001720 01  WS-MET-TKR-TBL.
001730     05  WS-MT-ENTRY OCCURS 50 TIMES INDEXED BY WS-MT-IDX.
001740         10  WS-MT-TICKER           PIC X(8)  VALUE SPACES.
001750         10  WS-MT-BEST-PERIOD-DTE  PIC X(10) VALUE SPACES.
001760*
001770 01  WS-DCF-WORK.
001780     05  WS-GROWTH-PCT              PIC S9(3)V9(2) VALUE ZERO.
001790     05  WS-DISCOUNT-PCT            PIC S9(3)V9(2) VALUE 10.00.
001800     05  WS-YEAR-CASHFLOW-AT        PIC S9(15)V99  VALUE ZERO.
001810     05  WS-INTRINSIC-VALUE-AT      PIC S9(15)V99  VALUE ZERO.
001820     05  WS-MARGIN-SAFETY-RT        PIC S9(5)V9(4) VALUE ZERO.
001830     05  WS-EXPECTED-RETURN-RT      PIC S9(7)V9(4) VALUE ZERO.
001840*
001850*    TEN-YEAR COMPOUND-FACTOR TABLE, BUILT ONCE PER TICKER FROM
001860*    THE TICKER'S OWN GROWTH RATE SO EACH YEAR'S FACTOR IS ONLY
001870*    COMPUTED ONE TIME AND RE-USED BY 300-COMPUTE-INTRINSIC-VALUE.
001880 01  WS-YEAR-FACTOR-TBL.
001890     05  WS-YEAR-FACTOR OCCURS 10 TIMES INDEXED BY WS-YEAR-IDX.
001900         10  WS-YR-GROWTH-FACT      PIC S9(3)V9(6).
001910         10  WS-YR-DISCOUNT-FACT    PIC S9(3)V9(6).
001920 01  WS-YEAR-FACTOR-EDIT REDEFINES WS-YEAR-FACTOR-TBL.
001930     05  WS-YR-EDIT OCCURS 10 TIMES.
001940         10  WS-YR-COMBINED-PIC     PIC S9(6)V9(6).
001950*
001960 01  WS-EDIT-FIELDS.
001970     05  WS-SIGNAL-OUT              PIC X(8).
001980*
001990 PROCEDURE DIVISION.
002000*
002010 000-MAIN-CONTROL SECTION.
002020 000-MAIN.
002030     PERFORM 100-INITIALIZE THRU 100-EXIT
002040     PERFORM 200-PROCESS-TICKER THRU 200-EXIT
002050         UNTIL WS-METRICS-EOF
002060     PERFORM 900-TERMINATE THRU 900-EXIT
002070     STOP RUN.
002080 000-MAIN-EXIT.
002090     EXIT.
002100*
002110 100-INITIALIZE.
002120     OPEN INPUT  PARM-FILE
002130     READ PARM-FILE
002140         AT END SET WS-PARM-EOF TO TRUE
002150     END-READ
002160     CLOSE PARM-FILE
002170     OPEN INPUT  METRICS-FILE
002180     OPEN OUTPUT SIGNALS-FILE
002190     PERFORM 120-SCAN-LATEST-PERIODS THRU 120-EXIT
002200     PERFORM 210-READ-METRICS THRU 210-EXIT.
002210 100-EXIT.
002220     EXIT.
002230*
002240*    METRICS CARRIES NO GUARANTEED SORT ORDER (UNLIKE PRICES) SO
002250*    THE LATEST USABLE REPORT PERIOD PER TICKER IS DETERMINED BY
002260*    A FULL PRE-SCAN OF THE FILE BEFORE THE REAL SCORING PASS.
002270*    THE FILE IS THEN CLOSED AND RE-OPENED TO REWIND IT FOR THE
002280*    SCORING PASS THAT FOLLOWS.
002290 120-SCAN-LATEST-PERIODS.
002300     PERFORM 210-READ-METRICS THRU 210-EXIT
002310     PERFORM 130-ACCUM-ONE-PERIOD THRU 130-EXIT
002320         UNTIL WS-METRICS-EOF
002330     CLOSE METRICS-FILE
002340     OPEN INPUT METRICS-FILE
002350     MOVE 'N' TO WS-METRICS-EOF-SW.
002360 120-EXIT.
002370     EXIT.
002380*
002390 130-ACCUM-ONE-PERIOD.
002400     IF MET-RPT-PERIOD-DTE NOT > PARM-RUN-DTE
002410         PERFORM 170-FIND-TICKER-SLOT THRU 170-EXIT
002420         IF WS-MT-BEST-PERIOD-DTE (WS-MT-IDX) = SPACES
002430            OR MET-RPT-PERIOD-DTE > WS-MT-BEST-PERIOD-DTE (WS-MT-IDX)
002440             MOVE MET-RPT-PERIOD-DTE
002450                 TO WS-MT-BEST-PERIOD-DTE (WS-MT-IDX)
002460         END-IF
002470     END-IF
002480     PERFORM 210-READ-METRICS THRU 210-EXIT.
002490 130-EXIT.
002500     EXIT.
002510*
002520*    LINEAR SCAN OF WS-MET-TKR-TBL FOR MET-TICKER-SYM, ADDING A
002530*    NEW SLOT WHEN THE TICKER HAS NOT BEEN SEEN BEFORE.  50
002540*    TICKERS MATCHES THE SHOP-STANDARD TICKER-UNIVERSE TABLE
002550*    SIZE USED THROUGHOUT NIGHT-SIG.
002560 170-FIND-TICKER-SLOT.
002570     SET WS-MT-IDX TO 1
002580     SET WS-MT-FOUND-SW TO FALSE
002590     PERFORM 175-SCAN-ONE-SLOT THRU 175-EXIT
002600         VARYING WS-MT-IDX FROM 1 BY 1
002610         UNTIL WS-MT-IDX > WS-MET-TKR-CT OR WS-MT-FOUND
002620     IF NOT WS-MT-FOUND
002630         ADD 1 TO WS-MET-TKR-CT
002640         SET WS-MT-IDX TO WS-MET-TKR-CT
002650         MOVE MET-TICKER-SYM TO WS-MT-TICKER (WS-MT-IDX)
002660         MOVE SPACES TO WS-MT-BEST-PERIOD-DTE (WS-MT-IDX)
002670     END-IF.
002680 170-EXIT.
002690     EXIT.
002700*
002710 175-SCAN-ONE-SLOT.
002720     IF WS-MT-TICKER (WS-MT-IDX) = MET-TICKER-SYM
002730         SET WS-MT-FOUND-SW TO TRUE
002740     END-IF.
002750 175-EXIT.
002760     EXIT.
002770*
002780 200-PROCESS-TICKER.
002790     PERFORM 170-FIND-TICKER-SLOT THRU 170-EXIT
002800     IF WS-MT-BEST-PERIOD-DTE (WS-MT-IDX) NOT = SPACES
002810        AND MET-RPT-PERIOD-DTE = WS-MT-BEST-PERIOD-DTE (WS-MT-IDX)
002820         ADD 1 TO WS-TICKERS-READ-CT
002830         IF MET-MKT-CAP-ABSENT OR MET-FCF-ABSENT
002840             DISPLAY 'BVL0100W SKIPPING ' MET-TICKER-SYM
002850                 ' - MARKET CAP OR FREE CASH FLOW MISSING'
002860             ADD 1 TO WS-TICKERS-SKIPPED-CT
002870         ELSE
002880             PERFORM 150-BUILD-YEAR-TABLE THRU 150-EXIT
002890             PERFORM 300-COMPUTE-INTRINSIC-VALUE THRU 300-EXIT
002900             PERFORM 400-CLASSIFY-SIGNAL THRU 400-EXIT
002910             PERFORM 500-WRITE-SIGNAL-REC THRU 500-EXIT
002920         END-IF
002930     END-IF
002940     PERFORM 210-READ-METRICS THRU 210-EXIT.
002950 200-EXIT.
002960     EXIT.
002970*
002980 210-READ-METRICS.
002990     READ METRICS-FILE
003000         AT END SET WS-METRICS-EOF TO TRUE
003010     END-READ.
003020 210-EXIT.
003030     EXIT.
003040*
003050*    GROWTH RATE DEFAULTS TO 5.0 PERCENT WHEN EARNINGS GROWTH IS
003060*    NOT REPORTED FOR THE TICKER; DISCOUNT RATE IS A FIXED HOUSE
003070*    STANDARD OF 10.0 PERCENT.
003080 150-BUILD-YEAR-TABLE.
003090     IF MET-ERN-GROWTH-ABSENT
003100         MOVE 5.00 TO WS-GROWTH-PCT
003110     ELSE
003120         MOVE MET-ERN-GROWTH-RT TO WS-GROWTH-PCT
003130     END-IF
003140     MOVE 10.00 TO WS-DISCOUNT-PCT
003150     SET WS-YEAR-IDX TO 1
003160     PERFORM 155-BUILD-ONE-YEAR THRU 155-EXIT
003170         VARYING WS-YEAR-SUB FROM 1 BY 1
003180         UNTIL WS-YEAR-SUB > 10.
003190 150-EXIT.
003200     EXIT.
003210*
003220 155-BUILD-ONE-YEAR.
003230     IF WS-YEAR-SUB = 1
003240         COMPUTE WS-YR-GROWTH-FACT (WS-YEAR-IDX) ROUNDED =
003250             1 + (WS-GROWTH-PCT / 100)
003260         COMPUTE WS-YR-DISCOUNT-FACT (WS-YEAR-IDX) ROUNDED =
003270             1 + (WS-DISCOUNT-PCT / 100)
003280     ELSE
003290         COMPUTE WS-YR-GROWTH-FACT (WS-YEAR-IDX) ROUNDED =
003300             WS-YR-GROWTH-FACT (WS-YEAR-IDX - 1)
003310                 * (1 + (WS-GROWTH-PCT / 100))
003320         COMPUTE WS-YR-DISCOUNT-FACT (WS-YEAR-IDX) ROUNDED =
003330             WS-YR-DISCOUNT-FACT (WS-YEAR-IDX - 1)
003340                 * (1 + (WS-DISCOUNT-PCT / 100))
003350     END-IF
003360     SET WS-YEAR-IDX UP BY 1.
003370 155-EXIT.
003380     EXIT.
003390*
003400*    IV = SUM OVER I=1..10 OF FCF * GROWTH-FACT(I) / DISCOUNT-
003410*    FACT(I).  IF FCF IS ABSENT THE TICKER WAS ALREADY SKIPPED
003420*    BY 200-PROCESS-TICKER SO IV REDUCES TO ZERO HERE ONLY WHEN
003430*    THE LINE ITEM ITSELF IS LITERALLY ZERO.
003440 300-COMPUTE-INTRINSIC-VALUE.
003450     MOVE ZERO TO WS-INTRINSIC-VALUE-AT
003460     SET WS-YEAR-IDX TO 1
003470     PERFORM 305-ADD-ONE-YEAR-CASHFLOW THRU 305-EXIT
003480         VARYING WS-YEAR-SUB FROM 1 BY 1
003490         UNTIL WS-YEAR-SUB > 10.
003500 300-EXIT.
003510     EXIT.
003520*
003530 305-ADD-ONE-YEAR-CASHFLOW.
003540     COMPUTE WS-YEAR-CASHFLOW-AT ROUNDED =
003550         MET-FREE-CASH-FLOW-AT * WS-YR-GROWTH-FACT (WS-YEAR-IDX)
003560             / WS-YR-DISCOUNT-FACT (WS-YEAR-IDX)
003570     ADD WS-YEAR-CASHFLOW-AT TO WS-INTRINSIC-VALUE-AT
003580     SET WS-YEAR-IDX UP BY 1.
003590 305-EXIT.
003600     EXIT.
003610*
003620 400-CLASSIFY-SIGNAL.
003630     COMPUTE WS-MARGIN-SAFETY-RT ROUNDED =
003640         (WS-INTRINSIC-VALUE-AT - MET-MKT-CAP-AT) / MET-MKT-CAP-AT
003650     IF MET-PB-RATIO-RT = ZERO
003660         MOVE ZERO TO WS-EXPECTED-RETURN-RT
003670     ELSE
003680         COMPUTE WS-EXPECTED-RETURN-RT ROUNDED =
003690             MET-ROE-RT / MET-PB-RATIO-RT
003700     END-IF
003710     IF WS-MARGIN-SAFETY-RT > .15 AND WS-EXPECTED-RETURN-RT > 10
003720         MOVE 'BULLISH ' TO WS-SIGNAL-OUT
003730         ADD 1 TO WS-TICKERS-BULLISH-CT
003740     ELSE
003750         MOVE 'NEUTRAL ' TO WS-SIGNAL-OUT
003760     END-IF.
003770 400-EXIT.
003780     EXIT.
003790*
003800 500-WRITE-SIGNAL-REC.
003810     MOVE SPACES               TO SIG-REC
003820     MOVE MET-TICKER-SYM       TO SIG-TICKER-SYM
003830     MOVE 'BUFFETT'            TO SIG-ANALYST-NME
003840     MOVE WS-SIGNAL-OUT        TO SIG-SIGNAL-CDE
003850     MOVE ZERO                 TO SIG-CONFID-PCT
003860     WRITE SIG-REC.
003870 500-EXIT.
003880     EXIT.
003890*
003900 900-TERMINATE.
003910     DISPLAY 'BVL0900I TICKERS READ    = ' WS-TICKERS-READ-CT
003920     DISPLAY 'BVL0901I TICKERS SKIPPED = ' WS-TICKERS-SKIPPED-CT
003930     DISPLAY 'BVL0902I TICKERS BULLISH = ' WS-TICKERS-BULLISH-CT
003940     CLOSE METRICS-FILE
003950     CLOSE SIGNALS-FILE.
003960 900-EXIT.
003970     EXIT.
