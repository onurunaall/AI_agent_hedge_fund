000010*****************************************************************
000020* PROGRAM      AGG.TIP14  (AGG-SIGNAL-AGGREGATOR)
000030* APPLICATION  NIGHT-SIG -- NIGHTLY SIGNAL & BACKTEST BATCH
000040* PURPOSE      MAJORITY-VOTE AGGREGATOR.  READS THE SIGNALS
000050*              FEED (SORTED TICKER-MAJOR), TALLIES BULLISH,
000060*              NEUTRAL AND BEARISH VOTES PER TICKER ON A
000070*              TICKER-CHANGE CONTROL BREAK, AND WRITES THE
000080*              FINAL SIGNAL PLUS THE THREE VOTE COUNTS.
000090*****************************************************************
000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    AGG-SIGNAL-AGGREGATOR.
000120 AUTHOR.        L KIRSCHBAUM.
000130 INSTALLATION.  DST FUND SERVICES - QUANT RESEARCH.
000140 DATE-WRITTEN.  10/04/1993.
000150 DATE-COMPILED.
000160 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000170*
000180*    ------------------------------------------------------------
000190*    CHANGE LOG
000200*    ------------------------------------------------------------
000210*    10/04/1993  LMK  TKT0322  ORIGINAL MAJORITY-VOTE AGGREGATOR.
000220*    02/09/1998  DJT  TKT0511  DATE FIELDS EXPANDED TO 4-DIGIT
000230*                              CENTURY - NO DATE FIELD ACTUALLY
000240*                              CARRIED HERE, CHANGE MADE FOR
000250*                              SHOP-WIDE CONSISTENCY.
000260*    07/14/1999  DJT  TKT0533  Y2K SIGN-OFF.
000270*    05/02/2001  PAO  TKT0606  CONFIRMED TIE (INCLUDING ALL-
000280*                              NEUTRAL) RESOLVES TO NEUTRAL PER
000290*                              DATA-QUALITY REQUEST.
000300*    10/03/2006  SGV  TKT0774  AGGREGATE RECORD NOW CARRIES THE
000310*                              THREE RAW VOTE COUNTS FOR THE
000320*                              SIGNAL ROSTER REPORT.
000330*****************************************************************
000340 ENVIRONMENT DIVISION.
000350 CONFIGURATION SECTION.
000360 SOURCE-COMPUTER. IBM-3090.
000370 OBJECT-COMPUTER. IBM-3090.
000380 SPECIAL-NAMES.
000390     C01 IS TOP-OF-FORM
000400     CLASS NUMERIC-9S IS '9'
000410     UPSI-0 ON STATUS IS AGG-TEST-RUN-SW.
000420 INPUT-OUTPUT SECTION.
000430 FILE-CONTROL.
000440     SELECT SIGNALS-FILE  ASSIGN TO SIGNALS
000450         ORGANIZATION IS LINE SEQUENTIAL.
000460     SELECT AGGSIG-FILE   ASSIGN TO AGGSIG
000470         ORGANIZATION IS LINE SEQUENTIAL.
000480*
000490 DATA DIVISION.
000500 FILE SECTION.
000510*
000520 FD  SIGNALS-FILE.
000530 01  SIG-REC.
000540     05  SIG-TICKER-SYM             PIC X(8).
000550     05  SIG-ANALYST-NME            PIC X(12).
000560     05  SIG-SIGNAL-CDE             PIC X(8).
000570         88  SIG-IS-BULLISH             VALUE 'BULLISH '.
000580         88  SIG-IS-BEARISH             VALUE 'BEARISH '.
000590         88  SIG-IS-NEUTRAL             VALUE 'NEUTRAL '.
000600     05  SIG-CONFID-PCT             PIC 9(3).
000610     05  FILLER                     PIC X(20).
000620 01  SIG-REC-KEY-VIEW REDEFINES SIG-REC.
000630     05  SIG-KEY.
000640         10  SIG-KEY-TICKER         PIC X(8).
000650         10  SIG-KEY-ANALYST        PIC X(12).
000660     05  FILLER                     PIC X(31).
000670*
000680 FD  AGGSIG-FILE.
000690 01  AGG-REC.
000700     05  AGG-TICKER-SYM             PIC X(8).
000710     05  AGG-FINAL-SIGNAL-CDE       PIC X(8).
000720     05  AGG-BULLISH-CT             PIC 9(3).
000730     05  AGG-NEUTRAL-CT             PIC 9(3).
000740     05  AGG-BEARISH-CT             PIC 9(3).
000750     05  FILLER                     PIC X(26).
000760 01  AGG-REC-COUNT-VIEW REDEFINES AGG-REC.
000770     05  FILLER                     PIC X(16).
000780     05  AGG-VOTE-CT OCCURS 3 TIMES PIC 9(3).
000790     05  FILLER                     PIC X(26).
000800 01  AGG-REC-SIGNAL-VIEW REDEFINES AGG-REC.
000810     05  FILLER                     PIC X(8).
000820     05  AGG-SIGNAL-3CHR            PIC X(3).
000830     05  FILLER                     PIC X(37).
000840*
000850 WORKING-STORAGE SECTION.
000860*
000870 01  WS-SWITCHES.
000880     05  WS-SIGNALS-EOF-SW          PIC X(1) VALUE 'N'.
000890         88  WS-SIGNALS-EOF             VALUE 'Y'.
000900     05  AGG-TEST-RUN-SW            PIC X(1) VALUE 'N'.
000910*
000920 01  WS-COUNTERS COMP.
000930     05  WS-BULLISH-CT              PIC S9(3) VALUE ZERO.
000940     05  WS-NEUTRAL-CT              PIC S9(3) VALUE ZERO.
000950     05  WS-BEARISH-CT              PIC S9(3) VALUE ZERO.
000960     05  WS-TICKERS-AGGREGATED-CT   PIC S9(7) VALUE ZERO.
000970*
000980 77  WS-CURRENT-TICKER              PIC X(8) VALUE SPACES.
000990 01  WS-EDIT-FIELDS.
001000     05  WS-FINAL-SIGNAL-OUT        PIC X(8).
001010*
001020 PROCEDURE DIVISION.
001030*
001040 000-MAIN-CONTROL SECTION.
001050 000-MAIN.
001060     PERFORM 100-INITIALIZE THRU 100-EXIT
001070     PERFORM 200-AGGREGATE-ONE-TICKER THRU 200-EXIT
001080         UNTIL WS-SIGNALS-EOF
001090     PERFORM 900-TERMINATE THRU 900-EXIT
001100     STOP RUN.
001110 000-MAIN-EXIT.
001120     EXIT.
001130*
001140 100-INITIALIZE.
001150     OPEN INPUT  SIGNALS-FILE
001160     OPEN OUTPUT AGGSIG-FILE
001170     PERFORM 210-READ-SIGNAL THRU 210-EXIT
001180     IF NOT WS-SIGNALS-EOF
001190         MOVE SIG-TICKER-SYM TO WS-CURRENT-TICKER
001200     END-IF.
001210 100-EXIT.
001220     EXIT.
001230*
001240*    CONTROL BREAK ON TICKER - SIGNALS IS SORTED TICKER-MAJOR SO
001250*    ALL ANALYST VOTES FOR ONE TICKER ARRIVE TOGETHER.
001260 200-AGGREGATE-ONE-TICKER.
001270     MOVE ZERO TO WS-BULLISH-CT
001280     MOVE ZERO TO WS-NEUTRAL-CT
001290     MOVE ZERO TO WS-BEARISH-CT
001300     PERFORM 300-TALLY-VOTE THRU 300-EXIT
001310         UNTIL WS-SIGNALS-EOF OR SIG-TICKER-SYM NOT = WS-CURRENT-TICKER
001320     PERFORM 400-DERIVE-FINAL-SIGNAL THRU 400-EXIT
001330     PERFORM 500-WRITE-AGGREGATE-REC THRU 500-EXIT
001340     ADD 1 TO WS-TICKERS-AGGREGATED-CT
001350     IF NOT WS-SIGNALS-EOF
001360         MOVE SIG-TICKER-SYM TO WS-CURRENT-TICKER
001370     END-IF.
001380 200-EXIT.
001390     EXIT.
001400*
001410 210-READ-SIGNAL.
001420     READ SIGNALS-FILE
001430         AT END SET WS-SIGNALS-EOF TO TRUE
001440     END-READ.
001450 210-EXIT.
001460     EXIT.
001470*
001480 300-TALLY-VOTE.
001490     EVALUATE TRUE
001500         WHEN SIG-IS-BULLISH
001510             ADD 1 TO WS-BULLISH-CT
001520         WHEN SIG-IS-BEARISH
001530             ADD 1 TO WS-BEARISH-CT
001540         WHEN OTHER
001550             ADD 1 TO WS-NEUTRAL-CT
001560     END-EVALUATE
001570     PERFORM 210-READ-SIGNAL THRU 210-EXIT.
001580 300-EXIT.
001590     EXIT.
001600*
001610*    FINAL SIGNAL IS BULLISH IF BULLISH VOTES EXCEED BEARISH,
001620*    BEARISH IF BEARISH EXCEED BULLISH, OTHERWISE NEUTRAL - A
001630*    TIE OR AN ALL-NEUTRAL TICKER RESOLVES TO NEUTRAL.
001640 400-DERIVE-FINAL-SIGNAL.
001650     IF WS-BULLISH-CT > WS-BEARISH-CT
001660         MOVE 'BULLISH ' TO WS-FINAL-SIGNAL-OUT
001670     ELSE
001680         IF WS-BEARISH-CT > WS-BULLISH-CT
001690             MOVE 'BEARISH ' TO WS-FINAL-SIGNAL-OUT
001700         ELSE
001710             MOVE 'NEUTRAL ' TO WS-FINAL-SIGNAL-OUT
001720         END-IF
001730     END-IF.
001740 400-EXIT.
001750     EXIT.
001760*
001770 500-WRITE-AGGREGATE-REC.
001780     MOVE SPACES               TO AGG-REC
001790     MOVE WS-CURRENT-TICKER    TO AGG-TICKER-SYM
001800     MOVE WS-FINAL-SIGNAL-OUT  TO AGG-FINAL-SIGNAL-CDE
001810     MOVE WS-BULLISH-CT        TO AGG-BULLISH-CT
001820     MOVE WS-NEUTRAL-CT        TO AGG-NEUTRAL-CT
001830     MOVE WS-BEARISH-CT        TO AGG-BEARISH-CT
001840     WRITE AGG-REC.
001850 500-EXIT.
001860     EXIT.
001870*
001880 900-TERMINATE.
001890     DISPLAY 'AGG0900I TICKERS AGGREGATED = '
001900         WS-TICKERS-AGGREGATED-CT
001910     CLOSE SIGNALS-FILE
001920     CLOSE AGGSIG-FILE.
001930 900-EXIT.
001940     EXIT.
