000010*****************************************************************
000020* PROGRAM      ACT.TIP11  (ACT-ACTIVIST-SCREEN)
000030* APPLICATION  NIGHT-SIG -- NIGHTLY SIGNAL & BACKTEST BATCH
000040* PURPOSE      ACKMAN-STYLE ACTIVIST SCREEN.  TESTS CASH-FLOW,
000050*              GROWTH AND LEVERAGE CONDITIONS ON THE LATEST
000060*              METRICS RECORD PER TICKER AND APPLIES THE M&A
000070*              CATALYST OVERRIDE, WRITING ONE SIGNAL RECORD.
000080*****************************************************************
000090 IDENTIFICATION DIVISION.
000100 PROGRAM-ID.    ACT-ACTIVIST-SCREEN.
000110 AUTHOR.        R HALVORSEN.
000120 INSTALLATION.  DST FUND SERVICES - QUANT RESEARCH.
000130 DATE-WRITTEN.  06/02/1991.
000140 DATE-COMPILED.
000150 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000160*
000170*    ------------------------------------------------------------
000180*    CHANGE LOG
000190*    ------------------------------------------------------------
000200*    06/02/1991  RH   TKT0119  ORIGINAL ACTIVIST SCREEN - CASH
000210*                              FLOW, GROWTH, LEVERAGE SCREEN.
000220*    02/14/1993  RH   TKT0244  ADDED M&A CATALYST OVERRIDE FLAG
000230*                              FROM METRICS FEED.
000240*    04/03/1994  LMK  TKT0356  CONDITION B NOW REQUIRES BOTH
000250*                              GROWTH FIGURES PRESENT, NOT JUST
000260*                              ONE - MATCHES RESEARCH MEMO 94-02.
000270*    02/09/1998  DJT  TKT0511  DATE FIELDS EXPANDED TO 4-DIGIT
000280*                              CENTURY FOR YEAR 2000 COMPLIANCE.
000290*    07/14/1999  DJT  TKT0533  Y2K SIGN-OFF - NO REPORT-PERIOD
000300*                              COMPARE IN THIS PROGRAM, LOGIC
000310*                              UNCHANGED.
000320*    05/02/2001  PAO  TKT0603  ADDED ALL-NINES ABSENT-VALUE TEST
000330*                              FOR DEBT-TO-EQUITY AND GROWTH
000340*                              FIGURES PER DATA-QUALITY REQUEST.
000350*    08/19/2005  SGV  TKT0740  CONFIRMED SCREEN NEVER PRODUCES
000360*                              BEARISH - COMMENT ADDED PER AUDIT
000370*                              FINDING AR-05-118.
000380*    03/18/2011  RKP  TKT0914  METRICS CAN NOW CARRY MORE THAN
000390*                              ONE REPORT PERIOD PER TICKER.
000400*                              210-READ-METRICS WAS SCREENING
000410*                              EVERY ROW ON THE FILE INSTEAD OF
000420*                              JUST THE LATEST USABLE PERIOD,
000430*                              PRODUCING DUPLICATE SIGNAL RECORDS
000440*                              PER TICKER.  ADDED
000450*                              120-SCAN-LATEST-PERIODS TO PRE-SCAN
000460*                              METRICS FOR THE HIGHEST REPORT
000470*                              PERIOD NOT AFTER PARM-RUN-DTE PER
000480*                              TICKER BEFORE SCREENING BEGINS.
000490*****************************************************************
000500 ENVIRONMENT DIVISION.
000510 CONFIGURATION SECTION.
000520 SOURCE-COMPUTER. IBM-3090.
000530 OBJECT-COMPUTER. IBM-3090.
000540 SPECIAL-NAMES.
000550     C01 IS TOP-OF-FORM
000560     CLASS NUMERIC-9S IS '9'
000570     UPSI-0 ON STATUS IS ACT-TEST-RUN-SW.
000580 INPUT-OUTPUT SECTION.
000590 FILE-CONTROL.
000600     SELECT PARM-FILE    ASSIGN TO PARMCARD
000610         ORGANIZATION IS LINE SEQUENTIAL.
000620     SELECT METRICS-FILE ASSIGN TO METRICS
000630         ORGANIZATION IS LINE SEQUENTIAL.
000640     SELECT SIGNALS-FILE ASSIGN TO SIGNALS
000650         ORGANIZATION IS LINE SEQUENTIAL.
000660*
000670 DATA DIVISION.
000680 FILE SECTION.
000690*
000700 FD  PARM-FILE.
000710 01  PARM-REC.
000720     05  PARM-RUN-DTE               PIC X(10).
000730     05  FILLER                     PIC X(70).
000740 01  PARM-REC-NUM REDEFINES PARM-REC.
000750     05  PARM-RUN-YYYY-DTE          PIC 9(4).
000760     05  FILLER                     PIC X(1).
000770     05  PARM-RUN-MM-DTE            PIC 9(2).
000780     05  FILLER                     PIC X(1).
000790     05  PARM-RUN-DD-DTE            PIC 9(2).
000800     05  FILLER                     PIC X(70).
000810*
000820 FD  METRICS-FILE.
000830 01  MET-REC.
000840     05  MET-TICKER-SYM             PIC X(8).
000850     05  MET-RPT-PERIOD-DTE         PIC X(10).
000860     05  MET-MKT-CAP-AT             PIC S9(13)V99.
000870         88  MET-MKT-CAP-ABSENT     VALUE 9999999999999.99.
000880     05  MET-PE-RATIO-RT            PIC S9(5)V9(4).
000890     05  MET-PB-RATIO-RT            PIC S9(5)V9(4).
000900     05  MET-PS-RATIO-RT            PIC S9(5)V9(4).
000910     05  MET-NET-MARGIN-RT          PIC S9(3)V9(4).
000920     05  MET-OP-MARGIN-RT           PIC S9(3)V9(4).
000930     05  MET-ROE-RT                 PIC S9(3)V9(4).
000940     05  MET-CUR-RATIO-RT           PIC S9(3)V9(4).
000950     05  MET-DEBT-EQ-RT             PIC S9(3)V9(4).
000960         88  MET-DEBT-EQ-ABSENT     VALUE 999.9999.
000970     05  MET-REV-GROWTH-RT          PIC S9(3)V9(4).
000980         88  MET-REV-GROWTH-ABSENT  VALUE 999.9999.
000990     05  MET-ERN-GROWTH-RT          PIC S9(3)V9(4).
001000         88  MET-ERN-GROWTH-ABSENT  VALUE 999.9999.
001010     05  MET-BV-GROWTH-RT           PIC S9(3)V9(4).
001020     05  MET-EPS-AT                 PIC S9(5)V9(4).
001030     05  MET-FCF-PER-SHR-AT         PIC S9(5)V9(4).
001040     05  MET-NET-INCOME-AT          PIC S9(13)V99.
001050     05  MET-FREE-CASH-FLOW-AT      PIC S9(13)V99.
001060         88  MET-FCF-ABSENT         VALUE 9999999999999.99.
001070     05  MET-TOTAL-DEBT-AT          PIC S9(13)V99.
001080     05  MET-MNA-CDE                PIC X(1).
001090         88  MET-MNA-YES            VALUE 'Y'.
001100         88  MET-MNA-NO             VALUE 'N'.
001110     05  FILLER                     PIC X(10).
001120 01  MET-REC-DTE-VIEW REDEFINES MET-REC.
001130     05  FILLER                     PIC X(8).
001140     05  MET-RPT-YYYY-DTE           PIC 9(4).
001150     05  FILLER                     PIC X(1).
001160     05  MET-RPT-MM-DTE             PIC 9(2).
001170     05  FILLER                     PIC X(1).
001180     05  MET-RPT-DD-DTE             PIC 9(2).
001190     05  FILLER                     PIC X(101).
001200*
001210 FD  SIGNALS-FILE.
001220 01  SIG-REC.
001230     05  SIG-TICKER-SYM             PIC X(8).
001240     05  SIG-ANALYST-NME            PIC X(12).
001250     05  SIG-SIGNAL-CDE             PIC X(8).
001260     05  SIG-CONFID-PCT             PIC 9(3).
001270     05  FILLER                     PIC X(20).
001280 01  SIG-REC-KEY-VIEW REDEFINES SIG-REC.
001290     05  SIG-KEY.
001300         10  SIG-KEY-TICKER         PIC X(8).
001310         10  SIG-KEY-ANALYST        PIC X(12).
001320     05  FILLER                     PIC X(31).
001330*
001340 WORKING-STORAGE SECTION.
001350*
001360 01  WS-SWITCHES.
001370     05  WS-PARM-EOF-SW             PIC X(1) VALUE 'N'.
001380         88  WS-PARM-EOF                VALUE 'Y'.
001390     05  WS-METRICS-EOF-SW          PIC X(1) VALUE 'N'.
001400         88  WS-METRICS-EOF              VALUE 'Y'.
001410     05  WS-MT-FOUND-SW             PIC X(1) VALUE 'N'.
001420         88  WS-MT-FOUND                VALUE 'Y'.
001430     05  ACT-TEST-RUN-SW            PIC X(1) VALUE 'N'.
001440     05  WS-COND-A-SW               PIC X(1) VALUE 'N'.
001450         88  WS-COND-A-TRUE             VALUE 'Y'.
001460     05  WS-COND-B-SW               PIC X(1) VALUE 'N'.
001470         88  WS-COND-B-TRUE             VALUE 'Y'.
001480     05  WS-COND-C-SW               PIC X(1) VALUE 'N'.
001490         88  WS-COND-C-TRUE             VALUE 'Y'.
001500*
001510 01  WS-COUNTERS COMP.
001520     05  WS-TICKERS-READ-CT         PIC S9(7) VALUE ZERO.
001530     05  WS-TICKERS-SKIPPED-CT      PIC S9(7) VALUE ZERO.
001540     05  WS-TICKERS-BULLISH-CT      PIC S9(7) VALUE ZERO.
001550     05  WS-TICKERS-CATALYST-CT     PIC S9(7) VALUE ZERO.
001560*
001570*    COUNT OF DISTINCT TICKERS SEEN SO FAR IN WS-MET-TKR-TBL -
001580*    STANDALONE SINCE IT OUTLIVES THE GROUP-LEVEL COUNTERS ABOVE
001590*    (IT IS STILL LIVE DURING THE SCREENING PASS, NOT JUST THE
001600*    120-SCAN-LATEST-PERIODS PRE-PASS).
001610 77  WS-MET-TKR-CT                  PIC S9(4) COMP VALUE ZERO.
001620*    HOLDS THE HIGHEST METRICS REPORT PERIOD NOT AFTER
001630*    PARM-RUN-DTE SEEN FOR EACH TICKER, BUILT BY
001640*    120-SCAN-LATEST-PERIODS BEFORE THE REAL SCREENING PASS
001650*    BEGINS - METRICS CARRIES NO GUARANTEED SORT ORDER SO A
001660*    SORTED CONTROL BREAK WILL NOT WORK HERE.
001670 01  WS-MET-TKR-TBL.
001680     05  WS-MT-ENTRY OCCURS 50 TIMES INDEXED BY WS-MT-IDX.
001690         10  WS-MT-TICKER           PIC X(8)  VALUE SPACES.
001700         10  WS-MT-BEST-PERIOD-DTE  PIC X(10) VALUE SPACES.
001710*
001720 01  WS-EDIT-FIELDS.
001730     05  WS-SIGNAL-OUT              PIC X(8).
001740*
001750 PROCEDURE DIVISION.
001760*
001770 000-MAIN-CONTROL SECTION.
001780 000-MAIN.
001790     PERFORM 100-INITIALIZE THRU 100-EXIT
001800     PERFORM 200-PROCESS-TICKER THRU 200-EXIT
001810         UNTIL WS-METRICS-EOF
001820     PERFORM 900-TERMINATE THRU 900-EXIT
001830     STOP RUN.
001840 000-MAIN-EXIT.
001850     EXIT.
001860*
001870 100-INITIALIZE.
001880     OPEN INPUT  PARM-FILE
001890     READ PARM-FILE
001900         AT END SET WS-PARM-EOF TO TRUE
001910     END-READ
001920     CLOSE PARM-FILE
001930     OPEN INPUT  METRICS-FILE
001940     OPEN OUTPUT SIGNALS-FILE
001950     PERFORM 120-SCAN-LATEST-PERIODS THRU 120-EXIT
001960     PERFORM 210-READ-METRICS THRU 210-EXIT.
001970 100-EXIT.
001980     EXIT.
001990*
002000*    METRICS CARRIES NO GUARANTEED SORT ORDER (UNLIKE PRICES) SO
002010*    THE LATEST USABLE REPORT PERIOD PER TICKER IS DETERMINED BY
002020*    A FULL PRE-SCAN OF THE FILE BEFORE THE REAL SCREENING PASS.
002030*    THE FILE IS THEN CLOSED AND RE-OPENED TO REWIND IT FOR THE
002040*    SCREENING PASS THAT FOLLOWS.
002050 120-SCAN-LATEST-PERIODS.
002060     PERFORM 210-READ-METRICS THRU 210-EXIT
002070     PERFORM 130-ACCUM-ONE-PERIOD THRU 130-EXIT
002080         UNTIL WS-METRICS-EOF
002090     CLOSE METRICS-FILE
002100     OPEN INPUT METRICS-FILE
002110     MOVE 'N' TO WS-METRICS-EOF-SW.
002120 120-EXIT.
002130     EXIT.
002140*
002150 130-ACCUM-ONE-PERIOD.
002160     IF MET-RPT-PERIOD-DTE NOT > PARM-RUN-DTE
002170         PERFORM 170-FIND-TICKER-SLOT THRU 170-EXIT
002180         IF WS-MT-BEST-PERIOD-DTE (WS-MT-IDX) = SPACES
002190            OR MET-RPT-PERIOD-DTE > WS-MT-BEST-PERIOD-DTE (WS-MT-IDX)
002200             MOVE MET-RPT-PERIOD-DTE
002210                 TO WS-MT-BEST-PERIOD-DTE (WS-MT-IDX)
002220         END-IF
002230     END-IF
002240     PERFORM 210-READ-METRICS THRU 210-EXIT.
002250 130-EXIT.
002260     EXIT.
002270*
002280*    LINEAR SCAN OF WS-MET-TKR-TBL FOR MET-TICKER-SYM, ADDING A
002290*    NEW SLOT WHEN THE TICKER HAS NOT BEEN SEEN BEFORE.  50
002300*    TICKERS MATCHES THE SHOP-STANDARD TICKER-UNIVERSE TABLE
002310*    SIZE USED THROUGHOUT NIGHT-SIG.
002320 170-FIND-TICKER-SLOT.
002330     SET WS-MT-IDX TO 1
002340     SET WS-MT-FOUND-SW TO FALSE
002350     PERFORM 175-SCAN-ONE-SLOT THRU 175-EXIT
002360         VARYING WS-MT-IDX FROM 1 BY 1
002370         UNTIL WS-MT-IDX > WS-MET-TKR-CT OR WS-MT-FOUND
002380     IF NOT WS-MT-FOUND
002390         ADD 1 TO WS-MET-TKR-CT
002400         SET WS-MT-IDX TO WS-MET-TKR-CT
002410         MOVE MET-TICKER-SYM TO WS-MT-TICKER (WS-MT-IDX)
002420         MOVE SPACES TO WS-MT-BEST-PERIOD-DTE (WS-MT-IDX)
002430     END-IF.
002440 170-EXIT.
002450     EXIT.
002460*
002470 175-SCAN-ONE-SLOT.
002480     IF WS-MT-TICKER (WS-MT-IDX) = MET-TICKER-SYM
002490         SET WS-MT-FOUND-SW TO TRUE
002500     END-IF.
002510 175-EXIT.
002520     EXIT.
002530*
002540 200-PROCESS-TICKER.
002550     PERFORM 170-FIND-TICKER-SLOT THRU 170-EXIT
002560     IF WS-MT-BEST-PERIOD-DTE (WS-MT-IDX) NOT = SPACES
002570        AND MET-RPT-PERIOD-DTE = WS-MT-BEST-PERIOD-DTE (WS-MT-IDX)
002580         ADD 1 TO WS-TICKERS-READ-CT
002590         IF MET-FCF-ABSENT OR MET-MKT-CAP-ABSENT
002600             DISPLAY 'ACT0100W SKIPPING ' MET-TICKER-SYM
002610                 ' - FREE CASH FLOW OR MARKET CAP MISSING'
002620             ADD 1 TO WS-TICKERS-SKIPPED-CT
002630         ELSE
002640             PERFORM 300-EVALUATE-SCREENS THRU 300-EXIT
002650             PERFORM 400-CLASSIFY-SIGNAL THRU 400-EXIT
002660             PERFORM 500-WRITE-SIGNAL-REC THRU 500-EXIT
002670         END-IF
002680     END-IF
002690     PERFORM 210-READ-METRICS THRU 210-EXIT.
002700 200-EXIT.
002710     EXIT.
002720*
002730 210-READ-METRICS.
002740     READ METRICS-FILE
002750         AT END SET WS-METRICS-EOF TO TRUE
002760     END-READ.
002770 210-EXIT.
002780     EXIT.
002790*
002800*    CONDITION A - CASH FLOW POSITIVE.
002810*    CONDITION B - REVENUE AND EARNINGS GROWTH BOTH PRESENT AND
002820*                  BOTH ABOVE 10 PERCENT.
002830*    CONDITION C - DEBT TO EQUITY PRESENT AND UNDER 2.
002840 300-EVALUATE-SCREENS.
002850     SET WS-COND-A-TRUE TO FALSE
002860     SET WS-COND-B-TRUE TO FALSE
002870     SET WS-COND-C-TRUE TO FALSE
002880     IF MET-FREE-CASH-FLOW-AT > ZERO
002890         SET WS-COND-A-TRUE TO TRUE
002900     END-IF
002910     IF NOT MET-REV-GROWTH-ABSENT AND NOT MET-ERN-GROWTH-ABSENT
002920             AND MET-REV-GROWTH-RT > 10 AND MET-ERN-GROWTH-RT > 10
002930         SET WS-COND-B-TRUE TO TRUE
002940     END-IF
002950     IF NOT MET-DEBT-EQ-ABSENT AND MET-DEBT-EQ-RT < 2
002960         SET WS-COND-C-TRUE TO TRUE
002970     END-IF.
002980 300-EXIT.
002990     EXIT.
003000*
003010 400-CLASSIFY-SIGNAL.
003020     IF WS-COND-A-TRUE AND WS-COND-B-TRUE AND WS-COND-C-TRUE
003030         MOVE 'BULLISH ' TO WS-SIGNAL-OUT
003040     ELSE
003050         MOVE 'NEUTRAL ' TO WS-SIGNAL-OUT
003060     END-IF
003070     IF MET-MNA-YES
003080         MOVE 'BULLISH ' TO WS-SIGNAL-OUT
003090         ADD 1 TO WS-TICKERS-CATALYST-CT
003100     END-IF
003110     IF WS-SIGNAL-OUT = 'BULLISH '
003120         ADD 1 TO WS-TICKERS-BULLISH-CT
003130     END-IF.
003140 400-EXIT.
003150     EXIT.
003160*
003170 500-WRITE-SIGNAL-REC.
003180     MOVE SPACES               TO SIG-REC
003190     MOVE MET-TICKER-SYM       TO SIG-TICKER-SYM
003200     MOVE 'ACKMAN'             TO SIG-ANALYST-NME
003210     MOVE WS-SIGNAL-OUT        TO SIG-SIGNAL-CDE
003220     MOVE ZERO                 TO SIG-CONFID-PCT
003230     WRITE SIG-REC.
003240 500-EXIT.
003250     EXIT.
003260*
003270 900-TERMINATE.
003280     DISPLAY 'ACT0900I TICKERS READ     = ' WS-TICKERS-READ-CT
003290     DISPLAY 'ACT0901I TICKERS SKIPPED  = ' WS-TICKERS-SKIPPED-CT
003300     DISPLAY 'ACT0902I TICKERS BULLISH  = ' WS-TICKERS-BULLISH-CT
003310     DISPLAY 'ACT0903I CATALYST FORCED  = ' WS-TICKERS-CATALYST-CT
003320     CLOSE METRICS-FILE
003330     CLOSE SIGNALS-FILE.
003340 900-EXIT.
003350     EXIT.
