000010*****************************************************************
000020* PROGRAM      BKT.R00920  (BKT-BACKTEST-ENGINE)
000030* APPLICATION  NIGHT-SIG -- NIGHTLY SIGNAL & BACKTEST BATCH
000040* PURPOSE      DAY-BY-DAY TRADE SIMULATION.  WALKS EACH BUSINESS
000050*              DAY FROM THE RUN-CONTROL START DATE TO THE END
000060*              DATE, PRICES EACH WATCH-LIST TICKER OFF THE PRIOR
000070*              CALENDAR DAY'S CLOSE, TURNS THE AGGREGATED SIGNAL
000080*              INTO A BUY/SELL/HOLD DECISION, POSTS THE TRADE TO
000090*              THE CASH/SHARE LEDGER, VALUES THE PORTFOLIO, AND
000100*              AT END OF RUN COMPUTES THE SHARPE RATIO AND
000110*              MAXIMUM DRAWDOWN OVER THE DAILY VALUATION SERIES.
000120*****************************************************************
000130 IDENTIFICATION DIVISION.
000140 PROGRAM-ID.    BKT-BACKTEST-ENGINE.
000150 AUTHOR.        D TROMBLEY.
000160 INSTALLATION.  DST FUND SERVICES - QUANT RESEARCH.
000170 DATE-WRITTEN.  01/23/1995.
000180 DATE-COMPILED.
000190 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000200*
000210*    ------------------------------------------------------------
000220*    CHANGE LOG
000230*    ------------------------------------------------------------
000240*    01/23/1995  DJT  TKT0388  ORIGINAL BACKTEST LEDGER ENGINE -
000250*                              REPLACES THE SPREADSHEET WORKBOOK
000260*                              QUANT RESEARCH WAS HAND-CRANKING.
000270*    06/30/1996  LMK  TKT0417  FIXED AVERAGE-COST RECOMPUTATION
000280*                              ON PARTIAL BUYS (WAS OVERWRITING
000290*                              INSTEAD OF WEIGHTING).
000300*    02/09/1998  DJT  TKT0511  DATE FIELDS EXPANDED TO 4-DIGIT
000310*                              CENTURY FOR YEAR 2000 COMPLIANCE.
000320*    07/14/1999  DJT  TKT0533  Y2K SIGN-OFF - CALENDAR ROUTINE
000330*                              RETESTED THROUGH 12/31/2000.
000340*    04/18/2000  DJT  TKT0541  LEAP-YEAR TEST IN 355/365 NOW
000350*                              CHECKS CENTURY-DIVISIBLE YEARS.
000360*    03/25/2011  RKP  TKT0916  120-READ-AGGSIG WAS LOADING THE
000370*                              LEDGER FROM AGGSIG-FILE WITH NO
000380*                              REGARD FOR THE WATCH-LIST TICKERS
000390*                              LOADED IN 110-READ-TICKER, SO THE
000400*                              RUN-CONTROL TICKER LIST HAD NO
000410*                              EFFECT ON THE SIMULATION.  ADDED
000420*                              125-TICKER-IN-LIST SO ONLY
000430*                              WATCH-LIST TICKERS ARE CARRIED
000440*                              INTO THE LEDGER.  ALSO FIXED
000450*                              WS-CUR-DTE-DISP IN 300-DAY-LOOP,
000460*                              WHICH NEVER GOT THE SEPARATOR
000470*                              HYPHENS 355 ALREADY PUTS INTO
000480*                              WS-PREV-DTE-DISP, SO THE BKT0200W
000490*                              SKIPPED-DAY MESSAGE PRINTED A
000500*                              DATE WITH NO DASHES.
000510*    09/09/2002  PAO  TKT0644  ADDED SHARPE RATIO AND MAXIMUM
000520*                              DRAWDOWN COMPUTATION AT END OF RUN
000530*                              PER RESEARCH MEMO 02-31.
000540*    10/03/2006  SGV  TKT0776  VALUATION FILE NOW CARRIES A
000550*                              TRAILER RECORD WITH THE SHARPE AND
000560*                              DRAWDOWN FIGURES FOR THE REPORT
000570*                              PROGRAM, SAME SHAPE AS THE OLD
000580*                              TIP01 HEADER/DETAIL/TRAILER CHAIN.
000590*    03/11/2011  RKP  TKT0912  355-PREV-CALENDAR-DAY WAS BORROWING
000600*                              352-TEST-LEAP-YEAR AND STOMPING THE
000610*                              LIVE WS-CUR-YYYY/DD ITERATOR ON A
000620*                              MONTH ROLLBACK, SKIPPING THE REST
000630*                              OF THE CURRENT MONTH.  ADDED
000640*                              357-TEST-PREV-LEAP-YEAR SO THE PRIOR
000650*                              MONTH'S DAY COUNT IS DERIVED FROM
000660*                              WS-PREV-YYYY ALONE.
000670*****************************************************************
000680 ENVIRONMENT DIVISION.
000690 CONFIGURATION SECTION.
000700 SOURCE-COMPUTER. IBM-3090.
000710 OBJECT-COMPUTER. IBM-3090.
000720 SPECIAL-NAMES.
000730     C01 IS TOP-OF-FORM
000740     CLASS NUMERIC-9S IS '9'
000750     UPSI-0 ON STATUS IS BKT-TEST-RUN-SW.
000760 INPUT-OUTPUT SECTION.
000770 FILE-CONTROL.
000780     SELECT PARM-FILE     ASSIGN TO PARMCARD
000790         ORGANIZATION IS LINE SEQUENTIAL.
000800     SELECT TICKERS-FILE  ASSIGN TO TICKERS
000810         ORGANIZATION IS LINE SEQUENTIAL.
000820     SELECT AGGSIG-FILE   ASSIGN TO AGGSIG
000830         ORGANIZATION IS LINE SEQUENTIAL.
000840     SELECT PRICES-FILE   ASSIGN TO PRICES
000850         ORGANIZATION IS LINE SEQUENTIAL.
000860     SELECT TRADELOG-FILE ASSIGN TO TRADELOG
000870         ORGANIZATION IS LINE SEQUENTIAL.
000880     SELECT VALUATION-FILE ASSIGN TO VALUATION
000890         ORGANIZATION IS LINE SEQUENTIAL.
000900*
000910 DATA DIVISION.
000920 FILE SECTION.
000930*
000940 FD  PARM-FILE.
000950 01  PARM-REC.
000960     05  PARM-START-DTE             PIC X(10).
000970     05  PARM-END-DTE                PIC X(10).
000980     05  PARM-CAPITAL-AT             PIC S9(13)V99.
000990     05  FILLER                      PIC X(49).
001000 01  PARM-REC-DTE-VIEW REDEFINES PARM-REC.
001010     05  PARM-START-YYYY             PIC 9(4).
001020     05  FILLER                      PIC X(1).
001030     05  PARM-START-MM               PIC 9(2).
001040     05  FILLER                      PIC X(1).
001050     05  PARM-START-DD               PIC 9(2).
001060     05  FILLER                      PIC X(72).
001070*
001080 FD  TICKERS-FILE.
001090 01  TKR-REC.
001100     05  TKR-TICKER-SYM              PIC X(8).
001110     05  FILLER                      PIC X(64).
001120*
001130 FD  AGGSIG-FILE.
001140 01  AGG-REC.
001150     05  AGG-TICKER-SYM              PIC X(8).
001160     05  AGG-FINAL-SIGNAL-CDE        PIC X(8).
001170     05  AGG-BULLISH-CT              PIC 9(3).
001180     05  AGG-NEUTRAL-CT              PIC 9(3).
001190     05  AGG-BEARISH-CT              PIC 9(3).
001200     05  FILLER                      PIC X(26).
001210*
001220 FD  PRICES-FILE.
001230 01  PRC-REC.
001240     05  PRC-TICKER-SYM              PIC X(8).
001250     05  PRC-TRADE-DTE               PIC X(10).
001260     05  PRC-OPEN-AT                 PIC S9(7)V99.
001270     05  PRC-CLOSE-AT                PIC S9(7)V99.
001280     05  PRC-HIGH-AT                 PIC S9(7)V99.
001290     05  PRC-LOW-AT                  PIC S9(7)V99.
001300     05  PRC-VOLUME-CT               PIC 9(11).
001310     05  FILLER                      PIC X(20).
001320*
001330*    TRADE LOG DETAIL - ONE PER EXECUTED TRADE, IN EXECUTION
001340*    ORDER (NO CONTROL BREAKS).
001350 FD  TRADELOG-FILE.
001360 01  TL-REC.
001370     05  TL-DATE                     PIC X(10).
001380     05  TL-TICKER                   PIC X(8).
001390     05  TL-ACTION                   PIC X(4).
001400     05  TL-SHARES                   PIC 9(9).
001410     05  TL-PRICE                    PIC S9(7)V99.
001420     05  TL-GAIN                     PIC S9(11)V99.
001430     05  FILLER                      PIC X(37).
001440*
001450*    VALUATION FILE - HEADER/DETAIL/TRAILER CHAIN, SAME
001460*    RECORD-TYPE-DISCRIMINATED SHAPE THE SHOP HAS USED FOR
001470*    YEARS ON THE TRANSFER-AGENCY EXTRACT FEEDS.
001480 FD  VALUATION-FILE.
001490 01  VAL-REC.
001500     05  VAL-REC-TYPE                PIC X(1).
001510         88  VAL-IS-DETAIL               VALUE 'D'.
001520         88  VAL-IS-TRAILER               VALUE 'T'.
001530     05  VAL-DATE                    PIC X(10).
001540     05  VAL-VALUE-AT                PIC S9(13)V99.
001550     05  FILLER                      PIC X(56).
001560 01  VAL-REC-TRAILER-VIEW REDEFINES VAL-REC.
001570     05  FILLER                      PIC X(1).
001580     05  VAL-SHARPE-RT               PIC S9(3)V99.
001590     05  VAL-DRAWDOWN-PCT            PIC S9(3)V99.
001600     05  FILLER                      PIC X(69).
001610*
001620 WORKING-STORAGE SECTION.
001630*
001640 01  WS-SWITCHES.
001650     05  WS-TICKERS-EOF-SW           PIC X(1) VALUE 'N'.
001660         88  WS-TICKERS-EOF              VALUE 'Y'.
001670     05  WS-AGGSIG-EOF-SW            PIC X(1) VALUE 'N'.
001680         88  WS-AGGSIG-EOF               VALUE 'Y'.
001690     05  WS-PRICES-EOF-SW            PIC X(1) VALUE 'N'.
001700         88  WS-PRICES-EOF               VALUE 'Y'.
001710     05  WS-RUN-DONE-SW              PIC X(1) VALUE 'N'.
001720         88  WS-RUN-DONE                  VALUE 'Y'.
001730     05  WS-PRICE-FOUND-SW           PIC X(1) VALUE 'N'.
001740         88  WS-PRICE-FOUND                VALUE 'Y'.
001750     05  WS-TICKER-FOUND-SW          PIC X(1) VALUE 'N'.
001760         88  WS-TICKER-IN-LIST            VALUE 'Y'.
001770     05  BKT-TEST-RUN-SW             PIC X(1) VALUE 'N'.
001780*
001790 01  WS-COUNTERS COMP.
001800     05  WS-TICKER-CT                PIC S9(3) VALUE ZERO.
001810     05  WS-SIGNAL-CT                PIC S9(3) VALUE ZERO.
001820     05  WS-PRICE-CT                 PIC S9(7) VALUE ZERO.
001830     05  WS-VALUATION-CT             PIC S9(5) VALUE ZERO.
001840     05  WS-TRADE-CT                 PIC S9(7) VALUE ZERO.
001850     05  WS-TKR-SUB                  PIC S9(3) VALUE ZERO.
001860     05  WS-DAY-SUB                  PIC S9(5) VALUE ZERO.
001870     05  WS-DOW-NUM                  PIC S9(3) VALUE ZERO.
001880*
001890*    WATCH-LIST TICKERS.
001900 01  WS-TICKER-TBL.
001910     05  WS-TKR-ENTRY OCCURS 50 TIMES INDEXED BY WS-TKR-IDX.
001920         10  WS-TKR-SYMBOL           PIC X(8).
001930*
001940*    FULL PRICES FEED, HELD IN MEMORY BY WATCH-LIST TICKER AND
001950*    TRADE DATE SO 317-SCAN-ONE-PRICE CAN MATCH AGAINST THE
001960*    SAVED PREVIOUS CALENDAR DAY WITHOUT RE-READING PRICES-FILE.
001970 01  WS-PRICE-TBL.
001980     05  WS-PRC-ENTRY OCCURS 10000 TIMES INDEXED BY WS-PRC-IDX.
001990         10  WS-PRC-TICKER-SYM      PIC X(8).
002000         10  WS-PRC-DTE             PIC X(10).
002010         10  WS-PRC-CLOSE-AT        PIC S9(7)V99.
002020*
002030*    ONE DECISION PER TICKER (AGGREGATED FINAL SIGNAL, HELD FOR
002040*    THE WHOLE RUN) PLUS THE LEDGER POSITION FOR THAT TICKER.
002050 01  WS-LEDGER-TBL.
002060     05  WS-LGR-ENTRY OCCURS 50 TIMES INDEXED BY WS-LGR-IDX.
002070         10  WS-LGR-TICKER           PIC X(8).
002080         10  WS-LGR-SIGNAL-CDE       PIC X(8).
002090         10  WS-LGR-SHARES-CT        PIC 9(9).
002100         10  WS-LGR-AVG-COST-AT      PIC S9(7)V99.
002110         10  WS-LGR-REALIZED-AT      PIC S9(11)V99.
002120         10  WS-LGR-CUR-PRICE-AT     PIC S9(7)V99.
002130         10  WS-LGR-PRICED-SW        PIC X(1).
002140             88  WS-LGR-PRICED           VALUE 'Y'.
002150 01  WS-LEDGER-TBL-EDIT REDEFINES WS-LEDGER-TBL.
002160     05  WS-LGR-EDIT-ENTRY OCCURS 50 TIMES.
002170         10  FILLER                  PIC X(8).
002180         10  FILLER                  PIC X(8).
002190         10  WS-LGR-SHARES-DISP      PIC 9(9).
002200         10  FILLER                  PIC X(23).
002210*
002220*    DAILY VALUATION SERIES, KEPT IN MEMORY SO THE SHARPE RATIO
002230*    AND DRAWDOWN CAN BE DERIVED AFTER THE DAY LOOP COMPLETES.
002240 01  WS-VALUATION-TBL.
002250     05  WS-VAL-ENTRY OCCURS 400 TIMES INDEXED BY WS-VAL-IDX.
002260         10  WS-VAL-DATE             PIC X(10).
002270         10  WS-VAL-AMT              PIC S9(13)V99.
002280*
002290 01  WS-CALENDAR-WORK.
002300     05  WS-CUR-YYYY                 PIC 9(4)  COMP.
002310     05  WS-CUR-MM                   PIC 9(2)  COMP.
002320     05  WS-CUR-DD                   PIC 9(2)  COMP.
002330     05  WS-PREV-YYYY                PIC 9(4)  COMP.
002340     05  WS-PREV-MM                  PIC 9(2)  COMP.
002350     05  WS-PREV-DD                  PIC 9(2)  COMP.
002360     05  WS-END-YYYY                 PIC 9(4)  COMP.
002370     05  WS-END-MM                   PIC 9(2)  COMP.
002380     05  WS-END-DD                   PIC 9(2)  COMP.
002390     05  WS-LEAP-YR-SW               PIC X(1)  VALUE 'N'.
002400         88  WS-IS-LEAP-YR               VALUE 'Y'.
002410*
002420*    ZELLER'S CONGRUENCE WORK FIELDS - KEPT SEPARATE FROM THE
002430*    REAL WS-CUR-MM/WS-CUR-YYYY SO THE MARCH-BASED MONTH SHIFT
002440*    ZELLER NEEDS DOES NOT DISTURB THE ACTUAL RUN DATE.
002450 01  WS-ZELLER-WORK COMP.
002460     05  WS-Z-MONTH                  PIC S9(4) VALUE ZERO.
002470     05  WS-Z-YEAR                   PIC S9(4) VALUE ZERO.
002480     05  WS-Z-CENTURY                PIC S9(4) VALUE ZERO.
002490     05  WS-Z-YR-OF-CENT             PIC S9(4) VALUE ZERO.
002500     05  WS-Z-TERM-1                 PIC S9(4) VALUE ZERO.
002510     05  WS-Z-TERM-2                 PIC S9(4) VALUE ZERO.
002520     05  WS-Z-DOW-RAW                PIC S9(4) VALUE ZERO.
002530 01  WS-DAYS-IN-MONTH-TBL.
002540     05  FILLER PIC 9(2) VALUE 31.
002550     05  FILLER PIC 9(2) VALUE 28.
002560     05  FILLER PIC 9(2) VALUE 31.
002570     05  FILLER PIC 9(2) VALUE 30.
002580     05  FILLER PIC 9(2) VALUE 31.
002590     05  FILLER PIC 9(2) VALUE 30.
002600     05  FILLER PIC 9(2) VALUE 31.
002610     05  FILLER PIC 9(2) VALUE 31.
002620     05  FILLER PIC 9(2) VALUE 30.
002630     05  FILLER PIC 9(2) VALUE 31.
002640     05  FILLER PIC 9(2) VALUE 30.
002650     05  FILLER PIC 9(2) VALUE 31.
002660 01  WS-DAYS-IN-MONTH REDEFINES WS-DAYS-IN-MONTH-TBL.
002670     05  WS-DIM-CT OCCURS 12 TIMES   PIC 9(2).
002680*
002690 01  WS-CUR-DTE-DISP                 PIC X(10).
002700 01  WS-PREV-DTE-DISP                PIC X(10).
002710 01  WS-CUR-DTE-VIEW REDEFINES WS-CUR-DTE-DISP.
002720     05  WS-CDV-YYYY                 PIC 9(4).
002730     05  FILLER                      PIC X(1).
002740     05  WS-CDV-MM                   PIC 9(2).
002750     05  FILLER                      PIC X(1).
002760     05  WS-CDV-DD                   PIC 9(2).
002770*
002780 01  WS-TRADE-WORK.
002790     05  WS-DECISION-ACTION          PIC X(4)      VALUE SPACES.
002800     05  WS-DECISION-QTY             PIC 9(9)      VALUE ZERO.
002810     05  WS-TRADE-COST-AT            PIC S9(13)V99 VALUE ZERO.
002820     05  WS-TRADE-PROCEEDS-AT        PIC S9(13)V99 VALUE ZERO.
002830     05  WS-TRADE-GAIN-AT            PIC S9(11)V99 VALUE ZERO.
002840     05  WS-NEW-SHARES-CT            PIC 9(9)      VALUE ZERO.
002850     05  WS-NEW-AVG-COST-AT          PIC S9(7)V99  VALUE ZERO.
002860*
002870*    HOUSE-STANDARD ROUND LOT PER SIGNAL-DRIVEN TRADE.  RESEARCH
002880*    HAS NOT ASKED FOR VARIABLE SIZING HERE (THAT LIVES IN THE
002890*    RISK MANAGER) SO THE LOT IS A FIXED CONSTANT.
002900 77  WS-STANDARD-LOT-QTY             PIC 9(9) VALUE 100.
002910*
002920 01  WS-CASH-AT                      PIC S9(13)V99 VALUE ZERO.
002930 01  WS-DAY-PORTFOLIO-AT             PIC S9(13)V99 VALUE ZERO.
002940*
002950*    SHARPE / DRAWDOWN WORK AREA.
002960 01  WS-STAT-WORK.
002970     05  WS-RETURN-CT                PIC S9(5)     COMP VALUE ZERO.
002980     05  WS-SUB-1                    PIC S9(5)     COMP VALUE ZERO.
002990     05  WS-MEAN-RETURN-RT           PIC S9(3)V9(6) VALUE ZERO.
003000     05  WS-SUM-SQ-DEV-RT            PIC S9(9)V9(6) VALUE ZERO.
003010     05  WS-STDDEV-RETURN-RT         PIC S9(3)V9(6) VALUE ZERO.
003020     05  WS-SHARPE-RT                PIC S9(3)V99   VALUE ZERO.
003030     05  WS-RUN-MAX-AT               PIC S9(13)V99  VALUE ZERO.
003040     05  WS-DRAWDOWN-RT              PIC S9(3)V9(4) VALUE ZERO.
003050     05  WS-MIN-DRAWDOWN-RT          PIC S9(3)V9(4) VALUE ZERO.
003060     05  WS-DRAWDOWN-PCT             PIC S9(3)V99   VALUE ZERO.
003070     05  WS-RISK-FREE-DAILY-RT       PIC S9(1)V9(6) VALUE .000172.
003080 01  WS-RETURN-SERIES.
003090     05  WS-DAY-RETURN OCCURS 400 TIMES PIC S9(3)V9(6).
003100*
003110*    NEWTON-RAPHSON SQUARE-ROOT WORK AREA (NO SQRT VERB ON THIS
003120*    COMPILER - SEE 800-SQRT-STDDEV).
003130 01  WS-SQRT-WORK COMP.
003140     05  WS-SQRT-ITER                PIC S9(3) VALUE ZERO.
003150 77  WS-SQRT-X                       PIC S9(3)V9(6) VALUE ZERO.
003160*
003170 PROCEDURE DIVISION.
003180*
003190 000-MAIN-CONTROL SECTION.
003200 000-MAIN.
003210     PERFORM 100-INITIALIZE THRU 100-EXIT
003220     PERFORM 200-INIT-LEDGER THRU 200-EXIT
003230     PERFORM 300-DAY-LOOP THRU 300-EXIT
003240         UNTIL WS-RUN-DONE
003250     PERFORM 500-COMPUTE-SHARPE-DRAWDOWN THRU 500-EXIT
003260     PERFORM 900-TERMINATE THRU 900-EXIT
003270     STOP RUN.
003280 000-MAIN-EXIT.
003290     EXIT.
003300*
003310 100-INITIALIZE.
003320     OPEN INPUT  PARM-FILE
003330     READ PARM-FILE
003340     END-READ
003350     CLOSE PARM-FILE
003360     MOVE PARM-START-YYYY TO WS-CUR-YYYY  WS-CDV-YYYY
003370     MOVE PARM-START-MM   TO WS-CUR-MM    WS-CDV-MM
003380     MOVE PARM-START-DD   TO WS-CUR-DD    WS-CDV-DD
003390     MOVE PARM-END-DTE (1:4)  TO WS-END-YYYY
003400     MOVE PARM-END-DTE (6:2)  TO WS-END-MM
003410     MOVE PARM-END-DTE (9:2)  TO WS-END-DD
003420     OPEN INPUT  TICKERS-FILE
003430     OPEN INPUT  AGGSIG-FILE
003440     OPEN INPUT  PRICES-FILE
003450     OPEN OUTPUT TRADELOG-FILE
003460     OPEN OUTPUT VALUATION-FILE
003470     PERFORM 110-READ-TICKER THRU 110-EXIT
003480         UNTIL WS-TICKERS-EOF
003490     PERFORM 120-READ-AGGSIG THRU 120-EXIT
003500         UNTIL WS-AGGSIG-EOF
003510     PERFORM 130-READ-PRICE THRU 130-EXIT
003520         UNTIL WS-PRICES-EOF.
003530 100-EXIT.
003540     EXIT.
003550*
003560 110-READ-TICKER.
003570     READ TICKERS-FILE
003580         AT END SET WS-TICKERS-EOF TO TRUE
003590         NOT AT END
003600             ADD 1 TO WS-TICKER-CT
003610             SET WS-TKR-IDX TO WS-TICKER-CT
003620             MOVE TKR-TICKER-SYM TO WS-TKR-SYMBOL (WS-TKR-IDX)
003630     END-READ.
003640 110-EXIT.
003650     EXIT.
003660*
003670*    ONLY A TICKER ON THE RUN-CONTROL WATCH LIST (110-READ-TICKER)
003680*    IS CARRIED INTO THE LEDGER - AGGSIG-FILE CAN CARRY SIGNALS
003690*    FOR MORE TICKERS THAN THE RUN WAS ASKED TO TRADE (TKT0916).
003700 120-READ-AGGSIG.
003710     READ AGGSIG-FILE
003720         AT END SET WS-AGGSIG-EOF TO TRUE
003730         NOT AT END
003740             PERFORM 125-TICKER-IN-LIST THRU 125-EXIT
003750             IF WS-TICKER-IN-LIST
003760                 ADD 1 TO WS-SIGNAL-CT
003770                 SET WS-LGR-IDX TO WS-SIGNAL-CT
003780                 MOVE AGG-TICKER-SYM TO WS-LGR-TICKER (WS-LGR-IDX)
003790                 MOVE AGG-FINAL-SIGNAL-CDE
003800                     TO WS-LGR-SIGNAL-CDE (WS-LGR-IDX)
003810             END-IF
003820     END-READ.
003830 120-EXIT.
003840     EXIT.
003850*
003860*    LINEAR SCAN OF THE WATCH-LIST TABLE FOR THE JUST-READ
003870*    AGGSIG TICKER.
003880 125-TICKER-IN-LIST.
003890     SET WS-TICKER-FOUND-SW TO 'N'
003900     SET WS-TKR-IDX TO 1
003910     PERFORM 127-SCAN-ONE-TICKER THRU 127-EXIT
003920         UNTIL WS-TKR-IDX > WS-TICKER-CT
003930             OR WS-TICKER-IN-LIST.
003940 125-EXIT.
003950     EXIT.
003960*
003970 127-SCAN-ONE-TICKER.
003980     IF AGG-TICKER-SYM = WS-TKR-SYMBOL (WS-TKR-IDX)
003990         SET WS-TICKER-IN-LIST TO TRUE
004000     END-IF
004010     SET WS-TKR-IDX UP BY 1.
004020 127-EXIT.
004030     EXIT.
004040*
004050 130-READ-PRICE.
004060     READ PRICES-FILE
004070         AT END SET WS-PRICES-EOF TO TRUE
004080         NOT AT END
004090             ADD 1 TO WS-PRICE-CT
004100             SET WS-PRC-IDX TO WS-PRICE-CT
004110             MOVE PRC-TICKER-SYM TO WS-PRC-TICKER-SYM (WS-PRC-IDX)
004120             MOVE PRC-TRADE-DTE  TO WS-PRC-DTE (WS-PRC-IDX)
004130             MOVE PRC-CLOSE-AT   TO WS-PRC-CLOSE-AT (WS-PRC-IDX)
004140     END-READ.
004150 130-EXIT.
004160     EXIT.
004170*
004180*    LEDGER OPENS WITH CASH = INITIAL CAPITAL AND EVERY TICKER
004190*    FLAT - ZERO SHARES, ZERO AVERAGE COST, ZERO REALIZED GAIN.
004200 200-INIT-LEDGER.
004210     MOVE PARM-CAPITAL-AT TO WS-CASH-AT
004220     SET WS-LGR-IDX TO 1
004230     PERFORM 205-CLEAR-ONE-POSITION THRU 205-EXIT
004240         UNTIL WS-LGR-IDX > WS-SIGNAL-CT.
004250 200-EXIT.
004260     EXIT.
004270*
004280 205-CLEAR-ONE-POSITION.
004290     MOVE ZERO  TO WS-LGR-SHARES-CT (WS-LGR-IDX)
004300     MOVE ZERO  TO WS-LGR-AVG-COST-AT (WS-LGR-IDX)
004310     MOVE ZERO  TO WS-LGR-REALIZED-AT (WS-LGR-IDX)
004320     MOVE ZERO  TO WS-LGR-CUR-PRICE-AT (WS-LGR-IDX)
004330     MOVE 'N'   TO WS-LGR-PRICED-SW (WS-LGR-IDX)
004340     SET WS-LGR-IDX UP BY 1.
004350 205-EXIT.
004360     EXIT.
004370*
004380*    ONE ITERATION PER CALENDAR DAY FROM START TO END DATE.
004390*    WEEKENDS ARE SKIPPED WITHOUT TRADING OR VALUATION.
004400 300-DAY-LOOP.
004410     MOVE WS-CUR-YYYY TO WS-CDV-YYYY
004420     MOVE WS-CUR-MM   TO WS-CDV-MM
004430     MOVE WS-CUR-DD   TO WS-CDV-DD
004440     MOVE WS-CDV-YYYY TO WS-CUR-DTE-DISP (1:4)
004450     MOVE '-'         TO WS-CUR-DTE-DISP (5:1)
004460     MOVE WS-CDV-MM   TO WS-CUR-DTE-DISP (6:2)
004470     MOVE '-'         TO WS-CUR-DTE-DISP (8:1)
004480     MOVE WS-CDV-DD   TO WS-CUR-DTE-DISP (9:2)
004490     PERFORM 360-CALC-DAY-OF-WEEK THRU 360-EXIT
004500     IF WS-DOW-NUM NOT = 0 AND WS-DOW-NUM NOT = 6
004510         PERFORM 355-PREV-CALENDAR-DAY THRU 355-EXIT
004520         PERFORM 310-LOOKUP-PRICES THRU 310-EXIT
004530         IF WS-PRICE-FOUND
004540             PERFORM 320-GET-DECISION THRU 320-EXIT
004550                 VARYING WS-LGR-IDX FROM 1 BY 1
004560                 UNTIL WS-LGR-IDX > WS-SIGNAL-CT
004570             PERFORM 340-VALUE-PORTFOLIO THRU 340-EXIT
004580         ELSE
004590             DISPLAY 'BKT0200W NO PRICED TICKER - DAY SKIPPED '
004600                 WS-CUR-DTE-DISP
004610         END-IF
004620     END-IF
004630     PERFORM 350-NEXT-CALENDAR-DAY THRU 350-EXIT
004640     IF WS-CUR-YYYY > WS-END-YYYY
004650         SET WS-RUN-DONE TO TRUE
004660     ELSE
004670         IF WS-CUR-YYYY = WS-END-YYYY AND WS-CUR-MM > WS-END-MM
004680             SET WS-RUN-DONE TO TRUE
004690         ELSE
004700             IF WS-CUR-YYYY = WS-END-YYYY AND WS-CUR-MM = WS-END-MM
004710                     AND WS-CUR-DD > WS-END-DD
004720                 SET WS-RUN-DONE TO TRUE
004730             END-IF
004740         END-IF
004750     END-IF.
004760 300-EXIT.
004770     EXIT.
004780*
004790*    LOOKS UP THE CLOSING PRICE FOR EACH TICKER ON THE PREVIOUS
004800*    CALENDAR DAY AGAINST THE IN-MEMORY WS-PRICE-TBL LOADED IN
004810*    100-INITIALIZE.  A TICKER WITHOUT A PRICE THAT DAY IS MARKED
004820*    UNPRICED AND EXCLUDED FROM TRADING AND VALUATION.
004830 310-LOOKUP-PRICES.
004840     SET WS-PRICE-FOUND TO FALSE
004850     SET WS-LGR-IDX TO 1
004860     PERFORM 315-LOOKUP-ONE-TICKER THRU 315-EXIT
004870         UNTIL WS-LGR-IDX > WS-SIGNAL-CT.
004880 310-EXIT.
004890     EXIT.
004900*
004910 315-LOOKUP-ONE-TICKER.
004920     MOVE 'N' TO WS-LGR-PRICED-SW (WS-LGR-IDX)
004930     SET WS-PRC-IDX TO 1
004940     PERFORM 317-SCAN-ONE-PRICE THRU 317-EXIT
004950         UNTIL WS-PRC-IDX > WS-PRICE-CT
004960             OR WS-LGR-PRICED (WS-LGR-IDX)
004970     SET WS-LGR-IDX UP BY 1.
004980 315-EXIT.
004990     EXIT.
005000*
005010*    THE WHOLE PRICES FEED WAS LOADED INTO WS-PRICE-TBL BY
005020*    130-READ-PRICE, KEYED BY TICKER AND TRADE DATE, SO THIS SCAN
005030*    NEEDS NO RE-OPEN OF PRICES-FILE.  ON A MATCH THE CLOSE IS
005040*    STAMPED ONTO THE LEDGER ENTRY AND THE ROW IS MARKED PRICED;
005050*    THE SCAN STOPS EARLY (315-LOOKUP-ONE-TICKER'S UNTIL) ONCE IT
005060*    DOES.
005070 317-SCAN-ONE-PRICE.
005080     IF WS-PRC-TICKER-SYM (WS-PRC-IDX) = WS-LGR-TICKER (WS-LGR-IDX)
005090             AND WS-PRC-DTE (WS-PRC-IDX) = WS-PREV-DTE-DISP
005100         MOVE WS-PRC-CLOSE-AT (WS-PRC-IDX)
005110             TO WS-LGR-CUR-PRICE-AT (WS-LGR-IDX)
005120         MOVE 'Y' TO WS-LGR-PRICED-SW (WS-LGR-IDX)
005130         SET WS-PRICE-FOUND TO TRUE
005140     END-IF
005150     SET WS-PRC-IDX UP BY 1.
005160 317-EXIT.
005170     EXIT.
005180*
005190*    OBTAINS THE TRADING DECISION FOR ONE TICKER FROM ITS
005200*    AGGREGATED FINAL SIGNAL - BULLISH BUYS, BEARISH SELLS,
005210*    NEUTRAL HOLDS - AND EXECUTES IT AGAINST THE LEDGER.
005220 320-GET-DECISION.
005230     IF WS-LGR-PRICED (WS-LGR-IDX)
005240         MOVE ZERO TO WS-DECISION-QTY
005250         EVALUATE TRUE
005260             WHEN WS-LGR-SIGNAL-CDE (WS-LGR-IDX) = 'BULLISH '
005270                 MOVE 'BUY '            TO WS-DECISION-ACTION
005280                 MOVE WS-STANDARD-LOT-QTY TO WS-DECISION-QTY
005290             WHEN WS-LGR-SIGNAL-CDE (WS-LGR-IDX) = 'BEARISH '
005300                 MOVE 'SELL'            TO WS-DECISION-ACTION
005310                 MOVE WS-STANDARD-LOT-QTY TO WS-DECISION-QTY
005320             WHEN OTHER
005330                 MOVE 'HOLD'            TO WS-DECISION-ACTION
005340         END-EVALUATE
005350         PERFORM 330-EXECUTE-TRADE THRU 330-EXIT
005360     END-IF.
005370 320-EXIT.
005380     EXIT.
005390*
005400 330-EXECUTE-TRADE.
005410     IF WS-DECISION-QTY > ZERO
005420         EVALUATE WS-DECISION-ACTION
005430             WHEN 'BUY '
005440                 PERFORM 400-BUY-SHARES THRU 400-EXIT
005450             WHEN 'SELL'
005460                 PERFORM 410-SELL-SHARES THRU 410-EXIT
005470         END-EVALUATE
005480     END-IF.
005490 330-EXIT.
005500     EXIT.
005510*
005520*    BUY - ONLY IF CASH COVERS THE FULL COST.  NEW AVERAGE COST
005530*    IS THE SHARE-WEIGHTED BLEND OF THE OLD POSITION AND THE NEW
005540*    LOT (TKT0417 - THIS WAS ONCE A STRAIGHT OVERWRITE, WRONG ON
005550*    A PARTIAL ADD).
005560 400-BUY-SHARES.
005570     COMPUTE WS-TRADE-COST-AT ROUNDED =
005580         WS-DECISION-QTY * WS-LGR-CUR-PRICE-AT (WS-LGR-IDX)
005590     IF WS-CASH-AT >= WS-TRADE-COST-AT
005600         COMPUTE WS-NEW-SHARES-CT =
005610             WS-LGR-SHARES-CT (WS-LGR-IDX) + WS-DECISION-QTY
005620         COMPUTE WS-NEW-AVG-COST-AT ROUNDED =
005630             ((WS-LGR-SHARES-CT (WS-LGR-IDX) *
005640               WS-LGR-AVG-COST-AT (WS-LGR-IDX)) + WS-TRADE-COST-AT)
005650                   / WS-NEW-SHARES-CT
005660         MOVE WS-NEW-SHARES-CT   TO WS-LGR-SHARES-CT (WS-LGR-IDX)
005670         MOVE WS-NEW-AVG-COST-AT TO WS-LGR-AVG-COST-AT (WS-LGR-IDX)
005680         SUBTRACT WS-TRADE-COST-AT FROM WS-CASH-AT
005690         MOVE ZERO TO WS-TRADE-GAIN-AT
005700         PERFORM 420-LOG-TRADE THRU 420-EXIT
005710     ELSE
005720         DISPLAY 'BKT0400W NOT ENOUGH CASH FOR BUY - '
005730             WS-LGR-TICKER (WS-LGR-IDX)
005740     END-IF.
005750 400-EXIT.
005760     EXIT.
005770*
005780*    SELL - ONLY IF THE POSITION HOLDS ENOUGH SHARES.  AVERAGE
005790*    COST IS UNCHANGED BY A SALE; REALIZED GAIN ACCUMULATES BY
005800*    TICKER IN THE LEDGER.
005810 410-SELL-SHARES.
005820     IF WS-LGR-SHARES-CT (WS-LGR-IDX) >= WS-DECISION-QTY
005830         COMPUTE WS-TRADE-PROCEEDS-AT ROUNDED =
005840             WS-DECISION-QTY * WS-LGR-CUR-PRICE-AT (WS-LGR-IDX)
005850         COMPUTE WS-TRADE-GAIN-AT ROUNDED =
005860             (WS-LGR-CUR-PRICE-AT (WS-LGR-IDX) -
005870              WS-LGR-AVG-COST-AT (WS-LGR-IDX)) * WS-DECISION-QTY
005880         SUBTRACT WS-DECISION-QTY FROM WS-LGR-SHARES-CT (WS-LGR-IDX)
005890         ADD WS-TRADE-PROCEEDS-AT TO WS-CASH-AT
005900         ADD WS-TRADE-GAIN-AT TO WS-LGR-REALIZED-AT (WS-LGR-IDX)
005910         PERFORM 420-LOG-TRADE THRU 420-EXIT
005920     ELSE
005930         DISPLAY 'BKT0410W NOT ENOUGH SHARES FOR SELL - '
005940             WS-LGR-TICKER (WS-LGR-IDX)
005950     END-IF.
005960 410-EXIT.
005970     EXIT.
005980*
005990 420-LOG-TRADE.
006000     MOVE SPACES               TO TL-REC
006010     MOVE WS-PREV-DTE-DISP     TO TL-DATE
006020     MOVE WS-LGR-TICKER (WS-LGR-IDX) TO TL-TICKER
006030     MOVE WS-DECISION-ACTION   TO TL-ACTION
006040     MOVE WS-DECISION-QTY      TO TL-SHARES
006050     MOVE WS-LGR-CUR-PRICE-AT (WS-LGR-IDX) TO TL-PRICE
006060     MOVE WS-TRADE-GAIN-AT     TO TL-GAIN
006070     WRITE TL-REC
006080     ADD 1 TO WS-TRADE-CT.
006090 420-EXIT.
006100     EXIT.
006110*
006120*    PORTFOLIO VALUE = CASH PLUS SHARES TIMES CURRENT PRICE
006130*    OVER TICKERS THAT HAD A PRICE TODAY.
006140 340-VALUE-PORTFOLIO.
006150     MOVE WS-CASH-AT TO WS-DAY-PORTFOLIO-AT
006160     SET WS-LGR-IDX TO 1
006170     PERFORM 345-ADD-ONE-POSITION THRU 345-EXIT
006180         UNTIL WS-LGR-IDX > WS-SIGNAL-CT
006190     ADD 1 TO WS-VALUATION-CT
006200     SET WS-VAL-IDX TO WS-VALUATION-CT
006210     MOVE WS-PREV-DTE-DISP     TO WS-VAL-DATE (WS-VAL-IDX)
006220     MOVE WS-DAY-PORTFOLIO-AT  TO WS-VAL-AMT (WS-VAL-IDX)
006230     MOVE SPACES                TO VAL-REC
006240     MOVE 'D'                   TO VAL-REC-TYPE
006250     MOVE WS-PREV-DTE-DISP      TO VAL-DATE
006260     MOVE WS-DAY-PORTFOLIO-AT   TO VAL-VALUE-AT
006270     WRITE VAL-REC.
006280 340-EXIT.
006290     EXIT.
006300*
006310 345-ADD-ONE-POSITION.
006320     IF WS-LGR-PRICED (WS-LGR-IDX)
006330         COMPUTE WS-DAY-PORTFOLIO-AT ROUNDED = WS-DAY-PORTFOLIO-AT +
006340             (WS-LGR-SHARES-CT (WS-LGR-IDX) *
006350              WS-LGR-CUR-PRICE-AT (WS-LGR-IDX))
006360     END-IF
006370     SET WS-LGR-IDX UP BY 1.
006380 345-EXIT.
006390     EXIT.
006400*
006410*    CALENDAR ARITHMETIC - THIS COMPILER CARRIES NO INTRINSIC
006420*    DATE FUNCTIONS, SO DAYS, MONTHS AND YEARS ARE ROLLED BY
006430*    HAND AGAINST THE DAYS-IN-MONTH TABLE (TKT0541 - LEAP YEAR
006440*    NOW CHECKS THE CENTURY RULE, NOT JUST DIV-BY-4).
006450 350-NEXT-CALENDAR-DAY.
006460     PERFORM 352-TEST-LEAP-YEAR THRU 352-EXIT
006470     ADD 1 TO WS-CUR-DD
006480     IF WS-CUR-MM = 2 AND WS-IS-LEAP-YR
006490         IF WS-CUR-DD > 29
006500             MOVE 1 TO WS-CUR-DD
006510             ADD 1 TO WS-CUR-MM
006520         END-IF
006530     ELSE
006540         IF WS-CUR-DD > WS-DIM-CT (WS-CUR-MM)
006550             MOVE 1 TO WS-CUR-DD
006560             ADD 1 TO WS-CUR-MM
006570         END-IF
006580     END-IF
006590     IF WS-CUR-MM > 12
006600         MOVE 1 TO WS-CUR-MM
006610         ADD 1 TO WS-CUR-YYYY
006620     END-IF.
006630 350-EXIT.
006640     EXIT.
006650*
006660 352-TEST-LEAP-YEAR.
006670     SET WS-IS-LEAP-YR TO FALSE
006680     DIVIDE WS-CUR-YYYY BY 4 GIVING WS-DOW-NUM
006690         REMAINDER WS-DOW-NUM
006700     IF WS-DOW-NUM = 0
006710         SET WS-IS-LEAP-YR TO TRUE
006720         DIVIDE WS-CUR-YYYY BY 100 GIVING WS-DOW-NUM
006730             REMAINDER WS-DOW-NUM
006740         IF WS-DOW-NUM = 0
006750             SET WS-IS-LEAP-YR TO FALSE
006760             DIVIDE WS-CUR-YYYY BY 400 GIVING WS-DOW-NUM
006770                 REMAINDER WS-DOW-NUM
006780             IF WS-DOW-NUM = 0
006790                 SET WS-IS-LEAP-YR TO TRUE
006800             END-IF
006810         END-IF
006820     END-IF.
006830 352-EXIT.
006840     EXIT.
006850*
006860*    PREVIOUS CALENDAR DAY (NOT PREVIOUS BUSINESS DAY) FOR THE
006870*    PRICE LOOKUP - ROLLS BACKWARD THROUGH THE SAME TABLE.
006880*    NOTE (TKT0912) - THIS PARAGRAPH MUST NEVER WRITE TO
006890*    WS-CUR-YYYY/WS-CUR-MM/WS-CUR-DD.  THOSE ARE THE LIVE
006900*    DAY-LOOP ITERATOR FIELDS; 357-TEST-PREV-LEAP-YEAR BELOW
006910*    TESTS WS-PREV-YYYY IN PLACE OF 352 SO THE ITERATOR IS NEVER
006920*    DISTURBED WHEN THE PREVIOUS DAY CROSSES A MONTH BOUNDARY.
006930 355-PREV-CALENDAR-DAY.
006940     MOVE WS-CUR-YYYY TO WS-PREV-YYYY
006950     MOVE WS-CUR-MM   TO WS-PREV-MM
006960     MOVE WS-CUR-DD   TO WS-PREV-DD
006970     IF WS-PREV-DD > 1
006980         SUBTRACT 1 FROM WS-PREV-DD
006990     ELSE
007000         IF WS-PREV-MM > 1
007010             SUBTRACT 1 FROM WS-PREV-MM
007020         ELSE
007030             MOVE 12 TO WS-PREV-MM
007040             SUBTRACT 1 FROM WS-PREV-YYYY
007050         END-IF
007060         PERFORM 357-TEST-PREV-LEAP-YEAR THRU 357-EXIT
007070         IF WS-PREV-MM = 2 AND WS-IS-LEAP-YR
007080             MOVE 29 TO WS-PREV-DD
007090         ELSE
007100             MOVE WS-DIM-CT (WS-PREV-MM) TO WS-PREV-DD
007110         END-IF
007120     END-IF
007130     MOVE WS-PREV-YYYY TO WS-CDV-YYYY
007140     MOVE WS-PREV-MM   TO WS-CDV-MM
007150     MOVE WS-PREV-DD   TO WS-CDV-DD
007160     MOVE WS-CDV-YYYY  TO WS-PREV-DTE-DISP (1:4)
007170     MOVE '-'          TO WS-PREV-DTE-DISP (5:1)
007180     MOVE WS-CDV-MM    TO WS-PREV-DTE-DISP (6:2)
007190     MOVE '-'          TO WS-PREV-DTE-DISP (8:1)
007200     MOVE WS-CDV-DD    TO WS-PREV-DTE-DISP (9:2).
007210 355-EXIT.
007220     EXIT.
007230*
007240*    SAME MOD-4/100/400 TEST AS 352-TEST-LEAP-YEAR BUT AGAINST
007250*    WS-PREV-YYYY, SO 355-PREV-CALENDAR-DAY NEVER HAS TO TOUCH
007260*    THE LIVE WS-CUR-YYYY ITERATOR TO GET THE PRIOR MONTH'S DAY
007270*    COUNT RIGHT.
007280 357-TEST-PREV-LEAP-YEAR.
007290     SET WS-IS-LEAP-YR TO FALSE
007300     DIVIDE WS-PREV-YYYY BY 4 GIVING WS-DOW-NUM
007310         REMAINDER WS-DOW-NUM
007320     IF WS-DOW-NUM = 0
007330         SET WS-IS-LEAP-YR TO TRUE
007340         DIVIDE WS-PREV-YYYY BY 100 GIVING WS-DOW-NUM
007350             REMAINDER WS-DOW-NUM
007360         IF WS-DOW-NUM = 0
007370             SET WS-IS-LEAP-YR TO FALSE
007380             DIVIDE WS-PREV-YYYY BY 400 GIVING WS-DOW-NUM
007390                 REMAINDER WS-DOW-NUM
007400             IF WS-DOW-NUM = 0
007410                 SET WS-IS-LEAP-YR TO TRUE
007420             END-IF
007430         END-IF
007440     END-IF.
007450 357-EXIT.
007460     EXIT.
007470*
007480*    DAY-OF-WEEK BY ZELLER'S CONGRUENCE (0=SATURDAY ... IS NOT
007490*    USED HERE; THIS SHOP'S VARIANT RETURNS 0=SUNDAY THROUGH
007500*    6=SATURDAY, MATCHING THE OLD SCHEDULING JCL'S CONVENTION).
007510 360-CALC-DAY-OF-WEEK.
007520     MOVE WS-CUR-MM   TO WS-Z-MONTH
007530     MOVE WS-CUR-YYYY TO WS-Z-YEAR
007540     IF WS-Z-MONTH < 3
007550         ADD 12 TO WS-Z-MONTH
007560         SUBTRACT 1 FROM WS-Z-YEAR
007570     END-IF
007580     PERFORM 365-ZELLER-COMPUTE THRU 365-EXIT.
007590 360-EXIT.
007600     EXIT.
007610*
007620*    ZELLER'S CONGRUENCE, GREGORIAN FORM.  THE COMPILER HAS NO
007630*    MOD VERB SO EVERY REMAINDER BELOW IS TAKEN WITH DIVIDE ...
007640*    REMAINDER.  THE RAW ZELLER RESULT RUNS 0=SATURDAY THROUGH
007650*    6=FRIDAY; IT IS SHIFTED BY 6 AND RE-REMAINDERED SO
007660*    WS-DOW-NUM COMES OUT 0=SUNDAY THROUGH 6=SATURDAY, THE
007670*    CONVENTION THE OLD SCHEDULING JCL USES.
007680 365-ZELLER-COMPUTE.
007690     DIVIDE WS-Z-YEAR BY 100
007700         GIVING WS-Z-CENTURY REMAINDER WS-Z-YR-OF-CENT
007710     COMPUTE WS-Z-TERM-1 = (13 * (WS-Z-MONTH + 1)) / 5
007720     COMPUTE WS-Z-TERM-2 = WS-CUR-DD + WS-Z-TERM-1 + WS-Z-YR-OF-CENT
007730         + (WS-Z-YR-OF-CENT / 4) + (WS-Z-CENTURY / 4)
007740         + (5 * WS-Z-CENTURY)
007750     DIVIDE WS-Z-TERM-2 BY 7
007760         GIVING WS-Z-DOW-RAW REMAINDER WS-Z-DOW-RAW
007770     COMPUTE WS-Z-TERM-2 = WS-Z-DOW-RAW + 6
007780     DIVIDE WS-Z-TERM-2 BY 7
007790         GIVING WS-Z-DOW-RAW REMAINDER WS-DOW-NUM.
007800 365-EXIT.
007810     EXIT.
007820*
007830*    SHARPE RATIO AND MAXIMUM DRAWDOWN OVER THE DAILY VALUATION
007840*    SERIES ACCUMULATED IN WS-VALUATION-TBL DURING THE DAY LOOP.
007850 500-COMPUTE-SHARPE-DRAWDOWN.
007860     MOVE ZERO TO WS-DAY-RETURN (1)
007870     SET WS-VAL-IDX TO 2
007880     PERFORM 510-COMPUTE-ONE-RETURN THRU 510-EXIT
007890         UNTIL WS-VAL-IDX > WS-VALUATION-CT
007900     MOVE WS-VALUATION-CT TO WS-RETURN-CT
007910     PERFORM 520-SHARPE-RATIO THRU 520-EXIT
007920     PERFORM 550-MAX-DRAWDOWN THRU 550-EXIT
007930     MOVE SPACES         TO VAL-REC
007940     MOVE 'T'             TO VAL-REC-TYPE
007950     MOVE WS-SHARPE-RT    TO VAL-SHARPE-RT
007960     MOVE WS-DRAWDOWN-PCT TO VAL-DRAWDOWN-PCT
007970     WRITE VAL-REC.
007980 500-EXIT.
007990     EXIT.
008000*
008010 510-COMPUTE-ONE-RETURN.
008020     COMPUTE WS-DAY-RETURN (WS-VAL-IDX) ROUNDED =
008030         (WS-VAL-AMT (WS-VAL-IDX) - WS-VAL-AMT (WS-VAL-IDX - 1))
008040             / WS-VAL-AMT (WS-VAL-IDX - 1)
008050     SET WS-VAL-IDX UP BY 1.
008060 510-EXIT.
008070     EXIT.
008080*
008090 520-SHARPE-RATIO.
008100     IF WS-RETURN-CT < 2
008110         MOVE ZERO TO WS-SHARPE-RT
008120     ELSE
008130         MOVE ZERO TO WS-MEAN-RETURN-RT
008140         SET WS-SUB-1 TO 1
008150         PERFORM 522-SUM-RETURN THRU 522-EXIT
008160             UNTIL WS-SUB-1 > WS-RETURN-CT
008170         COMPUTE WS-MEAN-RETURN-RT ROUNDED =
008180             WS-MEAN-RETURN-RT / WS-RETURN-CT
008190         MOVE ZERO TO WS-SUM-SQ-DEV-RT
008200         SET WS-SUB-1 TO 1
008210         PERFORM 525-SUM-SQ-DEV THRU 525-EXIT
008220             UNTIL WS-SUB-1 > WS-RETURN-CT
008230         COMPUTE WS-SQRT-X ROUNDED =
008240             WS-SUM-SQ-DEV-RT / (WS-RETURN-CT - 1)
008250         PERFORM 800-SQRT-X THRU 800-EXIT
008260         MOVE WS-SQRT-X TO WS-STDDEV-RETURN-RT
008270         IF WS-STDDEV-RETURN-RT = ZERO
008280             MOVE ZERO TO WS-SHARPE-RT
008290         ELSE
008300             COMPUTE WS-SHARPE-RT ROUNDED =
008310                 15.874508 * (WS-MEAN-RETURN-RT -
008320                     WS-RISK-FREE-DAILY-RT) / WS-STDDEV-RETURN-RT
008330         END-IF
008340     END-IF.
008350 520-EXIT.
008360     EXIT.
008370*
008380 522-SUM-RETURN.
008390     ADD WS-DAY-RETURN (WS-SUB-1) TO WS-MEAN-RETURN-RT
008400     SET WS-SUB-1 UP BY 1.
008410 522-EXIT.
008420     EXIT.
008430*
008440 525-SUM-SQ-DEV.
008450     COMPUTE WS-SUM-SQ-DEV-RT ROUNDED = WS-SUM-SQ-DEV-RT +
008460         ((WS-DAY-RETURN (WS-SUB-1) - WS-MEAN-RETURN-RT) *
008470          (WS-DAY-RETURN (WS-SUB-1) - WS-MEAN-RETURN-RT))
008480     SET WS-SUB-1 UP BY 1.
008490 525-EXIT.
008500     EXIT.
008510*
008520*    MAXIMUM DRAWDOWN - RUNNING MAXIMUM OF PORTFOLIO VALUE, MOST
008530*    NEGATIVE DRAWDOWN PERCENT ACROSS THE SERIES.
008540 550-MAX-DRAWDOWN.
008550     MOVE WS-VAL-AMT (1) TO WS-RUN-MAX-AT
008560     MOVE ZERO TO WS-MIN-DRAWDOWN-RT
008570     SET WS-VAL-IDX TO 1
008580     PERFORM 555-DRAWDOWN-ONE-DAY THRU 555-EXIT
008590         UNTIL WS-VAL-IDX > WS-VALUATION-CT
008600     COMPUTE WS-DRAWDOWN-PCT ROUNDED = WS-MIN-DRAWDOWN-RT * 100.
008610 550-EXIT.
008620     EXIT.
008630*
008640 555-DRAWDOWN-ONE-DAY.
008650     IF WS-VAL-AMT (WS-VAL-IDX) > WS-RUN-MAX-AT
008660         MOVE WS-VAL-AMT (WS-VAL-IDX) TO WS-RUN-MAX-AT
008670     END-IF
008680     COMPUTE WS-DRAWDOWN-RT ROUNDED =
008690         (WS-VAL-AMT (WS-VAL-IDX) - WS-RUN-MAX-AT) / WS-RUN-MAX-AT
008700     IF WS-DRAWDOWN-RT < WS-MIN-DRAWDOWN-RT
008710         MOVE WS-DRAWDOWN-RT TO WS-MIN-DRAWDOWN-RT
008720     END-IF
008730     SET WS-VAL-IDX UP BY 1.
008740 555-EXIT.
008750     EXIT.
008760*
008770*    NEWTON-RAPHSON SQUARE ROOT OF WS-SQRT-X, IN PLACE.
008780 800-SQRT-X.
008790     IF WS-SQRT-X NOT = ZERO
008800         PERFORM 810-SQRT-ITERATE THRU 810-EXIT
008810             VARYING WS-SQRT-ITER FROM 1 BY 1
008820             UNTIL WS-SQRT-ITER > 20
008830     END-IF.
008840 800-EXIT.
008850     EXIT.
008860*
008870 810-SQRT-ITERATE.
008880     COMPUTE WS-SQRT-X ROUNDED =
008890         (WS-SQRT-X + (WS-SUM-SQ-DEV-RT /
008900             (WS-RETURN-CT - 1) / WS-SQRT-X)) / 2.
008910 810-EXIT.
008920     EXIT.
008930*
008940 900-TERMINATE.
008950     DISPLAY 'BKT0900I TRADES EXECUTED      = ' WS-TRADE-CT
008960     DISPLAY 'BKT0901I VALUATION DAYS       = ' WS-VALUATION-CT
008970     DISPLAY 'BKT0902I SHARPE RATIO         = ' WS-SHARPE-RT
008980     DISPLAY 'BKT0903I MAXIMUM DRAWDOWN PCT = ' WS-DRAWDOWN-PCT
008990     CLOSE TICKERS-FILE
009000     CLOSE AGGSIG-FILE
009010     CLOSE PRICES-FILE
009020     CLOSE TRADELOG-FILE
009030     CLOSE VALUATION-FILE.
009040 900-EXIT.
009050     EXIT.
