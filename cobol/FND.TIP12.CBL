000010*****************************************************************
000020* PROGRAM      FND.TIP12  (FND-FUNDAMENTAL-SCORE)
000030* APPLICATION  NIGHT-SIG -- NIGHTLY SIGNAL & BACKTEST BATCH
000040* PURPOSE      FOUR-FACTOR FUNDAMENTAL SCORER.  SCORES
000050*              PROFITABILITY, GROWTH, FINANCIAL HEALTH AND
000060*              VALUATION FROM THE LATEST METRICS RECORD PER
000070*              TICKER, DERIVES AN OVERALL SIGNAL AND CONFIDENCE
000080*              PERCENT, AND WRITES ONE SIGNAL RECORD.
000090*****************************************************************
000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    FND-FUNDAMENTAL-SCORE.
000120 AUTHOR.        L KIRSCHBAUM.
000130 INSTALLATION.  DST FUND SERVICES - QUANT RESEARCH.
000140 DATE-WRITTEN.  01/15/1993.
000150 DATE-COMPILED.
000160 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000170*
000180*    ------------------------------------------------------------
000190*    CHANGE LOG
000200*    ------------------------------------------------------------
000210*    01/15/1993  LMK  TKT0289  ORIGINAL FOUR-FACTOR SCORER PER
000220*                              RESEARCH MEMO 92-14.
000230*    06/30/1993  LMK  TKT0301  CORRECTED HEALTH FACTOR - FCF PER
000240*                              SHARE TEST NOW REQUIRES BOTH FCF
000250*                              PER SHARE AND EPS PRESENT.
000260*    02/09/1998  DJT  TKT0511  DATE FIELDS EXPANDED TO 4-DIGIT
000270*                              CENTURY FOR YEAR 2000 COMPLIANCE.
000280*    07/14/1999  DJT  TKT0533  Y2K SIGN-OFF.
000290*    05/02/2001  PAO  TKT0604  ADDED ALL-NINES ABSENT-VALUE TEST
000300*                              ACROSS ALL TWELVE SCORED FIELDS
000310*                              PER DATA-QUALITY REQUEST.
000320*    03/11/2003  PAO  TKT0651  CONFIDENCE PERCENT NOW COMPUTED
000330*                              AS MAX(BULL,BEAR)/4 ROUNDED TO
000340*                              THE NEAREST 25 POINTS - MATCHES
000350*                              RESTATED RESEARCH MEMO 03-04.
000360*    10/03/2006  SGV  TKT0772  NOTED VALUATION FACTOR SCORES
000370*                              BULLISH ON HIGH RATIOS BY DESIGN
000380*                              PER AUDIT FINDING AR-06-041 -
000390*                              LOGIC LEFT AS RESEARCH SPECIFIED.
000400*    03/18/2011  RKP  TKT0915  METRICS CAN NOW CARRY MORE THAN
000410*                              ONE REPORT PERIOD PER TICKER.
000420*                              210-READ-METRICS WAS SCORING EVERY
000430*                              ROW ON THE FILE INSTEAD OF JUST THE
000440*                              LATEST USABLE PERIOD, PRODUCING
000450*                              DUPLICATE SIGNAL RECORDS PER TICKER.
000460*                              ADDED 120-SCAN-LATEST-PERIODS TO
000470*                              PRE-SCAN METRICS FOR THE HIGHEST
000480*                              REPORT PERIOD NOT AFTER PARM-RUN-DTE
000490*                              PER TICKER BEFORE SCORING BEGINS.
000500*****************************************************************
000510 ENVIRONMENT DIVISION.
000520 CONFIGURATION SECTION.
000530 SOURCE-COMPUTER. IBM-3090.
000540 OBJECT-COMPUTER. IBM-3090.
000550 SPECIAL-NAMES.
000560     C01 IS TOP-OF-FORM
000570     CLASS NUMERIC-9S IS '9'
000580     UPSI-0 ON STATUS IS FND-TEST-RUN-SW.
000590 INPUT-OUTPUT SECTION.
000600 FILE-CONTROL.
000610     SELECT PARM-FILE    ASSIGN TO PARMCARD
000620         ORGANIZATION IS LINE SEQUENTIAL.
000630     SELECT METRICS-FILE ASSIGN TO METRICS
000640         ORGANIZATION IS LINE SEQUENTIAL.
000650     SELECT SIGNALS-FILE ASSIGN TO SIGNALS
000660         ORGANIZATION IS LINE SEQUENTIAL.
000670*
000680 DATA DIVISION.
000690 FILE SECTION.
000700*
000710 FD  PARM-FILE.
000720 01  PARM-REC.
000730     05  PARM-RUN-DTE               PIC X(10).
000740     05  FILLER                     PIC X(70).
000750 01  PARM-REC-NUM REDEFINES PARM-REC.
000760     05  PARM-RUN-YYYY-DTE          PIC 9(4).
000770     05  FILLER                     PIC X(1).
000780     05  PARM-RUN-MM-DTE            PIC 9(2).
000790     05  FILLER                     PIC X(1).
000800     05  PARM-RUN-DD-DTE            PIC 9(2).
000810     05  FILLER                     PIC X(70).
000820*
000830 FD  METRICS-FILE.
000840 01  MET-REC.
000850     05  MET-TICKER-SYM             PIC X(8).
000860     05  MET-RPT-PERIOD-DTE         PIC X(10).
000870     05  MET-MKT-CAP-AT             PIC S9(13)V99.
000880     05  MET-PE-RATIO-RT            PIC S9(5)V9(4).
000890         88  MET-PE-ABSENT          VALUE 99999.9999.
000900     05  MET-PB-RATIO-RT            PIC S9(5)V9(4).
000910         88  MET-PB-ABSENT          VALUE 99999.9999.
000920     05  MET-PS-RATIO-RT            PIC S9(5)V9(4).
000930         88  MET-PS-ABSENT          VALUE 99999.9999.
000940     05  MET-NET-MARGIN-RT          PIC S9(3)V9(4).
000950         88  MET-NET-MARGIN-ABSENT  VALUE 999.9999.
000960     05  MET-OP-MARGIN-RT           PIC S9(3)V9(4).
000970         88  MET-OP-MARGIN-ABSENT   VALUE 999.9999.
000980     05  MET-ROE-RT                 PIC S9(3)V9(4).
000990         88  MET-ROE-ABSENT         VALUE 999.9999.
001000     05  MET-CUR-RATIO-RT           PIC S9(3)V9(4).
001010         88  MET-CUR-RATIO-ABSENT   VALUE 999.9999.
001020     05  MET-DEBT-EQ-RT             PIC S9(3)V9(4).
001030         88  MET-DEBT-EQ-ABSENT     VALUE 999.9999.
001040     05  MET-REV-GROWTH-RT          PIC S9(3)V9(4).
001050         88  MET-REV-GROWTH-ABSENT  VALUE 999.9999.
001060     05  MET-ERN-GROWTH-RT          PIC S9(3)V9(4).
001070         88  MET-ERN-GROWTH-ABSENT  VALUE 999.9999.
001080     05  MET-BV-GROWTH-RT           PIC S9(3)V9(4).
001090         88  MET-BV-GROWTH-ABSENT   VALUE 999.9999.
001100     05  MET-EPS-AT                 PIC S9(5)V9(4).
001110         88  MET-EPS-ABSENT         VALUE 99999.9999.
001120     05  MET-FCF-PER-SHR-AT         PIC S9(5)V9(4).
001130         88  MET-FCF-PER-SHR-ABSNT  VALUE 99999.9999.
001140     05  MET-NET-INCOME-AT          PIC S9(13)V99.
001150     05  MET-FREE-CASH-FLOW-AT      PIC S9(13)V99.
001160     05  MET-TOTAL-DEBT-AT          PIC S9(13)V99.
001170     05  MET-MNA-CDE                PIC X(1).
001180         88  MET-MNA-YES            VALUE 'Y'.
001190         88  MET-MNA-NO             VALUE 'N'.
001200     05  FILLER                     PIC X(10).
001210 01  MET-REC-DTE-VIEW REDEFINES MET-REC.
001220     05  FILLER                     PIC X(8).
001230     05  MET-RPT-YYYY-DTE           PIC 9(4).
001240     05  FILLER                     PIC X(1).
001250     05  MET-RPT-MM-DTE             PIC 9(2).
001260     05  FILLER                     PIC X(1).
001270     05  MET-RPT-DD-DTE             PIC 9(2).
001280     05  FILLER                     PIC X(101).
001290*
001300 FD  SIGNALS-FILE.
001310 01  SIG-REC.
001320     05  SIG-TICKER-SYM             PIC X(8).
001330     05  SIG-ANALYST-NME            PIC X(12).
001340     05  SIG-SIGNAL-CDE             PIC X(8).
001350     05  SIG-CONFID-PCT             PIC 9(3).
001360     05  FILLER                     PIC X(20).
001370 01  SIG-REC-KEY-VIEW REDEFINES SIG-REC.
001380     05  SIG-KEY.
001390         10  SIG-KEY-TICKER         PIC X(8).
001400         10  SIG-KEY-ANALYST        PIC X(12).
001410     05  FILLER                     PIC X(31).
001420*
001430 WORKING-STORAGE SECTION.
001440*
001450 01  WS-SWITCHES.
001460     05  WS-PARM-EOF-SW             PIC X(1) VALUE 'N'.
001470         88  WS-PARM-EOF                VALUE 'Y'.
001480     05  WS-METRICS-EOF-SW          PIC X(1) VALUE 'N'.
001490         88  WS-METRICS-EOF              VALUE 'Y'.
001500     05  WS-MT-FOUND-SW             PIC X(1) VALUE 'N'.
001510         88  WS-MT-FOUND                VALUE 'Y'.
001520     05  FND-TEST-RUN-SW            PIC X(1) VALUE 'N'.
001530*
001540 01  WS-COUNTERS COMP.
001550     05  WS-TICKERS-READ-CT         PIC S9(7) VALUE ZERO.
001560*
001570*    COUNT OF DISTINCT TICKERS SEEN SO FAR IN WS-MET-TKR-TBL -
001580*    STANDALONE SINCE IT OUTLIVES THE GROUP-LEVEL COUNTERS ABOVE
001590*    (IT IS STILL LIVE DURING THE SCORING PASS, NOT JUST THE
001600*    120-SCAN-LATEST-PERIODS PRE-PASS).
001610 77  WS-MET-TKR-CT                  PIC S9(4) COMP VALUE ZERO.
001620*    HOLDS THE HIGHEST METRICS REPORT PERIOD NOT AFTER
001630*    PARM-RUN-DTE SEEN FOR EACH TICKER, BUILT BY
001640*    120-SCAN-LATEST-PERIODS BEFORE THE REAL SCORING PASS
001650*    BEGINS - METRICS CARRIES NO GUARANTEED SORT ORDER SO A
001660*    SORTED CONTROL BREAK WILL NOT WORK HERE.
001670 01  WS-MET-TKR-TBL.
001680     05  WS-MT-ENTRY OCCURS 50 TIMES INDEXED BY WS-MT-IDX.
001690         10  WS-MT-TICKER           PIC X(8)  VALUE SPACES.
001700         10  WS-MT-BEST-PERIOD-DTE  PIC X(10) VALUE SPACES.
001710*
001720*    ONE SCORE/SIGNAL PAIR PER FACTOR GROUP - PROFITABILITY,
001730*    GROWTH, HEALTH, VALUATION, IN THAT FIXED ORDER.
001740 01  WS-FACTOR-TBL COMP.
001750     05  WS-FACTOR OCCURS 4 TIMES INDEXED BY WS-FACT-IDX.
001760         10  WS-FACTOR-SCORE        PIC S9(2) VALUE ZERO.
001770 01  WS-FACTOR-SIGNAL-TBL.
001780     05  WS-FACTOR-SIGNAL OCCURS 4 TIMES.
001790         10  WS-FACTOR-SIGNAL-CDE   PIC X(8).
001800 01  WS-FACTOR-TBL-EDIT REDEFINES WS-FACTOR-TBL.
001810     05  WS-FACTOR-EDIT OCCURS 4 TIMES.
001820         10  WS-FACTOR-SCORE-DISP   PIC 9(2).
001830*
001840 01  WS-VOTE-COUNTERS COMP.
001850     05  WS-BULL-FACTOR-CT          PIC S9(2) VALUE ZERO.
001860     05  WS-BEAR-FACTOR-CT          PIC S9(2) VALUE ZERO.
001870     05  WS-NEUT-FACTOR-CT          PIC S9(2) VALUE ZERO.
001880     05  WS-MAX-VOTE-CT             PIC S9(2) VALUE ZERO.
001890*
001900 01  WS-EDIT-FIELDS.
001910     05  WS-SIGNAL-OUT              PIC X(8).
001920     05  WS-CONFID-PCT              PIC 9(3) VALUE ZERO.
001930*
001940 PROCEDURE DIVISION.
001950*
001960 000-MAIN-CONTROL SECTION.
001970 000-MAIN.
001980     PERFORM 100-INITIALIZE THRU 100-EXIT
001990     PERFORM 200-PROCESS-TICKER THRU 200-EXIT
002000         UNTIL WS-METRICS-EOF
002010     PERFORM 900-TERMINATE THRU 900-EXIT
002020     STOP RUN.
002030 000-MAIN-EXIT.
002040     EXIT.
002050*
002060 100-INITIALIZE.
002070     OPEN INPUT  PARM-FILE
002080     READ PARM-FILE
002090         AT END SET WS-PARM-EOF TO TRUE
002100     END-READ
002110     CLOSE PARM-FILE
002120     OPEN INPUT  METRICS-FILE
002130     OPEN OUTPUT SIGNALS-FILE
002140     PERFORM 120-SCAN-LATEST-PERIODS THRU 120-EXIT
002150     PERFORM 210-READ-METRICS THRU 210-EXIT.
002160 100-EXIT.
002170     EXIT.
002180*
002190*    METRICS CARRIES NO GUARANTEED SORT ORDER (UNLIKE PRICES) SO
002200*    THE LATEST USABLE REPORT PERIOD PER TICKER IS DETERMINED BY
002210*    A FULL PRE-SCAN OF THE FILE BEFORE THE REAL SCORING PASS.
002220*    THE FILE IS THEN CLOSED AND RE-OPENED TO REWIND IT FOR THE
002230*    SCORING PASS THAT FOLLOWS.
002240 120-SCAN-LATEST-PERIODS.
002250     PERFORM 210-READ-METRICS THRU 210-EXIT
002260     PERFORM 130-ACCUM-ONE-PERIOD THRU 130-EXIT
002270         UNTIL WS-METRICS-EOF
002280     CLOSE METRICS-FILE
002290     OPEN INPUT METRICS-FILE
002300     MOVE 'N' TO WS-METRICS-EOF-SW.
002310 120-EXIT.
002320     EXIT.
002330*
002340 130-ACCUM-ONE-PERIOD.
002350     IF MET-RPT-PERIOD-DTE NOT > PARM-RUN-DTE
002360         PERFORM 170-FIND-TICKER-SLOT THRU 170-EXIT
002370         IF WS-MT-BEST-PERIOD-DTE (WS-MT-IDX) = SPACES
002380            OR MET-RPT-PERIOD-DTE > WS-MT-BEST-PERIOD-DTE (WS-MT-IDX)
002390             MOVE MET-RPT-PERIOD-DTE
002400                 TO WS-MT-BEST-PERIOD-DTE (WS-MT-IDX)
002410         END-IF
002420     END-IF
002430     PERFORM 210-READ-METRICS THRU 210-EXIT.
002440 130-EXIT.
002450     EXIT.
002460*
002470*    LINEAR SCAN OF WS-MET-TKR-TBL FOR MET-TICKER-SYM, ADDING A
002480*    NEW SLOT WHEN THE TICKER HAS NOT BEEN SEEN BEFORE.  50
002490*    TICKERS MATCHES THE SHOP-STANDARD TICKER-UNIVERSE TABLE
002500*    SIZE USED THROUGHOUT NIGHT-SIG.
002510 170-FIND-TICKER-SLOT.
002520     SET WS-MT-IDX TO 1
002530     SET WS-MT-FOUND-SW TO FALSE
002540     PERFORM 175-SCAN-ONE-SLOT THRU 175-EXIT
002550         VARYING WS-MT-IDX FROM 1 BY 1
002560         UNTIL WS-MT-IDX > WS-MET-TKR-CT OR WS-MT-FOUND
002570     IF NOT WS-MT-FOUND
002580         ADD 1 TO WS-MET-TKR-CT
002590         SET WS-MT-IDX TO WS-MET-TKR-CT
002600         MOVE MET-TICKER-SYM TO WS-MT-TICKER (WS-MT-IDX)
002610         MOVE SPACES TO WS-MT-BEST-PERIOD-DTE (WS-MT-IDX)
002620     END-IF.
002630 170-EXIT.
002640     EXIT.
002650*
002660 175-SCAN-ONE-SLOT.
002670     IF WS-MT-TICKER (WS-MT-IDX) = MET-TICKER-SYM
002680         SET WS-MT-FOUND-SW TO TRUE
002690     END-IF.
002700 175-EXIT.
002710     EXIT.
002720*
002730 200-PROCESS-TICKER.
002740     PERFORM 170-FIND-TICKER-SLOT THRU 170-EXIT
002750     IF WS-MT-BEST-PERIOD-DTE (WS-MT-IDX) NOT = SPACES
002760        AND MET-RPT-PERIOD-DTE = WS-MT-BEST-PERIOD-DTE (WS-MT-IDX)
002770         ADD 1 TO WS-TICKERS-READ-CT
002780         PERFORM 250-CLEAR-FACTOR-TBL THRU 250-EXIT
002790         PERFORM 300-SCORE-PROFITABILITY THRU 300-EXIT
002800         PERFORM 310-SCORE-GROWTH THRU 310-EXIT
002810         PERFORM 320-SCORE-HEALTH THRU 320-EXIT
002820         PERFORM 330-SCORE-VALUATION THRU 330-EXIT
002830         PERFORM 340-DERIVE-FACTOR-SIGNALS THRU 340-EXIT
002840         PERFORM 400-DERIVE-OVERALL-SIGNAL THRU 400-EXIT
002850         PERFORM 500-WRITE-SIGNAL-REC THRU 500-EXIT
002860     END-IF
002870     PERFORM 210-READ-METRICS THRU 210-EXIT.
002880 200-EXIT.
002890     EXIT.
002900*
002910 210-READ-METRICS.
002920     READ METRICS-FILE
002930         AT END SET WS-METRICS-EOF TO TRUE
002940     END-READ.
002950 210-EXIT.
002960     EXIT.
002970*
002980 250-CLEAR-FACTOR-TBL.
002990     SET WS-FACT-IDX TO 1
003000     PERFORM 255-CLEAR-ONE-FACTOR THRU 255-EXIT
003010         VARYING WS-FACT-IDX FROM 1 BY 1
003020         UNTIL WS-FACT-IDX > 4.
003030 250-EXIT.
003040     EXIT.
003050*
003060 255-CLEAR-ONE-FACTOR.
003070     MOVE ZERO TO WS-FACTOR-SCORE (WS-FACT-IDX).
003080 255-EXIT.
003090     EXIT.
003100*
003110*    FACTOR 1 - PROFITABILITY.  ONE POINT EACH FOR ROE OVER 15
003120*    PERCENT, NET MARGIN OVER 20 PERCENT, OPERATING MARGIN OVER
003130*    15 PERCENT.  ABSENT FIELDS SCORE NOTHING.
003140 300-SCORE-PROFITABILITY.
003150     IF NOT MET-ROE-ABSENT AND MET-ROE-RT > .15
003160         ADD 1 TO WS-FACTOR-SCORE (1)
003170     END-IF
003180     IF NOT MET-NET-MARGIN-ABSENT AND MET-NET-MARGIN-RT > .20
003190         ADD 1 TO WS-FACTOR-SCORE (1)
003200     END-IF
003210     IF NOT MET-OP-MARGIN-ABSENT AND MET-OP-MARGIN-RT > .15
003220         ADD 1 TO WS-FACTOR-SCORE (1)
003230     END-IF.
003240 300-EXIT.
003250     EXIT.
003260*
003270*    FACTOR 2 - GROWTH.  REVENUE, EARNINGS AND BOOK-VALUE GROWTH
003280*    EACH OVER 10 PERCENT.
003290 310-SCORE-GROWTH.
003300     IF NOT MET-REV-GROWTH-ABSENT AND MET-REV-GROWTH-RT > .10
003310         ADD 1 TO WS-FACTOR-SCORE (2)
003320     END-IF
003330     IF NOT MET-ERN-GROWTH-ABSENT AND MET-ERN-GROWTH-RT > .10
003340         ADD 1 TO WS-FACTOR-SCORE (2)
003350     END-IF
003360     IF NOT MET-BV-GROWTH-ABSENT AND MET-BV-GROWTH-RT > .10
003370         ADD 1 TO WS-FACTOR-SCORE (2)
003380     END-IF.
003390 310-EXIT.
003400     EXIT.
003410*
003420*    FACTOR 3 - FINANCIAL HEALTH.  CURRENT RATIO OVER 1.5, DEBT
003430*    TO EQUITY UNDER 0.5, FREE CASH FLOW PER SHARE OVER 80
003440*    PERCENT OF EPS (BOTH MUST BE PRESENT FOR THE LAST TEST).
003450 320-SCORE-HEALTH.
003460     IF NOT MET-CUR-RATIO-ABSENT AND MET-CUR-RATIO-RT > 1.5
003470         ADD 1 TO WS-FACTOR-SCORE (3)
003480     END-IF
003490     IF NOT MET-DEBT-EQ-ABSENT AND MET-DEBT-EQ-RT < .5
003500         ADD 1 TO WS-FACTOR-SCORE (3)
003510     END-IF
003520     IF NOT MET-FCF-PER-SHR-ABSNT AND NOT MET-EPS-ABSENT
003530         IF MET-FCF-PER-SHR-AT > MET-EPS-AT * .8
003540             ADD 1 TO WS-FACTOR-SCORE (3)
003550         END-IF
003560     END-IF.
003570 320-EXIT.
003580     EXIT.
003590*
003600*    FACTOR 4 - VALUATION.  P/E OVER 25, P/B OVER 3, P/S OVER 5.
003610*    NOTE - THESE ARE HIGH-RATIO TESTS SO A RICHLY VALUED TICKER
003620*    SCORES BULLISH UNDER THE SHARED FACTOR-SIGNAL MAPPING; THIS
003630*    IS AS RESEARCH SPECIFIED, NOT A DEFECT (SEE TKT0772).
003640 330-SCORE-VALUATION.
003650     IF NOT MET-PE-ABSENT AND MET-PE-RATIO-RT > 25
003660         ADD 1 TO WS-FACTOR-SCORE (4)
003670     END-IF
003680     IF NOT MET-PB-ABSENT AND MET-PB-RATIO-RT > 3
003690         ADD 1 TO WS-FACTOR-SCORE (4)
003700     END-IF
003710     IF NOT MET-PS-ABSENT AND MET-PS-RATIO-RT > 5
003720         ADD 1 TO WS-FACTOR-SCORE (4)
003730     END-IF.
003740 330-EXIT.
003750     EXIT.
003760*
003770*    A FACTOR SCORE OF 2 OR 3 IS BULLISH, 0 IS BEARISH, 1 IS
003780*    NEUTRAL.
003790 340-DERIVE-FACTOR-SIGNALS.
003800     PERFORM 345-DERIVE-ONE-FACTOR-SIGNAL THRU 345-EXIT
003810         VARYING WS-FACT-IDX FROM 1 BY 1
003820         UNTIL WS-FACT-IDX > 4.
003830 340-EXIT.
003840     EXIT.
003850*
003860 345-DERIVE-ONE-FACTOR-SIGNAL.
003870     EVALUATE TRUE
003880         WHEN WS-FACTOR-SCORE (WS-FACT-IDX) >= 2
003890             MOVE 'BULLISH ' TO WS-FACTOR-SIGNAL-CDE (WS-FACT-IDX)
003900         WHEN WS-FACTOR-SCORE (WS-FACT-IDX) = 0
003910             MOVE 'BEARISH ' TO WS-FACTOR-SIGNAL-CDE (WS-FACT-IDX)
003920         WHEN OTHER
003930             MOVE 'NEUTRAL ' TO WS-FACTOR-SIGNAL-CDE (WS-FACT-IDX)
003940     END-EVALUATE.
003950 345-EXIT.
003960     EXIT.
003970*
003980*    OVERALL SIGNAL IS THE MAJORITY OF THE FOUR FACTOR SIGNALS;
003990*    A TIE (INCLUDING ALL-NEUTRAL) IS NEUTRAL.  CONFIDENCE IS
004000*    THE WINNING SIDE'S SHARE OF THE FOUR FACTORS, IN 25 POINT
004010*    STEPS.
004020 400-DERIVE-OVERALL-SIGNAL.
004030     MOVE ZERO TO WS-BULL-FACTOR-CT
004040     MOVE ZERO TO WS-BEAR-FACTOR-CT
004050     MOVE ZERO TO WS-NEUT-FACTOR-CT
004060     PERFORM 405-TALLY-ONE-FACTOR-VOTE THRU 405-EXIT
004070         VARYING WS-FACT-IDX FROM 1 BY 1
004080         UNTIL WS-FACT-IDX > 4
004090     IF WS-BULL-FACTOR-CT > WS-BEAR-FACTOR-CT
004100         MOVE 'BULLISH ' TO WS-SIGNAL-OUT
004110     ELSE
004120         IF WS-BEAR-FACTOR-CT > WS-BULL-FACTOR-CT
004130             MOVE 'BEARISH ' TO WS-SIGNAL-OUT
004140         ELSE
004150             MOVE 'NEUTRAL ' TO WS-SIGNAL-OUT
004160         END-IF
004170     END-IF
004180     IF WS-BULL-FACTOR-CT > WS-BEAR-FACTOR-CT
004190         MOVE WS-BULL-FACTOR-CT TO WS-MAX-VOTE-CT
004200     ELSE
004210         MOVE WS-BEAR-FACTOR-CT TO WS-MAX-VOTE-CT
004220     END-IF
004230     COMPUTE WS-CONFID-PCT = (WS-MAX-VOTE-CT * 100) / 4.
004240 400-EXIT.
004250     EXIT.
004260*
004270 405-TALLY-ONE-FACTOR-VOTE.
004280     EVALUATE WS-FACTOR-SIGNAL-CDE (WS-FACT-IDX)
004290         WHEN 'BULLISH '
004300             ADD 1 TO WS-BULL-FACTOR-CT
004310         WHEN 'BEARISH '
004320             ADD 1 TO WS-BEAR-FACTOR-CT
004330         WHEN OTHER
004340             ADD 1 TO WS-NEUT-FACTOR-CT
004350     END-EVALUATE.
004360 405-EXIT.
004370     EXIT.
004380*
004390 500-WRITE-SIGNAL-REC.
004400     MOVE SPACES               TO SIG-REC
004410     MOVE MET-TICKER-SYM       TO SIG-TICKER-SYM
004420     MOVE 'FUNDAMENTAL'        TO SIG-ANALYST-NME
004430     MOVE WS-SIGNAL-OUT        TO SIG-SIGNAL-CDE
004440     MOVE WS-CONFID-PCT        TO SIG-CONFID-PCT
004450     WRITE SIG-REC.
004460 500-EXIT.
004470     EXIT.
004480*
004490 900-TERMINATE.
004500     DISPLAY 'FND0900I TICKERS READ    = ' WS-TICKERS-READ-CT
004510     CLOSE METRICS-FILE
004520     CLOSE SIGNALS-FILE.
004530 900-EXIT.
004540     EXIT.
